000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  ANOMDET.                                                    
000400 AUTHOR. KAREN MASTERSON-HALE.                                            
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 04/21/98.                                                  
000700 DATE-COMPILED. 04/21/98.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900                                                                          
001000******************************************************************        
001100*REMARKS.                                                                 
001200*                                                                         
001300*          THIS PROGRAM IS THE SURGERY BILLING ANOMALY                    
001400*          DETECTOR.  IT READS THE PROCEDURE-SUMMARY FILE INTO            
001500*          A WORKING-STORAGE TABLE AND RUNS THREE CHECKS -                
001600*                                                                         
001700*              OVERPAYMENTS      (SEVERITY HIGH)                          
001800*              MISSING PAYMENTS  (SEVERITY MEDIUM,                        
001900*                                 STALE 180+ DAYS)                        
002000*              DUPLICATE PROCEDURES (SEVERITY LOW)                        
002100*                                                                         
002200*          FOLLOWED BY A GRAND TOTAL AND TWO SUMMARIES OF THE             
002300*          OVERPAYMENT LIST - ONE BY INSURANCE CARRIER, ONE BY            
002400*          PATIENT (TOP 20 ONLY).  THE AS-OF DATE IS READ FROM            
002500*          A PARAMETER CARD SO THE STALE-UNPAID CUTOFF IS                 
002600*          REPRODUCIBLE FROM RUN TO RUN.                                  
002700*                                                                         
002800*    CHANGE LOG                                                           
002900*    ----------                                                           
003000*    04/21/98  KMH  0069  ORIGINAL PROGRAM PER FINANCE REQUEST    CR0069  
003100*                         98-114 - OVERPAYMENT AND MISSING-               
003200*                         PAYMENT CHECKS ONLY.                            
003300*    02/18/99  RBW  0091  Y2K - AS-OF-DATE AND STALE-CUTOFF       CR0091  
003400*                         COMPARES CONFIRMED 8-BYTE CCYYMMDD.             
003500*    07/16/99  KMH  0107  ADDED DUPLICATE-PROCEDURE CHECK AND     CR0107  
003600*                         THE BY-CARRIER / BY-PATIENT SUMMARIES           
003700*                         PER FINANCE REQUEST 99-058.                     
003800*    02/09/00  KMH  0121  AS-OF-DATE/BRK AND THE FOUND AND         CR0121 
003900*                         MORE-DATA SWITCHES MOVED TO 77-LEVEL,           
004000*                         MATCHING THE STANDALONE-ITEM STYLE USED         
004100*                         IN THE PATIENT/TREATMENT PROGRAMS.              
004200******************************************************************        
004300                                                                          
004400         INPUT FILE              -   PROC-SUMM                            
004500                                                                          
004600         INPUT FILE              -   AS-OF-CARD  (PARM CARD)              
004700                                                                          
004800         REPORT PRODUCED         -   REPORT-OUT                           
004900                                                                          
005000         DUMP FILE               -   SYSOUT                               
005100                                                                          
005200******************************************************************        
005300 ENVIRONMENT DIVISION.                                                    
005400 CONFIGURATION SECTION.                                                   
005500 SOURCE-COMPUTER. IBM-390.                                                
005600 OBJECT-COMPUTER. IBM-390.                                                
005700 SPECIAL-NAMES.                                                           
005800     C01 IS TOP-OF-FORM.                                                  
005900                                                                          
006000 INPUT-OUTPUT SECTION.                                                    
006100 FILE-CONTROL.                                                            
006200     SELECT SYSOUT                                                        
006300     ASSIGN TO UT-S-SYSOUT                                                
006400       ORGANIZATION IS SEQUENTIAL.                                        
006500                                                                          
006600     SELECT PROC-SUMM                                                     
006700     ASSIGN TO UT-S-PROCSUMM                                              
006800       ORGANIZATION IS SEQUENTIAL.                                        
006900                                                                          
007000     SELECT AS-OF-CARD                                                    
007100     ASSIGN TO UT-S-ASOFCRD                                               
007200       ORGANIZATION IS LINE SEQUENTIAL.                                   
007300                                                                          
007400     SELECT REPORT-OUT                                                    
007500     ASSIGN TO UT-S-RPTOUT                                                
007600       ORGANIZATION IS LINE SEQUENTIAL.                                   
007700                                                                          
007800 DATA DIVISION.                                                           
007900 FILE SECTION.                                                            
008000 FD  SYSOUT                                                               
008100     RECORDING MODE IS F                                                  
008200     LABEL RECORDS ARE STANDARD                                           
008300     RECORD CONTAINS 130 CHARACTERS                                       
008400     BLOCK CONTAINS 0 RECORDS                                             
008500     DATA RECORD IS SYSOUT-REC.                                           
008600 01  SYSOUT-REC  PIC X(130).                                              
008700                                                                          
008800 FD  PROC-SUMM                                                            
008900     RECORDING MODE IS F                                                  
009000     LABEL RECORDS ARE STANDARD                                           
009100     RECORD CONTAINS 300 CHARACTERS                                       
009200     BLOCK CONTAINS 0 RECORDS                                             
009300     DATA RECORD IS PROC-SUMM-REC.                                        
009400 01  PROC-SUMM-REC               PIC X(300).                              
009500                                                                          
009600 FD  AS-OF-CARD                                                           
009700     RECORDING MODE IS F                                                  
009800     LABEL RECORDS ARE STANDARD                                           
009900     RECORD CONTAINS 80 CHARACTERS                                        
010000     BLOCK CONTAINS 0 RECORDS                                             
010100     DATA RECORD IS AS-OF-CARD-REC.                                       
010200 01  AS-OF-CARD-REC              PIC X(80).                               
010300                                                                          
010400 FD  REPORT-OUT                                                           
010500     RECORDING MODE IS F                                                  
010600     LABEL RECORDS ARE STANDARD                                           
010700     RECORD CONTAINS 132 CHARACTERS                                       
010800     BLOCK CONTAINS 0 RECORDS                                             
010900     DATA RECORD IS RPT-REC.                                              
011000 01  RPT-REC  PIC X(132).                                                 
011100                                                                          
011200 WORKING-STORAGE SECTION.                                                 
011300                                                                          
011400 01  WS-CARD-AREA                PIC X(80).                               
011500 01  WS-CARD-FIELDS REDEFINES WS-CARD-AREA.                               
011600     05  AC-AS-OF-DATE           PIC 9(08).                               
011700     05  FILLER                  PIC X(72).                               
011800                                                                          
011900 77  WS-AS-OF-DATE                PIC 9(08).                              
012000 77  WS-AS-OF-BRK REDEFINES WS-AS-OF-DATE.                                
012100     05  AD-CCYY                 PIC 9(4).                                
012200     05  AD-MM                   PIC 9(2).                                
012300     05  AD-DD                   PIC 9(2).                                
012400                                                                          
012500 COPY PROCSUMM.                                                           
012600                                                                          
012700****** IN-MEMORY PROCEDURE TABLE, LOADED ONCE FROM PROC-SUMM              
012800 01  WS-PROC-TABLE.                                                       
012900     05  WS-PROC-COUNT           PIC S9(8) COMP VALUE ZERO.               
013000     05  WS-PROC-ROW OCCURS 20000 TIMES                                   
013100                      INDEXED BY WS-PROC-IDX.                             
013200         10  PT-PROCEDURE-ID         PIC X(20).                           
013300         10  PT-CHART-NUMBER         PIC 9(09).                           
013400         10  PT-DATE-OF-SERVICE      PIC 9(08).                           
013500         10  PT-TYPE-CODE            PIC X(10).                           
013600         10  PT-PRIMARY-CARRIER      PIC X(30).                           
013700         10  PT-TOTAL-CHARGES        PIC S9(11)V99.                       
013800         10  PT-TOTAL-PAYMENTS       PIC S9(11)V99.                       
013900                                                                          
014000****** OVERPAYMENT LIST - SORTED DESCENDING BY OVERPAYMENT                
014100****** AMOUNT BEFORE PRINTING                                             
014200 01  WS-OVERPAY-TABLE.                                                    
014300     05  WS-OVERPAY-COUNT        PIC S9(6) COMP VALUE ZERO.               
014400     05  WS-OVERPAY-ROW OCCURS 20000 TIMES.                               
014500         10  OP-PROCEDURE-ID         PIC X(20).                           
014600         10  OP-CHART-NUMBER         PIC 9(09).                           
014700         10  OP-PRIMARY-CARRIER      PIC X(30).                           
014800         10  OP-CHARGES              PIC S9(11)V99.                       
014900         10  OP-PAYMENTS             PIC S9(11)V99.                       
015000         10  OP-OVERPAY-AMT          PIC S9(11)V99.                       
015100         10  OP-OVERPAY-PCT          PIC S9(5)V99.                        
015200 01  WS-OVERPAY-TOTAL-AMT        PIC S9(13)V99.                           
015300                                                                          
015400****** MISSING-PAYMENT LIST - SORTED DESCENDING BY CHARGES                
015500 01  WS-MISSING-TABLE.                                                    
015600     05  WS-MISSING-COUNT        PIC S9(6) COMP VALUE ZERO.               
015700     05  WS-MISSING-ROW OCCURS 20000 TIMES.                               
015800         10  MP-PROCEDURE-ID         PIC X(20).                           
015900         10  MP-CHART-NUMBER         PIC 9(09).                           
016000         10  MP-CHARGES              PIC S9(11)V99.                       
016100         10  MP-DAYS-SINCE-SVC       PIC S9(05).                          
016200 01  WS-MISSING-TOTAL-AMT        PIC S9(13)V99.                           
016300                                                                          
016400****** DUPLICATE-PROCEDURE GROUPS - KEYED ON CHART-NUMBER /               
016500****** DATE-OF-SERVICE / TYPE-CODE.  UP TO 10 PROCEDURE-IDS               
016600****** ARE HELD PER GROUP; A GROUP LARGER THAN THAT PRINTS                
016700****** "+N MORE" ON THE DETAIL LINE (SUCH A LARGE DUPLICATE               
016800****** CLUSTER HAS NEVER BEEN SEEN IN PRODUCTION BUT THE                  
016900****** LIMIT IS HERE SO THE TABLE CANNOT OVERFLOW).                       
017000 01  WS-DUP-GROUP-TABLE.                                                  
017100     05  WS-DUP-GROUP-COUNT      PIC S9(6) COMP VALUE ZERO.               
017200     05  WS-DUP-GROUP-ROW OCCURS 5000 TIMES.                              
017300         10  DG-CHART-NUMBER         PIC 9(09).                           
017400         10  DG-DATE-OF-SERVICE      PIC 9(08).                           
017500         10  DG-TYPE-CODE            PIC X(10).                           
017600         10  DG-DUP-COUNT            PIC S9(4) COMP.                      
017700         10  DG-PROC-ID-LIST OCCURS 10 TIMES                              
017800                                 PIC X(20).                               
017900 01  WS-DUP-KEY-BREAKDOWN.                                                
018000     05  DK-CHART-NUMBER          PIC 9(09).                              
018100     05  DK-DATE-OF-SERVICE       PIC 9(08).                              
018200     05  DK-TYPE-CODE             PIC X(10).                              
018300 01  WS-DUP-KEY-WHOLE REDEFINES WS-DUP-KEY-BREAKDOWN                      
018400                              PIC X(27).                                  
018500 01  WS-DUP-GROUP-COMPARE-KEY    PIC X(27).                               
018600                                                                          
018700****** OVERPAYMENT SUMMARY BY CARRIER - SORTED DESCENDING BY              
018800****** ANOMALY COUNT                                                      
018900 01  WS-CARRIER-ANOM-TABLE.                                               
019000     05  WS-CARRIER-ANOM-COUNT   PIC S9(6) COMP VALUE ZERO.               
019100     05  WS-CARRIER-ANOM-ROW OCCURS 500 TIMES.                            
019200         10  CA-CARRIER              PIC X(30).                           
019300         10  CA-ANOM-COUNT           PIC S9(6) COMP.                      
019400         10  CA-TOTAL-OVERPAY        PIC S9(13)V99.                       
019500                                                                          
019600****** OVERPAYMENT SUMMARY BY PATIENT - SORTED DESCENDING BY              
019700****** ANOMALY COUNT, TOP 20 PRINTED                                      
019800 01  WS-PATIENT-ANOM-TABLE.                                               
019900     05  WS-PATIENT-ANOM-COUNT   PIC S9(6) COMP VALUE ZERO.               
020000     05  WS-PATIENT-ANOM-ROW OCCURS 20000 TIMES.                          
020100         10  PA-CHART-NUMBER         PIC 9(09).                           
020200         10  PA-ANOM-COUNT           PIC S9(6) COMP.                      
020300         10  PA-TOTAL-OVERPAY        PIC S9(13)V99.                       
020400                                                                          
020500 01  WS-SORT-I                   PIC S9(8) COMP.                          
020600 01  WS-SORT-J                   PIC S9(8) COMP.                          
020700 01  WS-PROC-ID-PTR               PIC S9(4) COMP.                         
020800 01  WS-OVERPAY-HOLD-ROW.                                                 
020900     05  FILLER                  PIC X(20).                               
021000     05  FILLER                  PIC 9(09).                               
021100     05  FILLER                  PIC X(30).                               
021200     05  FILLER                  PIC S9(11)V99.                           
021300     05  FILLER                  PIC S9(11)V99.                           
021400     05  OH-OVERPAY-AMT          PIC S9(11)V99.                           
021500     05  FILLER                  PIC S9(5)V99.                            
021600 01  WS-MISSING-HOLD-ROW.                                                 
021700     05  FILLER                  PIC X(20).                               
021800     05  FILLER                  PIC 9(09).                               
021900     05  MH-CHARGES              PIC S9(11)V99.                           
022000     05  FILLER                  PIC S9(05).                              
022100 01  WS-CARRIER-ANOM-HOLD-ROW.                                            
022200     05  FILLER                  PIC X(30).                               
022300     05  CH-ANOM-COUNT           PIC S9(6) COMP.                          
022400     05  FILLER                  PIC S9(13)V99.                           
022500 01  WS-PATIENT-ANOM-HOLD-ROW.                                            
022600     05  FILLER                  PIC 9(09).                               
022700     05  PH-ANOM-COUNT           PIC S9(6) COMP.                          
022800     05  FILLER                  PIC S9(13)V99.                           
022900                                                                          
023000 01  WS-TABLE-SUB                PIC S9(8) COMP.                          
023100 01  WS-DUP-SUB                  PIC S9(8) COMP.                          
023200 01  WS-LIST-SUB                 PIC S9(4) COMP.                          
023300 77  WS-FOUND-SW                 PIC X(01).                               
023400     88  WS-KEY-FOUND            VALUE "Y".                               
023500 01  WS-STALE-CUTOFF-DATE        PIC 9(08).                               
023600                                                                          
023700****** JULIAN-DAY WORK FIELDS, SAME METHOD AS PROCCALC/PROCRPT            
023800 01  WS-DATE-CALC.                                                        
023900     05  WS-CCYY                 PIC 9(4).                                
024000     05  WS-MM                   PIC 9(2).                                
024100     05  WS-DD                   PIC 9(2).                                
024200 01  WS-DATE-NUM REDEFINES WS-DATE-CALC                                   
024300                              PIC 9(8).                                   
024400 01  JULIAN-WORK-FIELDS.                                                  
024500     05  WS-JUL-A                PIC S9(9) COMP.                          
024600     05  WS-JUL-Y                PIC S9(9) COMP.                          
024700     05  WS-JUL-M                PIC S9(9) COMP.                          
024800     05  WS-JULIAN-DAY           PIC S9(9) COMP.                          
024900     05  WS-JULIAN-SVC-DAY       PIC S9(9) COMP.                          
025000     05  WS-JULIAN-ASOF-DAY      PIC S9(9) COMP.                          
025100     05  WS-JULIAN-CUTOFF-DAY    PIC S9(9) COMP.                          
025200                                                                          
025300     05  FILLER                  PIC X(01) VALUE SPACE.                   
025400 01  WS-HDR-REC.                                                          
025500     05  FILLER                  PIC X(1) VALUE " ".                      
025600     05  HDR-DATE.                                                        
025700         10  HDR-YY              PIC 9(4).                                
025800         10  DASH-1              PIC X(1) VALUE "-".                      
025900         10  HDR-MM              PIC 9(2).                                
026000         10  DASH-2              PIC X(1) VALUE "-".                      
026100         10  HDR-DD              PIC 9(2).                                
026200     05  FILLER                  PIC X(10) VALUE SPACE.                   
026300     05  HDR-TITLE-O             PIC X(60) VALUE SPACES.                  
026400     05  FILLER                  PIC X(26)                                
026500                   VALUE "Page Number:" JUSTIFIED RIGHT.                  
026600     05  PAGE-NBR-O              PIC ZZ9.                                 
026700     05  FILLER                  PIC X(15) VALUE SPACES.                  
026800                                                                          
026900 01  WS-BLANK-LINE               PIC X(132) VALUE SPACES.                 
027000                                                                          
027100 01  WS-OVERPAY-COLM-HDR.                                                 
027200     05  FILLER  PIC X(21) VALUE "PROCEDURE ID".                          
027300     05  FILLER  PIC X(11) VALUE "CHART NBR".                             
027400     05  FILLER  PIC X(31) VALUE "CARRIER".                               
027500     05  FILLER  PIC X(17) VALUE "CHARGES".                               
027600     05  FILLER  PIC X(17) VALUE "PAYMENTS".                              
027700     05  FILLER  PIC X(17) VALUE "OVERPAYMENT".                           
027800     05  FILLER  PIC X(9)  VALUE "PCT".                                   
027900                                                                          
028000 01  WS-OVERPAY-DETAIL-LINE.                                              
028100     05  OD-PROCEDURE-ID-O       PIC X(21).                               
028200     05  OD-CHART-NUMBER-O       PIC 9(09).                               
028300     05  FILLER                  PIC X(2) VALUE SPACES.                   
028400     05  OD-CARRIER-O            PIC X(31).                               
028500     05  OD-CHARGES-O            PIC ZZZ,ZZZ,ZZ9.99-.                     
028600     05  FILLER                  PIC X(2) VALUE SPACES.                   
028700     05  OD-PAYMENTS-O           PIC ZZZ,ZZZ,ZZ9.99-.                     
028800     05  FILLER                  PIC X(2) VALUE SPACES.                   
028900     05  OD-OVERPAY-O            PIC ZZZ,ZZZ,ZZ9.99-.                     
029000     05  FILLER                  PIC X(2) VALUE SPACES.                   
029100     05  OD-PCT-O                PIC ZZ9.99.                              
029200                                                                          
029300 01  WS-MISSING-COLM-HDR.                                                 
029400     05  FILLER  PIC X(21) VALUE "PROCEDURE ID".                          
029500     05  FILLER  PIC X(11) VALUE "CHART NBR".                             
029600     05  FILLER  PIC X(17) VALUE "CHARGES".                               
029700     05  FILLER  PIC X(15) VALUE "DAYS SINCE SVC".                        
029800                                                                          
029900 01  WS-MISSING-DETAIL-LINE.                                              
030000     05  MS-PROCEDURE-ID-O       PIC X(21).                               
030100     05  MS-CHART-NUMBER-O       PIC 9(09).                               
030200     05  FILLER                  PIC X(2) VALUE SPACES.                   
030300     05  MS-CHARGES-O            PIC ZZZ,ZZZ,ZZ9.99-.                     
030400     05  FILLER                  PIC X(4) VALUE SPACES.                   
030500     05  MS-DAYS-O               PIC ZZZ9.                                
030600                                                                          
030700 01  WS-DUP-COLM-HDR.                                                     
030800     05  FILLER  PIC X(11) VALUE "CHART NBR".                             
030900     05  FILLER  PIC X(11) VALUE "SVC DATE".                              
031000     05  FILLER  PIC X(11) VALUE "TYPE CODE".                             
031100     05  FILLER  PIC X(7)  VALUE "COUNT".                                 
031200     05  FILLER  PIC X(60) VALUE "PROCEDURE IDS".                         
031300                                                                          
031400 01  WS-DUP-DETAIL-LINE.                                                  
031500     05  DD-CHART-NUMBER-O       PIC 9(09).                               
031600     05  FILLER                  PIC X(2) VALUE SPACES.                   
031700     05  DD-SVC-DATE-O           PIC 9(08).                               
031800     05  FILLER                  PIC X(2) VALUE SPACES.                   
031900     05  DD-TYPE-CODE-O          PIC X(11).                               
032000     05  DD-COUNT-O              PIC ZZ9.                                 
032100     05  FILLER                  PIC X(4) VALUE SPACES.                   
032200     05  DD-PROC-IDS-O           PIC X(85).                               
032300                                                                          
032400 01  WS-SUMMARY-COLM-HDR.                                                 
032500     05  FILLER  PIC X(31) VALUE "GROUP".                                 
032600     05  FILLER  PIC X(9)  VALUE "COUNT".                                 
032700     05  FILLER  PIC X(17) VALUE "TOTAL OVERPAYMENT".                     
032800                                                                          
032900 01  WS-SUMMARY-DETAIL-LINE.                                              
033000     05  SM-GROUP-O              PIC X(31).                               
033100     05  SM-COUNT-O              PIC ZZZ,ZZ9.                             
033200     05  FILLER                  PIC X(4) VALUE SPACES.                   
033300     05  SM-AMOUNT-O             PIC ZZZ,ZZZ,ZZ9.99-.                     
033400                                                                          
033500 01  WS-TOTALS-LINE.                                                      
033600     05  FILLER                  PIC X(2)  VALUE SPACES.                  
033700     05  TL-LABEL-O              PIC X(34) VALUE SPACES.                  
033800     05  TL-COUNT-O              PIC ZZZ,ZZ9.                             
033900     05  FILLER                  PIC X(4)  VALUE SPACES.                  
034000     05  TL-AMOUNT-O             PIC ZZZ,ZZZ,ZZ9.99-.                     
034100                                                                          
034200 01  WS-COUNTERS-AND-ACCUMULATORS.                                        
034300     05  WS-PAGES                PIC 9(3) COMP VALUE ZERO.                
034400     05  RECORDS-READ            PIC 9(9) COMP.                           
034500     05  WS-GRAND-TOTAL-COUNT    PIC S9(8) COMP.                          
034600                                                                          
034700     05  FILLER                  PIC X(01) VALUE SPACE.                   
034800 77  MORE-DATA-SW                PIC X(01) VALUE "Y".                     
034900     88  NO-MORE-DATA            VALUE "N".                               
035000                                                                          
035100 COPY ABENDREC.                                                           
035200 PROCEDURE DIVISION.                                                      
035300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
035400     PERFORM 200-CHECK-OVERPAYMENT THRU 200-EXIT.                         
035500     PERFORM 300-CHECK-MISSING-PAYMENT THRU 300-EXIT.                     
035600     PERFORM 400-CHECK-DUPLICATES THRU 400-EXIT.                          
035700     PERFORM 500-PRINT-GRAND-TOTAL THRU 500-EXIT.                         
035800     PERFORM 600-PRINT-BY-CARRIER THRU 600-EXIT.                          
035900     PERFORM 650-PRINT-BY-PATIENT THRU 650-EXIT.                          
036000     PERFORM 900-CLEANUP THRU 900-EXIT.                                   
036100     MOVE +0 TO RETURN-CODE.                                              
036200     GOBACK.                                                              
036300                                                                          
036400 000-HOUSEKEEPING.                                                        
036500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
036600     DISPLAY "******** BEGIN JOB ANOMDET ********".                       
036700     INITIALIZE WS-COUNTERS-AND-ACCUMULATORS, WS-PROC-TABLE.              
036800     OPEN INPUT PROC-SUMM, AS-OF-CARD.                                    
036900     OPEN OUTPUT REPORT-OUT, SYSOUT.                                      
037000                                                                          
037100     READ AS-OF-CARD INTO WS-CARD-AREA                                    
037200         AT END                                                           
037300         MOVE "** MISSING AS-OF-CARD **" TO ABEND-REASON                  
037400         GO TO 1000-ABEND-RTN                                             
037500     END-READ.                                                            
037600     MOVE AC-AS-OF-DATE TO WS-AS-OF-DATE.                                 
037700     MOVE AD-CCYY TO HDR-YY.                                              
037800     MOVE AD-MM TO HDR-MM.                                                
037900     MOVE AD-DD TO HDR-DD.                                                
038000     CLOSE AS-OF-CARD.                                                    
038100                                                                          
038200     MOVE WS-AS-OF-DATE TO WS-DATE-NUM.                                   
038300     PERFORM 150-DATE-TO-JULIAN THRU 150-EXIT.                            
038400     MOVE WS-JULIAN-DAY TO WS-JULIAN-ASOF-DAY.                            
038500     COMPUTE WS-JULIAN-CUTOFF-DAY = WS-JULIAN-ASOF-DAY - 180.             
038600                                                                          
038700     PERFORM 100-LOAD-PROC-TABLE THRU 100-EXIT                            
038800             UNTIL NO-MORE-DATA.                                          
038900     CLOSE PROC-SUMM.                                                     
039000 000-EXIT.                                                                
039100     EXIT.                                                                
039200                                                                          
039300 100-LOAD-PROC-TABLE.                                                     
039400     MOVE "100-LOAD-PROC-TABLE" TO PARA-NAME.                             
039500     READ PROC-SUMM INTO PROC-SUMMARY-RECORD                              
039600         AT END                                                           
039700         MOVE "N" TO MORE-DATA-SW                                         
039800         GO TO 100-EXIT                                                   
039900     END-READ.                                                            
040000     ADD +1 TO RECORDS-READ.                                              
040100                                                                          
040200     IF WS-PROC-COUNT >= 20000                                            
040300         GO TO 100-EXIT.                                                  
040400     ADD +1 TO WS-PROC-COUNT.                                             
040500     SET WS-PROC-IDX TO WS-PROC-COUNT.                                    
040600     MOVE PS-PROCEDURE-ID       TO PT-PROCEDURE-ID (WS-PROC-IDX).         
040700     MOVE PS-CHART-NUMBER       TO PT-CHART-NUMBER (WS-PROC-IDX).         
040800     MOVE PS-DATE-OF-SERVICE    TO                                        
040900                               PT-DATE-OF-SERVICE (WS-PROC-IDX).          
041000     MOVE PS-TYPE-CODE          TO PT-TYPE-CODE (WS-PROC-IDX).            
041100     MOVE PS-PRIMARY-CARRIER    TO                                        
041200                               PT-PRIMARY-CARRIER (WS-PROC-IDX).          
041300     MOVE PS-TOTAL-CHARGES      TO PT-TOTAL-CHARGES (WS-PROC-IDX).        
041400     MOVE PS-TOTAL-PAYMENTS     TO                                        
041500                               PT-TOTAL-PAYMENTS (WS-PROC-IDX).           
041600 100-EXIT.                                                                
041700     EXIT.                                                                
041800                                                                          
041900******************************************************************        
042000*    150-DATE-TO-JULIAN - SAME FORMULA AS PROCCALC'S                      
042100*    150-DATE-TO-JULIAN.                                                  
042200******************************************************************        
042300 150-DATE-TO-JULIAN.                                                      
042400     COMPUTE WS-JUL-A = (14 - WS-MM) / 12.                                
042500     COMPUTE WS-JUL-Y = WS-CCYY + 4800 - WS-JUL-A.                        
042600     COMPUTE WS-JUL-M = WS-MM + (12 * WS-JUL-A) - 3.                      
042700     COMPUTE WS-JULIAN-DAY =                                              
042800         WS-DD                                                            
042900         + ((153 * WS-JUL-M + 2) / 5)                                     
043000         + (365 * WS-JUL-Y)                                               
043100         + (WS-JUL-Y / 4)                                                 
043200         - (WS-JUL-Y / 100)                                               
043300         + (WS-JUL-Y / 400)                                               
043400         - 32045.                                                         
043500 150-EXIT.                                                                
043600     EXIT.                                                                
043700                                                                          
043800******************************************************************        
043900*    200-CHECK-OVERPAYMENT -- SEVERITY HIGH.  TOTAL-PAYMENTS >            
044000*    TOTAL-CHARGES AND TOTAL-CHARGES > 0.  ALSO FEEDS THE                 
044100*    BY-CARRIER AND BY-PATIENT SUMMARIES (600/650).                       
044200******************************************************************        
044300 200-CHECK-OVERPAYMENT.                                                   
044400     MOVE "200-CHECK-OVERPAYMENT" TO PARA-NAME.                           
044500     MOVE "Surgery Billing Anomalies - Overpayments (HIGH)" TO            
044600                                                 HDR-TITLE-O.             
044700     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.                            
044800     WRITE RPT-REC FROM WS-OVERPAY-COLM-HDR AFTER ADVANCING 2.            
044900                                                                          
045000     MOVE ZERO TO WS-OVERPAY-COUNT, WS-OVERPAY-TOTAL-AMT,                 
045100                  WS-CARRIER-ANOM-COUNT, WS-PATIENT-ANOM-COUNT.           
045200                                                                          
045300     PERFORM 205-SCAN-FOR-OVERPAYMENT THRU 205-EXIT                       
045400         VARYING WS-PROC-IDX FROM 1 BY 1                                  
045500         UNTIL WS-PROC-IDX > WS-PROC-COUNT.                               
045600                                                                          
045700     PERFORM 210-SORT-OVERPAY-TABLE THRU 210-EXIT                         
045800         VARYING WS-SORT-I FROM 2 BY 1                                    
045900         UNTIL WS-SORT-I > WS-OVERPAY-COUNT.                              
046000                                                                          
046100     PERFORM 215-PRINT-OVERPAY-ROW THRU 215-EXIT                          
046200         VARYING WS-TABLE-SUB FROM 1 BY 1                                 
046300         UNTIL WS-TABLE-SUB > WS-OVERPAY-COUNT.                           
046400                                                                          
046500     MOVE "OVERPAYMENT TOTAL" TO TL-LABEL-O.                              
046600     MOVE WS-OVERPAY-COUNT TO TL-COUNT-O.                                 
046700     MOVE WS-OVERPAY-TOTAL-AMT TO TL-AMOUNT-O.                            
046800     WRITE RPT-REC FROM WS-TOTALS-LINE AFTER ADVANCING 2.                 
046900 200-EXIT.                                                                
047000     EXIT.                                                                
047100                                                                          
047200 205-SCAN-FOR-OVERPAYMENT.                                                
047300     IF PT-TOTAL-CHARGES (WS-PROC-IDX) NOT > ZERO                         
047400     OR PT-TOTAL-PAYMENTS (WS-PROC-IDX) NOT >                             
047500        PT-TOTAL-CHARGES (WS-PROC-IDX)                                    
047600         GO TO 205-EXIT.                                                  
047700                                                                          
047800     IF WS-OVERPAY-COUNT >= 20000                                         
047900         GO TO 205-EXIT.                                                  
048000     ADD +1 TO WS-OVERPAY-COUNT.                                          
048100     MOVE WS-OVERPAY-COUNT TO WS-TABLE-SUB.                               
048200     MOVE PT-PROCEDURE-ID (WS-PROC-IDX)                                   
048300         TO OP-PROCEDURE-ID (WS-TABLE-SUB).                               
048400     MOVE PT-CHART-NUMBER (WS-PROC-IDX)                                   
048500         TO OP-CHART-NUMBER (WS-TABLE-SUB).                               
048600     MOVE PT-PRIMARY-CARRIER (WS-PROC-IDX)                                
048700         TO OP-PRIMARY-CARRIER (WS-TABLE-SUB).                            
048800     MOVE PT-TOTAL-CHARGES (WS-PROC-IDX)                                  
048900         TO OP-CHARGES (WS-TABLE-SUB).                                    
049000     MOVE PT-TOTAL-PAYMENTS (WS-PROC-IDX)                                 
049100         TO OP-PAYMENTS (WS-TABLE-SUB).                                   
049200     COMPUTE OP-OVERPAY-AMT (WS-TABLE-SUB) =                              
049300         PT-TOTAL-PAYMENTS (WS-PROC-IDX) -                                
049400         PT-TOTAL-CHARGES (WS-PROC-IDX).                                  
049500     COMPUTE OP-OVERPAY-PCT (WS-TABLE-SUB) ROUNDED =                      
049600         (OP-OVERPAY-AMT (WS-TABLE-SUB) /                                 
049700          PT-TOTAL-CHARGES (WS-PROC-IDX)) * 100.                          
049800     ADD OP-OVERPAY-AMT (WS-TABLE-SUB) TO WS-OVERPAY-TOTAL-AMT.           
049900                                                                          
050000     PERFORM 220-ACCUM-CARRIER-ANOM THRU 220-EXIT.                        
050100     PERFORM 230-ACCUM-PATIENT-ANOM THRU 230-EXIT.                        
050200 205-EXIT.                                                                
050300     EXIT.                                                                
050400                                                                          
050500******************************************************************        
050600*    210-SORT-OVERPAY-TABLE - INSERTION SORT DESCENDING ON                
050700*    OVERPAYMENT AMOUNT.                                                  
050800******************************************************************        
050900 210-SORT-OVERPAY-TABLE.                                                  
051000     MOVE WS-OVERPAY-ROW (WS-SORT-I) TO WS-OVERPAY-HOLD-ROW.              
051100     COMPUTE WS-SORT-J = WS-SORT-I - 1.                                   
051200     PERFORM 212-SHIFT-OVERPAY-ROW THRU 212-EXIT                          
051300         UNTIL WS-SORT-J < 1                                              
051400            OR OP-OVERPAY-AMT (WS-SORT-J) >= OH-OVERPAY-AMT.              
051500     COMPUTE WS-SORT-J = WS-SORT-J + 1.                                   
051600     MOVE WS-OVERPAY-HOLD-ROW TO WS-OVERPAY-ROW (WS-SORT-J).              
051700 210-EXIT.                                                                
051800     EXIT.                                                                
051900                                                                          
052000 212-SHIFT-OVERPAY-ROW.                                                   
052100     MOVE WS-OVERPAY-ROW (WS-SORT-J)                                      
052200         TO WS-OVERPAY-ROW (WS-SORT-J + 1).                               
052300     COMPUTE WS-SORT-J = WS-SORT-J - 1.                                   
052400 212-EXIT.                                                                
052500     EXIT.                                                                
052600                                                                          
052700 215-PRINT-OVERPAY-ROW.                                                   
052800     MOVE OP-PROCEDURE-ID (WS-TABLE-SUB) TO OD-PROCEDURE-ID-O.            
052900     MOVE OP-CHART-NUMBER (WS-TABLE-SUB) TO OD-CHART-NUMBER-O.            
053000     MOVE OP-PRIMARY-CARRIER (WS-TABLE-SUB) TO OD-CARRIER-O.              
053100     MOVE OP-CHARGES (WS-TABLE-SUB) TO OD-CHARGES-O.                      
053200     MOVE OP-PAYMENTS (WS-TABLE-SUB) TO OD-PAYMENTS-O.                    
053300     MOVE OP-OVERPAY-AMT (WS-TABLE-SUB) TO OD-OVERPAY-O.                  
053400     MOVE OP-OVERPAY-PCT (WS-TABLE-SUB) TO OD-PCT-O.                      
053500     WRITE RPT-REC FROM WS-OVERPAY-DETAIL-LINE                            
053600         AFTER ADVANCING 1.                                               
053700 215-EXIT.                                                                
053800     EXIT.                                                                
053900                                                                          
054000******************************************************************        
054100*    220/230 - ACCUMULATE THE OVERPAYMENT ROW JUST BUILT INTO             
054200*    THE BY-CARRIER AND BY-PATIENT SUMMARY TABLES.                        
054300******************************************************************        
054400 220-ACCUM-CARRIER-ANOM.                                                  
054500     IF OP-PRIMARY-CARRIER (WS-TABLE-SUB) = SPACES                        
054600         GO TO 220-EXIT.                                                  
054700                                                                          
054800     MOVE "N" TO WS-FOUND-SW.                                             
054900     PERFORM 222-SEARCH-CARRIER-ANOM THRU 222-EXIT                        
055000         VARYING WS-DUP-SUB FROM 1 BY 1                                   
055100         UNTIL WS-DUP-SUB > WS-CARRIER-ANOM-COUNT                         
055200            OR WS-KEY-FOUND.                                              
055300     IF NOT WS-KEY-FOUND                                                  
055400         ADD +1 TO WS-CARRIER-ANOM-COUNT                                  
055500         MOVE WS-CARRIER-ANOM-COUNT TO WS-DUP-SUB                         
055600         MOVE OP-PRIMARY-CARRIER (WS-TABLE-SUB)                           
055700             TO CA-CARRIER (WS-DUP-SUB)                                   
055800         MOVE ZERO TO CA-ANOM-COUNT (WS-DUP-SUB),                         
055900                      CA-TOTAL-OVERPAY (WS-DUP-SUB).                      
056000                                                                          
056100     ADD +1 TO CA-ANOM-COUNT (WS-DUP-SUB).                                
056200     ADD OP-OVERPAY-AMT (WS-TABLE-SUB)                                    
056300         TO CA-TOTAL-OVERPAY (WS-DUP-SUB).                                
056400 220-EXIT.                                                                
056500     EXIT.                                                                
056600                                                                          
056700 222-SEARCH-CARRIER-ANOM.                                                 
056800     IF CA-CARRIER (WS-DUP-SUB) =                                         
056900        OP-PRIMARY-CARRIER (WS-TABLE-SUB)                                 
057000         MOVE "Y" TO WS-FOUND-SW.                                         
057100 222-EXIT.                                                                
057200     EXIT.                                                                
057300                                                                          
057400 230-ACCUM-PATIENT-ANOM.                                                  
057500     MOVE "N" TO WS-FOUND-SW.                                             
057600     PERFORM 232-SEARCH-PATIENT-ANOM THRU 232-EXIT                        
057700         VARYING WS-DUP-SUB FROM 1 BY 1                                   
057800         UNTIL WS-DUP-SUB > WS-PATIENT-ANOM-COUNT                         
057900            OR WS-KEY-FOUND.                                              
058000     IF NOT WS-KEY-FOUND                                                  
058100         ADD +1 TO WS-PATIENT-ANOM-COUNT                                  
058200         MOVE WS-PATIENT-ANOM-COUNT TO WS-DUP-SUB                         
058300         MOVE OP-CHART-NUMBER (WS-TABLE-SUB)                              
058400             TO PA-CHART-NUMBER (WS-DUP-SUB)                              
058500         MOVE ZERO TO PA-ANOM-COUNT (WS-DUP-SUB),                         
058600                      PA-TOTAL-OVERPAY (WS-DUP-SUB).                      
058700                                                                          
058800     ADD +1 TO PA-ANOM-COUNT (WS-DUP-SUB).                                
058900     ADD OP-OVERPAY-AMT (WS-TABLE-SUB)                                    
059000         TO PA-TOTAL-OVERPAY (WS-DUP-SUB).                                
059100 230-EXIT.                                                                
059200     EXIT.                                                                
059300                                                                          
059400 232-SEARCH-PATIENT-ANOM.                                                 
059500     IF PA-CHART-NUMBER (WS-DUP-SUB) =                                    
059600        OP-CHART-NUMBER (WS-TABLE-SUB)                                    
059700         MOVE "Y" TO WS-FOUND-SW.                                         
059800 232-EXIT.                                                                
059900     EXIT.                                                                
060000                                                                          
060100******************************************************************        
060200*    300-CHECK-MISSING-PAYMENT -- SEVERITY MEDIUM.                        
060300*    DATE-OF-SERVICE <= (AS-OF DATE - 180), TOTAL-CHARGES > 0,            
060400*    TOTAL-PAYMENTS = 0.                                                  
060500******************************************************************        
060600 300-CHECK-MISSING-PAYMENT.                                               
060700     MOVE "300-CHECK-MISSING-PAYMENT" TO PARA-NAME.                       
060800     MOVE "Surgery Billing Anomalies - Missing Payments (MEDIUM)"         
060900         TO HDR-TITLE-O.                                                  
061000     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.                            
061100     WRITE RPT-REC FROM WS-MISSING-COLM-HDR AFTER ADVANCING 2.            
061200                                                                          
061300     MOVE ZERO TO WS-MISSING-COUNT, WS-MISSING-TOTAL-AMT.                 
061400                                                                          
061500     PERFORM 305-SCAN-FOR-MISSING THRU 305-EXIT                           
061600         VARYING WS-PROC-IDX FROM 1 BY 1                                  
061700         UNTIL WS-PROC-IDX > WS-PROC-COUNT.                               
061800                                                                          
061900     PERFORM 310-SORT-MISSING-TABLE THRU 310-EXIT                         
062000         VARYING WS-SORT-I FROM 2 BY 1                                    
062100         UNTIL WS-SORT-I > WS-MISSING-COUNT.                              
062200                                                                          
062300     PERFORM 315-PRINT-MISSING-ROW THRU 315-EXIT                          
062400         VARYING WS-TABLE-SUB FROM 1 BY 1                                 
062500         UNTIL WS-TABLE-SUB > WS-MISSING-COUNT.                           
062600                                                                          
062700     MOVE "MISSING PAYMENT TOTAL" TO TL-LABEL-O.                          
062800     MOVE WS-MISSING-COUNT TO TL-COUNT-O.                                 
062900     MOVE WS-MISSING-TOTAL-AMT TO TL-AMOUNT-O.                            
063000     WRITE RPT-REC FROM WS-TOTALS-LINE AFTER ADVANCING 2.                 
063100 300-EXIT.                                                                
063200     EXIT.                                                                
063300                                                                          
063400 305-SCAN-FOR-MISSING.                                                    
063500     IF PT-TOTAL-CHARGES (WS-PROC-IDX) NOT > ZERO                         
063600     OR PT-TOTAL-PAYMENTS (WS-PROC-IDX) NOT = ZERO                        
063700         GO TO 305-EXIT.                                                  
063800                                                                          
063900     MOVE PT-DATE-OF-SERVICE (WS-PROC-IDX) TO WS-DATE-NUM.                
064000     PERFORM 150-DATE-TO-JULIAN THRU 150-EXIT.                            
064100     MOVE WS-JULIAN-DAY TO WS-JULIAN-SVC-DAY.                             
064200     IF WS-JULIAN-SVC-DAY > WS-JULIAN-CUTOFF-DAY                          
064300         GO TO 305-EXIT.                                                  
064400                                                                          
064500     IF WS-MISSING-COUNT >= 20000                                         
064600         GO TO 305-EXIT.                                                  
064700     ADD +1 TO WS-MISSING-COUNT.                                          
064800     MOVE WS-MISSING-COUNT TO WS-TABLE-SUB.                               
064900     MOVE PT-PROCEDURE-ID (WS-PROC-IDX)                                   
065000         TO MP-PROCEDURE-ID (WS-TABLE-SUB).                               
065100     MOVE PT-CHART-NUMBER (WS-PROC-IDX)                                   
065200         TO MP-CHART-NUMBER (WS-TABLE-SUB).                               
065300     MOVE PT-TOTAL-CHARGES (WS-PROC-IDX)                                  
065400         TO MP-CHARGES (WS-TABLE-SUB).                                    
065500     COMPUTE MP-DAYS-SINCE-SVC (WS-TABLE-SUB) =                           
065600         WS-JULIAN-ASOF-DAY - WS-JULIAN-SVC-DAY.                          
065700     ADD PT-TOTAL-CHARGES (WS-PROC-IDX) TO WS-MISSING-TOTAL-AMT.          
065800 305-EXIT.                                                                
065900     EXIT.                                                                
066000                                                                          
066100******************************************************************        
066200*    310-SORT-MISSING-TABLE - INSERTION SORT DESCENDING ON                
066300*    CHARGES.                                                             
066400******************************************************************        
066500 310-SORT-MISSING-TABLE.                                                  
066600     MOVE WS-MISSING-ROW (WS-SORT-I) TO WS-MISSING-HOLD-ROW.              
066700     COMPUTE WS-SORT-J = WS-SORT-I - 1.                                   
066800     PERFORM 312-SHIFT-MISSING-ROW THRU 312-EXIT                          
066900         UNTIL WS-SORT-J < 1                                              
067000            OR MP-CHARGES (WS-SORT-J) >= MH-CHARGES.                      
067100     COMPUTE WS-SORT-J = WS-SORT-J + 1.                                   
067200     MOVE WS-MISSING-HOLD-ROW TO WS-MISSING-ROW (WS-SORT-J).              
067300 310-EXIT.                                                                
067400     EXIT.                                                                
067500                                                                          
067600 312-SHIFT-MISSING-ROW.                                                   
067700     MOVE WS-MISSING-ROW (WS-SORT-J)                                      
067800         TO WS-MISSING-ROW (WS-SORT-J + 1).                               
067900     COMPUTE WS-SORT-J = WS-SORT-J - 1.                                   
068000 312-EXIT.                                                                
068100     EXIT.                                                                
068200                                                                          
068300 315-PRINT-MISSING-ROW.                                                   
068400     MOVE MP-PROCEDURE-ID (WS-TABLE-SUB) TO MS-PROCEDURE-ID-O.            
068500     MOVE MP-CHART-NUMBER (WS-TABLE-SUB) TO MS-CHART-NUMBER-O.            
068600     MOVE MP-CHARGES (WS-TABLE-SUB) TO MS-CHARGES-O.                      
068700     MOVE MP-DAYS-SINCE-SVC (WS-TABLE-SUB) TO MS-DAYS-O.                  
068800     WRITE RPT-REC FROM WS-MISSING-DETAIL-LINE                            
068900         AFTER ADVANCING 1.                                               
069000 315-EXIT.                                                                
069100     EXIT.                                                                
069200                                                                          
069300******************************************************************        
069400*    400-CHECK-DUPLICATES -- SEVERITY LOW.  GROUPS OF                     
069500*    (CHART-NUMBER, DATE-OF-SERVICE, TYPE-CODE) WITH MORE THAN            
069600*    ONE PROCEDURE-ID.  THE PROCEDURE TABLE IS SCANNED ONCE TO            
069700*    BUILD THE GROUPS, THEN ONLY GROUPS WITH DG-DUP-COUNT >= 2            
069800*    ARE PRINTED.                                                         
069900******************************************************************        
070000 400-CHECK-DUPLICATES.                                                    
070100     MOVE "400-CHECK-DUPLICATES" TO PARA-NAME.                            
070200     MOVE "Surgery Billing Anomalies - Duplicates (LOW)" TO               
070300                                                 HDR-TITLE-O.             
070400     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.                            
070500     WRITE RPT-REC FROM WS-DUP-COLM-HDR AFTER ADVANCING 2.                
070600                                                                          
070700     MOVE ZERO TO WS-DUP-GROUP-COUNT.                                     
070800     PERFORM 405-BUILD-DUP-GROUPS THRU 405-EXIT                           
070900         VARYING WS-PROC-IDX FROM 1 BY 1                                  
071000         UNTIL WS-PROC-IDX > WS-PROC-COUNT.                               
071100                                                                          
071200     MOVE ZERO TO WS-GRAND-TOTAL-COUNT.                                   
071300     PERFORM 415-PRINT-DUP-GROUP THRU 415-EXIT                            
071400         VARYING WS-DUP-SUB FROM 1 BY 1                                   
071500         UNTIL WS-DUP-SUB > WS-DUP-GROUP-COUNT.                           
071600                                                                          
071700     MOVE "DUPLICATE PROCEDURE TOTAL" TO TL-LABEL-O.                      
071800     MOVE WS-GRAND-TOTAL-COUNT TO TL-COUNT-O.                             
071900     MOVE ZERO TO TL-AMOUNT-O.                                            
072000     WRITE RPT-REC FROM WS-TOTALS-LINE AFTER ADVANCING 2.                 
072100 400-EXIT.                                                                
072200     EXIT.                                                                
072300                                                                          
072400 405-BUILD-DUP-GROUPS.                                                    
072500     MOVE PT-CHART-NUMBER (WS-PROC-IDX)    TO DK-CHART-NUMBER.            
072600     MOVE PT-DATE-OF-SERVICE (WS-PROC-IDX) TO DK-DATE-OF-SERVICE.         
072700     MOVE PT-TYPE-CODE (WS-PROC-IDX)       TO DK-TYPE-CODE.               
072800     MOVE WS-DUP-KEY-WHOLE TO WS-DUP-GROUP-COMPARE-KEY.                   
072900                                                                          
073000     MOVE "N" TO WS-FOUND-SW.                                             
073100     PERFORM 407-SEARCH-DUP-GROUP THRU 407-EXIT                           
073200         VARYING WS-DUP-SUB FROM 1 BY 1                                   
073300         UNTIL WS-DUP-SUB > WS-DUP-GROUP-COUNT                            
073400            OR WS-KEY-FOUND.                                              
073500     IF NOT WS-KEY-FOUND                                                  
073600         IF WS-DUP-GROUP-COUNT >= 5000                                    
073700             GO TO 405-EXIT                                               
073800         END-IF                                                           
073900         ADD +1 TO WS-DUP-GROUP-COUNT                                     
074000         MOVE WS-DUP-GROUP-COUNT TO WS-DUP-SUB                            
074100         MOVE DK-CHART-NUMBER    TO DG-CHART-NUMBER (WS-DUP-SUB)          
074200         MOVE DK-DATE-OF-SERVICE TO                                       
074300                               DG-DATE-OF-SERVICE (WS-DUP-SUB)            
074400         MOVE DK-TYPE-CODE       TO DG-TYPE-CODE (WS-DUP-SUB)             
074500         MOVE ZERO               TO DG-DUP-COUNT (WS-DUP-SUB).            
074600                                                                          
074700     IF DG-DUP-COUNT (WS-DUP-SUB) < 10                                    
074800         ADD +1 TO DG-DUP-COUNT (WS-DUP-SUB)                              
074900         MOVE PT-PROCEDURE-ID (WS-PROC-IDX)                               
075000             TO DG-PROC-ID-LIST (WS-DUP-SUB,                              
075100                                 DG-DUP-COUNT (WS-DUP-SUB))               
075200     ELSE                                                                 
075300         ADD +1 TO DG-DUP-COUNT (WS-DUP-SUB).                             
075400 405-EXIT.                                                                
075500     EXIT.                                                                
075600                                                                          
075700 407-SEARCH-DUP-GROUP.                                                    
075800     MOVE DG-CHART-NUMBER (WS-DUP-SUB)    TO DK-CHART-NUMBER.             
075900     MOVE DG-DATE-OF-SERVICE (WS-DUP-SUB) TO DK-DATE-OF-SERVICE.          
076000     MOVE DG-TYPE-CODE (WS-DUP-SUB)       TO DK-TYPE-CODE.                
076100     IF WS-DUP-KEY-WHOLE = WS-DUP-GROUP-COMPARE-KEY                       
076200         MOVE "Y" TO WS-FOUND-SW.                                         
076300 407-EXIT.                                                                
076400     EXIT.                                                                
076500                                                                          
076600******************************************************************        
076700*    415-PRINT-DUP-GROUP PRINTS ONLY THE GROUPS WITH TWO OR               
076800*    MORE PROCEDURES, CONCATENATING UP TO TEN PROCEDURE-IDS               
076900*    (LESS ANY THAT WOULD NOT FIT ON THE LINE) SEPARATED BY               
077000*    A SLASH.                                                             
077100******************************************************************        
077200 415-PRINT-DUP-GROUP.                                                     
077300     IF DG-DUP-COUNT (WS-DUP-SUB) < 2                                     
077400         GO TO 415-EXIT.                                                  
077500                                                                          
077600     MOVE DG-CHART-NUMBER (WS-DUP-SUB)    TO DD-CHART-NUMBER-O.           
077700     MOVE DG-DATE-OF-SERVICE (WS-DUP-SUB) TO DD-SVC-DATE-O.               
077800     MOVE DG-TYPE-CODE (WS-DUP-SUB)       TO DD-TYPE-CODE-O.              
077900     MOVE DG-DUP-COUNT (WS-DUP-SUB)       TO DD-COUNT-O.                  
078000     MOVE SPACES TO DD-PROC-IDS-O.                                        
078100     MOVE 1 TO WS-PROC-ID-PTR.                                            
078200                                                                          
078300     PERFORM 417-APPEND-PROC-ID THRU 417-EXIT                             
078400         VARYING WS-LIST-SUB FROM 1 BY 1                                  
078500         UNTIL WS-LIST-SUB > DG-DUP-COUNT (WS-DUP-SUB)                    
078600            OR WS-LIST-SUB > 10.                                          
078700                                                                          
078800     ADD DG-DUP-COUNT (WS-DUP-SUB) TO WS-GRAND-TOTAL-COUNT.               
078900     WRITE RPT-REC FROM WS-DUP-DETAIL-LINE AFTER ADVANCING 1.             
079000 415-EXIT.                                                                
079100     EXIT.                                                                
079200                                                                          
079300 417-APPEND-PROC-ID.                                                      
079400     IF WS-LIST-SUB NOT = 1                                               
079500         STRING " / " DELIMITED BY SIZE                                   
079600             INTO DD-PROC-IDS-O                                           
079700             WITH POINTER WS-PROC-ID-PTR                                  
079800         END-STRING.                                                      
079900     STRING DG-PROC-ID-LIST (WS-DUP-SUB, WS-LIST-SUB)                     
080000                DELIMITED BY SPACE                                        
080100         INTO DD-PROC-IDS-O                                               
080200         WITH POINTER WS-PROC-ID-PTR                                      
080300     END-STRING.                                                          
080400 417-EXIT.                                                                
080500     EXIT.                                                                
080600                                                                          
080700******************************************************************        
080800*    500-PRINT-GRAND-TOTAL -- SUM OF THE THREE ANOMALY COUNTS.            
080900******************************************************************        
081000 500-PRINT-GRAND-TOTAL.                                                   
081100     MOVE "500-PRINT-GRAND-TOTAL" TO PARA-NAME.                           
081200     MOVE "Surgery Billing Anomalies - Grand Total" TO                    
081300                                                 HDR-TITLE-O.             
081400     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.                            
081500                                                                          
081600     COMPUTE WS-GRAND-TOTAL-COUNT =                                       
081700         WS-OVERPAY-COUNT + WS-MISSING-COUNT +                            
081800         WS-GRAND-TOTAL-COUNT.                                            
081900     MOVE "GRAND TOTAL ANOMALY COUNT" TO TL-LABEL-O.                      
082000     MOVE WS-GRAND-TOTAL-COUNT TO TL-COUNT-O.                             
082100     MOVE ZERO TO TL-AMOUNT-O.                                            
082200     WRITE RPT-REC FROM WS-TOTALS-LINE AFTER ADVANCING 2.                 
082300 500-EXIT.                                                                
082400     EXIT.                                                                
082500                                                                          
082600******************************************************************        
082700*    600-PRINT-BY-CARRIER -- OVERPAYMENT ANOMALIES GROUPED BY             
082800*    CARRIER, DESCENDING ANOMALY COUNT.                                   
082900******************************************************************        
083000 600-PRINT-BY-CARRIER.                                                    
083100     MOVE "600-PRINT-BY-CARRIER" TO PARA-NAME.                            
083200     MOVE "Surgery Billing Anomalies - Overpayment By Carrier"            
083300         TO HDR-TITLE-O.                                                  
083400     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.                            
083500     WRITE RPT-REC FROM WS-SUMMARY-COLM-HDR AFTER ADVANCING 2.            
083600                                                                          
083700     PERFORM 605-SORT-CARRIER-ANOM THRU 605-EXIT                          
083800         VARYING WS-SORT-I FROM 2 BY 1                                    
083900         UNTIL WS-SORT-I > WS-CARRIER-ANOM-COUNT.                         
084000                                                                          
084100     PERFORM 610-PRINT-CARRIER-ANOM THRU 610-EXIT                         
084200         VARYING WS-TABLE-SUB FROM 1 BY 1                                 
084300         UNTIL WS-TABLE-SUB > WS-CARRIER-ANOM-COUNT.                      
084400 600-EXIT.                                                                
084500     EXIT.                                                                
084600                                                                          
084700 605-SORT-CARRIER-ANOM.                                                   
084800     MOVE WS-CARRIER-ANOM-ROW (WS-SORT-I) TO                              
084900                               WS-CARRIER-ANOM-HOLD-ROW.                  
085000     COMPUTE WS-SORT-J = WS-SORT-I - 1.                                   
085100     PERFORM 607-SHIFT-CARRIER-ANOM THRU 607-EXIT                         
085200         UNTIL WS-SORT-J < 1                                              
085300            OR CA-ANOM-COUNT (WS-SORT-J) >= CH-ANOM-COUNT.                
085400     COMPUTE WS-SORT-J = WS-SORT-J + 1.                                   
085500     MOVE WS-CARRIER-ANOM-HOLD-ROW TO                                     
085600                               WS-CARRIER-ANOM-ROW (WS-SORT-J).           
085700 605-EXIT.                                                                
085800     EXIT.                                                                
085900                                                                          
086000 607-SHIFT-CARRIER-ANOM.                                                  
086100     MOVE WS-CARRIER-ANOM-ROW (WS-SORT-J)                                 
086200         TO WS-CARRIER-ANOM-ROW (WS-SORT-J + 1).                          
086300     COMPUTE WS-SORT-J = WS-SORT-J - 1.                                   
086400 607-EXIT.                                                                
086500     EXIT.                                                                
086600                                                                          
086700 610-PRINT-CARRIER-ANOM.                                                  
086800     MOVE CA-CARRIER (WS-TABLE-SUB) TO SM-GROUP-O.                        
086900     MOVE CA-ANOM-COUNT (WS-TABLE-SUB) TO SM-COUNT-O.                     
087000     MOVE CA-TOTAL-OVERPAY (WS-TABLE-SUB) TO SM-AMOUNT-O.                 
087100     WRITE RPT-REC FROM WS-SUMMARY-DETAIL-LINE                            
087200         AFTER ADVANCING 1.                                               
087300 610-EXIT.                                                                
087400     EXIT.                                                                
087500                                                                          
087600******************************************************************        
087700*    650-PRINT-BY-PATIENT -- OVERPAYMENT ANOMALIES GROUPED BY             
087800*    PATIENT, DESCENDING ANOMALY COUNT, TOP 20 ONLY.                      
087900******************************************************************        
088000 650-PRINT-BY-PATIENT.                                                    
088100     MOVE "650-PRINT-BY-PATIENT" TO PARA-NAME.                            
088200     MOVE "Surgery Billing Anomalies - Overpayment By Patient" TO         
088300                                                 HDR-TITLE-O.             
088400     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.                            
088500     WRITE RPT-REC FROM WS-SUMMARY-COLM-HDR AFTER ADVANCING 2.            
088600                                                                          
088700     PERFORM 655-SORT-PATIENT-ANOM THRU 655-EXIT                          
088800         VARYING WS-SORT-I FROM 2 BY 1                                    
088900         UNTIL WS-SORT-I > WS-PATIENT-ANOM-COUNT.                         
089000                                                                          
089100     PERFORM 660-PRINT-PATIENT-ANOM THRU 660-EXIT                         
089200         VARYING WS-TABLE-SUB FROM 1 BY 1                                 
089300         UNTIL WS-TABLE-SUB > WS-PATIENT-ANOM-COUNT                       
089400            OR WS-TABLE-SUB > 20.                                         
089500 650-EXIT.                                                                
089600     EXIT.                                                                
089700                                                                          
089800 655-SORT-PATIENT-ANOM.                                                   
089900     MOVE WS-PATIENT-ANOM-ROW (WS-SORT-I) TO                              
090000                               WS-PATIENT-ANOM-HOLD-ROW.                  
090100     COMPUTE WS-SORT-J = WS-SORT-I - 1.                                   
090200     PERFORM 657-SHIFT-PATIENT-ANOM THRU 657-EXIT                         
090300         UNTIL WS-SORT-J < 1                                              
090400            OR PA-ANOM-COUNT (WS-SORT-J) >= PH-ANOM-COUNT.                
090500     COMPUTE WS-SORT-J = WS-SORT-J + 1.                                   
090600     MOVE WS-PATIENT-ANOM-HOLD-ROW TO                                     
090700                               WS-PATIENT-ANOM-ROW (WS-SORT-J).           
090800 655-EXIT.                                                                
090900     EXIT.                                                                
091000                                                                          
091100 657-SHIFT-PATIENT-ANOM.                                                  
091200     MOVE WS-PATIENT-ANOM-ROW (WS-SORT-J)                                 
091300         TO WS-PATIENT-ANOM-ROW (WS-SORT-J + 1).                          
091400     COMPUTE WS-SORT-J = WS-SORT-J - 1.                                   
091500 657-EXIT.                                                                
091600     EXIT.                                                                
091700                                                                          
091800 660-PRINT-PATIENT-ANOM.                                                  
091900     MOVE PA-CHART-NUMBER (WS-TABLE-SUB) TO SM-GROUP-O.                   
092000     MOVE PA-ANOM-COUNT (WS-TABLE-SUB) TO SM-COUNT-O.                     
092100     MOVE PA-TOTAL-OVERPAY (WS-TABLE-SUB) TO SM-AMOUNT-O.                 
092200     WRITE RPT-REC FROM WS-SUMMARY-DETAIL-LINE                            
092300         AFTER ADVANCING 1.                                               
092400 660-EXIT.                                                                
092500     EXIT.                                                                
092600                                                                          
092700 700-WRITE-PAGE-HDR.                                                      
092800     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.                              
092900     ADD +1 TO WS-PAGES.                                                  
093000     MOVE WS-PAGES TO PAGE-NBR-O.                                         
093100     WRITE RPT-REC FROM WS-HDR-REC                                        
093200         AFTER ADVANCING TOP-OF-FORM.                                     
093300     WRITE RPT-REC FROM WS-BLANK-LINE                                     
093400         AFTER ADVANCING 1.                                               
093500 700-EXIT.                                                                
093600     EXIT.                                                                
093700                                                                          
093800 900-CLEANUP.                                                             
093900     MOVE "900-CLEANUP" TO PARA-NAME.                                     
094000     CLOSE REPORT-OUT, SYSOUT.                                            
094100     DISPLAY "** PROC-SUMM RECORDS READ **".                              
094200     DISPLAY RECORDS-READ.                                                
094300     DISPLAY "** ANOMALIES FOUND **".                                     
094400     DISPLAY WS-GRAND-TOTAL-COUNT.                                        
094500     DISPLAY "******** NORMAL END OF JOB ANOMDET ********".               
094600 900-EXIT.                                                                
094700     EXIT.                                                                
094800                                                                          
094900 1000-ABEND-RTN.                                                          
095000     WRITE SYSOUT-REC FROM ABEND-REC.                                     
095100     DISPLAY "*** ABNORMAL END OF JOB-ANOMDET ***" UPON CONSOLE.          
095200     DIVIDE ZERO-VAL INTO ONE-VAL.                                        
