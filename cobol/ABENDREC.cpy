000100******************************************************************        
000200*    ABENDREC  --  COMMON ABEND-TRAIL RECORD, SHARED BY ALL     *         
000300*    BILLING-BATCH STEPS.  WRITTEN TO SYSOUT IMMEDIATELY BEFORE *         
000400*    A STEP FORCES A JCL CONDITION CODE VIA THE ZERO-DIVIDE     *         
000500*    TRICK IN 1000-ABEND-RTN, SO THE OPERATOR CAN SEE WHICH     *         
000600*    PARAGRAPH AND WHAT VALUES CAUSED THE ABEND.                *         
000700******************************************************************        
000800 01  ABEND-REC.                                                           
000900     05  PARA-NAME                   PIC X(32).                           
001000     05  ABEND-REASON                PIC X(60).                           
001100     05  EXPECTED-VAL                PIC X(10).                           
001200     05  ACTUAL-VAL                  PIC X(10).                           
001300     05  ZERO-VAL                    PIC S9(4) COMP VALUE ZERO.           
001400     05  ONE-VAL                     PIC S9(4) COMP VALUE 1.              
001500     05  FILLER                      PIC X(14).                           
