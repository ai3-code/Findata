000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  PROCRPT.                                                    
000400 AUTHOR. JON SAYLES.                                                      
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 01/23/88.                                                  
000700 DATE-COMPILED. 01/23/88.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900                                                                          
001000******************************************************************        
001100*REMARKS.                                                                 
001200*                                                                         
001300*          THIS PROGRAM IS THE SURGERY BILLING ANALYTICS                  
001400*          ENGINE.  IT LOADS THE PROCEDURE-SUMMARY FILE INTO              
001500*          A WORKING-STORAGE TABLE AND PRODUCES SIX MANAGEMENT            
001600*          REPORTS -                                                      
001700*                                                                         
001800*              DASHBOARD TOTALS                                           
001900*              BY SURGERY TYPE                                            
002000*              BY INSURANCE CARRIER                                       
002100*              BY BILLING CATEGORY (RESCANS TRANS-CLEAN)                  
002200*              MONTHLY TREND                                              
002300*              DAYS-TO-PAYMENT DISTRIBUTION                               
002400*              ACCOUNTS-RECEIVABLE AGING                                  
002500*                                                                         
002600*          AN AS-OF-DATE PARAMETER CARD IS READ AT STARTUP SO             
002700*          THE AGING REPORT'S "TODAY" IS REPRODUCIBLE FROM RUN            
002800*          TO RUN.  THE SAME CARD MAY CARRY OPTIONAL FILTERS              
002900*          (DATE RANGE, PATIENT, TYPE CODE, CARRIER) THAT ARE             
003000*          APPLIED WHILE THE PROCEDURE TABLE IS BUILT.                    
003100*                                                                         
003200*    CHANGE LOG                                                           
003300*    ----------                                                           
003400*    01/23/88  JS   0003  ORIGINAL PROGRAM - DASHBOARD AND        CR0003  
003500*                         BY-SURGERY-TYPE ONLY.                           
003600*    11/03/96  DKL  0045  ADDED BY-CARRIER AND MONTHLY TREND.     CR0045  
003700*    04/21/98  KMH  0068  ADDED DAYS-TO-PAYMENT DISTRIBUTION      CR0068  
003800*                         AND THE AGING REPORT PER FINANCE                
003900*                         REQUEST 98-114.                                 
004000*    02/18/99  RBW  0091  Y2K - AS-OF-DATE AND ALL PERIOD KEYS    CR0091  
004100*                         CONFIRMED 8-BYTE / 6-BYTE CCYY FORMS.           
004200*    07/02/99  KMH  0099  ADDED BY-BILLING-CATEGORY REPORT,       CR0099  
004300*                         RESCANS TRANS-CLEAN SINCE THE CATEGORY          
004400*                         SPLIT IS NOT CARRIED ON PROC-SUMM.              
004500*    11/08/00  KMH  0119  BY-BILLING-CATEGORY REPORT WAS THE ONLY  CR0119 
004600*                         ONE OF THE SIX NOT HONORING THE AS-OF-          
004700*                         CARD FILTERS - IT NOW APPLIES THE SAME          
004800*                         DATE-RANGE/CHART/TYPE/CARRIER TESTS AS          
004900*                         100-LOAD-PROC-TABLE BEFORE ACCUMULATING.        
005000******************************************************************        
005100                                                                          
005200         INPUT FILE              -   PROC-SUMM                            
005300                                                                          
005400         INPUT FILE              -   TRANS-CLEAN (CATEGORY RPT)           
005500                                                                          
005600         INPUT FILE              -   AS-OF-CARD  (PARM CARD)              
005700                                                                          
005800         REPORT PRODUCED         -   REPORT-OUT                           
005900                                                                          
006000         DUMP FILE               -   SYSOUT                               
006100                                                                          
006200******************************************************************        
006300 ENVIRONMENT DIVISION.                                                    
006400 CONFIGURATION SECTION.                                                   
006500 SOURCE-COMPUTER. IBM-390.                                                
006600 OBJECT-COMPUTER. IBM-390.                                                
006700 SPECIAL-NAMES.                                                           
006800     C01 IS TOP-OF-FORM.                                                  
006900                                                                          
007000 INPUT-OUTPUT SECTION.                                                    
007100 FILE-CONTROL.                                                            
007200     SELECT SYSOUT                                                        
007300     ASSIGN TO UT-S-SYSOUT                                                
007400       ORGANIZATION IS SEQUENTIAL.                                        
007500                                                                          
007600     SELECT PROC-SUMM                                                     
007700     ASSIGN TO UT-S-PROCSUMM                                              
007800       ORGANIZATION IS SEQUENTIAL.                                        
007900                                                                          
008000     SELECT TRANS-CLEAN                                                   
008100     ASSIGN TO UT-S-TRANCLN                                               
008200       ORGANIZATION IS SEQUENTIAL.                                        
008300                                                                          
008400     SELECT AS-OF-CARD                                                    
008500     ASSIGN TO UT-S-ASOFCRD                                               
008600       ORGANIZATION IS LINE SEQUENTIAL.                                   
008700                                                                          
008800     SELECT REPORT-OUT                                                    
008900     ASSIGN TO UT-S-RPTOUT                                                
009000       ORGANIZATION IS LINE SEQUENTIAL.                                   
009100                                                                          
009200 DATA DIVISION.                                                           
009300 FILE SECTION.                                                            
009400 FD  SYSOUT                                                               
009500     RECORDING MODE IS F                                                  
009600     LABEL RECORDS ARE STANDARD                                           
009700     RECORD CONTAINS 130 CHARACTERS                                       
009800     BLOCK CONTAINS 0 RECORDS                                             
009900     DATA RECORD IS SYSOUT-REC.                                           
010000 01  SYSOUT-REC  PIC X(130).                                              
010100                                                                          
010200 FD  PROC-SUMM                                                            
010300     RECORDING MODE IS F                                                  
010400     LABEL RECORDS ARE STANDARD                                           
010500     RECORD CONTAINS 300 CHARACTERS                                       
010600     BLOCK CONTAINS 0 RECORDS                                             
010700     DATA RECORD IS PROC-SUMM-REC.                                        
010800 01  PROC-SUMM-REC               PIC X(300).                              
010900                                                                          
011000 FD  TRANS-CLEAN                                                          
011100     RECORDING MODE IS F                                                  
011200     LABEL RECORDS ARE STANDARD                                           
011300     RECORD CONTAINS 250 CHARACTERS                                       
011400     BLOCK CONTAINS 0 RECORDS                                             
011500     DATA RECORD IS TRANS-CLEAN-REC.                                      
011600 01  TRANS-CLEAN-REC             PIC X(250).                              
011700                                                                          
011800 FD  AS-OF-CARD                                                           
011900     RECORDING MODE IS F                                                  
012000     LABEL RECORDS ARE STANDARD                                           
012100     RECORD CONTAINS 80 CHARACTERS                                        
012200     BLOCK CONTAINS 0 RECORDS                                             
012300     DATA RECORD IS AS-OF-CARD-REC.                                       
012400 01  AS-OF-CARD-REC              PIC X(80).                               
012500                                                                          
012600 FD  REPORT-OUT                                                           
012700     RECORDING MODE IS F                                                  
012800     LABEL RECORDS ARE STANDARD                                           
012900     RECORD CONTAINS 132 CHARACTERS                                       
013000     BLOCK CONTAINS 0 RECORDS                                             
013100     DATA RECORD IS RPT-REC.                                              
013200 01  RPT-REC  PIC X(132).                                                 
013300                                                                          
013400 WORKING-STORAGE SECTION.                                                 
013500                                                                          
013600****** THE RUN-PARAMETER CARD IS READ AS ONE 80-BYTE LINE AND             
013700****** THEN REDEFINED INTO ITS FIELDS - AS-OF DATE FIRST,                 
013800****** FOLLOWED BY THE OPTIONAL FILTER VALUES                             
013900 01  WS-CARD-AREA                PIC X(80).                               
014000 01  WS-CARD-FIELDS REDEFINES WS-CARD-AREA.                               
014100     05  AC-AS-OF-DATE           PIC 9(08).                               
014200     05  AC-FILTER-DATE-FROM     PIC 9(08).                               
014300     05  AC-FILTER-DATE-TO       PIC 9(08).                               
014400     05  AC-FILTER-CHART-NBR     PIC 9(09).                               
014500     05  AC-FILTER-TYPE-CODE     PIC X(10).                               
014600     05  AC-FILTER-CARRIER       PIC X(30).                               
014700     05  FILLER                  PIC X(05).                               
014800                                                                          
014900 77  WS-AS-OF-DATE                PIC 9(08).                              
015000 77  WS-AS-OF-BRK REDEFINES WS-AS-OF-DATE.                                
015100     05  AD-CCYY                 PIC 9(4).                                
015200     05  AD-MM                   PIC 9(2).                                
015300     05  AD-DD                   PIC 9(2).                                
015400                                                                          
015500 COPY TRANSREC.                                                           
015600 COPY PROCSUMM.                                                           
015700                                                                          
015800****** IN-MEMORY PROCEDURE TABLE - ONE ENTRY PER PROC-SUMM ROW            
015900****** THAT PASSED THE OPTIONAL FILTERS.  ALL SIX ANALYTICS               
016000****** REPORTS ARE DRIVEN FROM THIS TABLE OR FROM TABLES BUILT            
016100****** BY SCANNING IT.                                                    
016200 01  WS-PROC-TABLE.                                                       
016300     05  WS-PROC-COUNT           PIC S9(8) COMP VALUE ZERO.               
016400     05  WS-PROC-ROW OCCURS 20000 TIMES                                   
016500                      INDEXED BY WS-PROC-IDX.                             
016600         10  PT-PROCEDURE-ID         PIC X(20).                           
016700         10  PT-CHART-NUMBER         PIC 9(09).                           
016800         10  PT-DATE-OF-SERVICE      PIC 9(08).                           
016900         10  PT-SURGERY-TYPE         PIC X(30).                           
017000         10  PT-TYPE-CODE            PIC X(10).                           
017100         10  PT-PRIMARY-CARRIER      PIC X(30).                           
017200         10  PT-TOTAL-CHARGES        PIC S9(11)V99.                       
017300         10  PT-TOTAL-PAYMENTS       PIC S9(11)V99.                       
017400         10  PT-TOTAL-ADJUSTMENTS    PIC S9(11)V99.                       
017500         10  PT-DAYS-TO-FIRST-PMT    PIC S9(05).                          
017600         10  PT-HAS-PAYMENT-SW       PIC X(01).                           
017700             88  PT-HAS-PAYMENT      VALUE "Y".                           
017800         10  PT-STATUS               PIC X(12).                           
017900             88  PT-PENDING          VALUE "PENDING".                     
018000             88  PT-PARTIAL          VALUE "PARTIAL".                     
018100                                                                          
018200 01  WS-DISTINCT-PATIENTS.                                                
018300     05  WS-DISTINCT-PAT OCCURS 20000 TIMES                               
018400                              PIC 9(09).                                  
018500     05  WS-DISTINCT-PAT-CT     PIC S9(8) COMP VALUE ZERO.                
018600 01  WS-TABLE-SUB                PIC S9(8) COMP.                          
018700 77  WS-FOUND-SW                 PIC X(01).                               
018800     88  WS-KEY-FOUND            VALUE "Y".                               
018900                                                                          
019000****** BY-SURGERY-TYPE ACCUMULATOR TABLE                                  
019100 01  WS-TYPE-TABLE.                                                       
019200     05  WS-TYPE-COUNT           PIC S9(6) COMP VALUE ZERO.               
019300     05  WS-TYPE-ROW OCCURS 200 TIMES.                                    
019400         10  TY-TYPE-CODE            PIC X(10).                           
019500         10  TY-SURGERY-TYPE         PIC X(30).                           
019600         10  TY-PROC-COUNT           PIC S9(7) COMP.                      
019700         10  TY-TOTAL-CHARGES        PIC S9(13)V99.                       
019800         10  TY-TOTAL-PAYMENTS       PIC S9(13)V99.                       
019900         10  TY-DAYS-SUM             PIC S9(9) COMP.                      
020000         10  TY-DAYS-COUNT           PIC S9(7) COMP.                      
020100                                                                          
020200****** BY-CARRIER ACCUMULATOR TABLE (SORTED DESCENDING BY                 
020300****** CHARGES BEFORE PRINTING)                                           
020400 01  WS-CARRIER-TABLE.                                                    
020500     05  WS-CARRIER-COUNT        PIC S9(6) COMP VALUE ZERO.               
020600     05  WS-CARRIER-ROW OCCURS 500 TIMES.                                 
020700         10  CR-CARRIER              PIC X(30).                           
020800         10  CR-PROC-COUNT           PIC S9(7) COMP.                      
020900         10  CR-TOTAL-CHARGES        PIC S9(13)V99.                       
021000         10  CR-TOTAL-PAYMENTS       PIC S9(13)V99.                       
021100         10  CR-DAYS-SUM             PIC S9(9) COMP.                      
021200         10  CR-DAYS-COUNT           PIC S9(7) COMP.                      
021300                                                                          
021400****** BY-BILLING-CATEGORY ACCUMULATOR TABLE (BUILT FROM                  
021500****** TRANS-CLEAN, NOT FROM PROC-SUMM)                                   
021600 01  WS-CATEGORY-TABLE.                                                   
021700     05  WS-CATEGORY-COUNT       PIC S9(6) COMP VALUE ZERO.               
021800     05  WS-CATEGORY-ROW OCCURS 100 TIMES.                                
021900         10  CT-CATEGORY              PIC X(20).                          
022000         10  CT-SUBCATEGORY           PIC X(30).                          
022100         10  CT-TOTAL-CHARGES         PIC S9(13)V99.                      
022200         10  CT-TOTAL-PAYMENTS        PIC S9(13)V99.                      
022300                                                                          
022400****** MONTHLY-TREND ACCUMULATOR TABLE (SORTED ASCENDING BY               
022500****** YYYYMM BEFORE PRINTING)                                            
022600 01  WS-MONTH-TABLE.                                                      
022700     05  WS-MONTH-COUNT          PIC S9(6) COMP VALUE ZERO.               
022800     05  WS-MONTH-ROW OCCURS 300 TIMES.                                   
022900         10  MO-YYYYMM               PIC 9(06).                           
023000         10  MO-PROC-COUNT           PIC S9(7) COMP.                      
023100         10  MO-TOTAL-CHARGES        PIC S9(13)V99.                       
023200         10  MO-TOTAL-PAYMENTS       PIC S9(13)V99.                       
023300         10  MO-TOTAL-ADJUSTMENTS    PIC S9(13)V99.                       
023400                                                                          
023500****** BREAKS THE NUMERIC YYYYMM KEY BACK OUT TO BUILD THE                
023600****** "YYYY-MM" REPORT LABEL                                             
023700 01  WS-MONTH-KEY-BREAKDOWN.                                              
023800     05  WS-MONTH-KEY-CCYY       PIC 9(04).                               
023900     05  WS-MONTH-KEY-MM         PIC 9(02).                               
024000 01  WS-MONTH-KEY-NUM REDEFINES WS-MONTH-KEY-BREAKDOWN                    
024100                              PIC 9(06).                                  
024200                                                                          
024300****** DAYS-TO-PAYMENT WORK ARRAY, SORTED ASCENDING FOR THE               
024400****** MEDIAN                                                             
024500 01  WS-DAYS-ARRAY.                                                       
024600     05  WS-DAYS-COUNT           PIC S9(8) COMP VALUE ZERO.               
024700     05  WS-DAYS-ENTRY OCCURS 20000 TIMES                                 
024800                              PIC S9(05) COMP.                            
024900 01  WS-DAYS-SUM                 PIC S9(11) COMP.                         
025000 01  WS-DAYS-AVG                 PIC S9(5)V9.                             
025100 01  WS-DAYS-MEDIAN              PIC S9(05).                              
025200 01  WS-DAYS-MIN                 PIC S9(05).                              
025300 01  WS-DAYS-MAX                 PIC S9(05).                              
025400 01  WS-SORT-I                   PIC S9(8) COMP.                          
025500 01  WS-SORT-J                   PIC S9(8) COMP.                          
025600 01  WS-SORT-HOLD                PIC S9(05) COMP.                         
025700                                                                          
025800****** DISTRIBUTION BUCKET COUNTERS - 0-30/31-60/61-90/91-120/            
025900****** 121-180/181-365/366+                                               
026000 01  WS-DIST-BUCKETS.                                                     
026100     05  DIST-BKT-1              PIC S9(7) COMP VALUE ZERO.               
026200     05  DIST-BKT-2              PIC S9(7) COMP VALUE ZERO.               
026300     05  DIST-BKT-3              PIC S9(7) COMP VALUE ZERO.               
026400     05  DIST-BKT-4              PIC S9(7) COMP VALUE ZERO.               
026500     05  DIST-BKT-5              PIC S9(7) COMP VALUE ZERO.               
026600     05  DIST-BKT-6              PIC S9(7) COMP VALUE ZERO.               
026700     05  DIST-BKT-7              PIC S9(7) COMP VALUE ZERO.               
026800     05  FILLER                  PIC X(01) VALUE SPACE.                   
026900 01  WS-DIST-BKT-CT               PIC S9(7) COMP.                         
027000                                                                          
027100****** AGING BUCKET COUNTERS AND OUTSTANDING AMOUNTS - 0-30/              
027200****** 31-60/61-90/91-120/121+                                            
027300 01  WS-AGING-BUCKETS.                                                    
027400     05  AGE-BKT-1-CT            PIC S9(7) COMP VALUE ZERO.               
027500     05  AGE-BKT-2-CT            PIC S9(7) COMP VALUE ZERO.               
027600     05  AGE-BKT-3-CT            PIC S9(7) COMP VALUE ZERO.               
027700     05  AGE-BKT-4-CT            PIC S9(7) COMP VALUE ZERO.               
027800     05  AGE-BKT-5-CT            PIC S9(7) COMP VALUE ZERO.               
027900     05  AGE-BKT-1-AMT           PIC S9(13)V99 VALUE ZERO.                
028000     05  AGE-BKT-2-AMT           PIC S9(13)V99 VALUE ZERO.                
028100     05  AGE-BKT-3-AMT           PIC S9(13)V99 VALUE ZERO.                
028200     05  AGE-BKT-4-AMT           PIC S9(13)V99 VALUE ZERO.                
028300     05  AGE-BKT-5-AMT           PIC S9(13)V99 VALUE ZERO.                
028400     05  AGE-GRAND-TOTAL-AMT     PIC S9(13)V99 VALUE ZERO.                
028500     05  FILLER                  PIC X(01) VALUE SPACE.                   
028600 01  WS-AGE-DAYS                 PIC S9(05).                              
028700 01  WS-AGE-OUTSTANDING          PIC S9(11)V99.                           
028800 01  WS-AGE-BKT-AMT              PIC S9(13)V99.                           
028900                                                                          
029000****** JULIAN-DAY WORK FIELDS - SAME METHOD AS PROCCALC,                  
029100****** REPEATED HERE SINCE THIS PROGRAM ONLY NEEDS A DATE                 
029200****** DIFFERENCE, NOT A FULL PROCEDURE CALCULATION.                      
029300 01  WS-DATE-CALC.                                                        
029400     05  WS-CCYY                 PIC 9(4).                                
029500     05  WS-MM                   PIC 9(2).                                
029600     05  WS-DD                   PIC 9(2).                                
029700 01  WS-DATE-NUM REDEFINES WS-DATE-CALC                                   
029800                              PIC 9(8).                                   
029900 01  JULIAN-WORK-FIELDS.                                                  
030000     05  WS-JUL-A                PIC S9(9) COMP.                          
030100     05  WS-JUL-Y                PIC S9(9) COMP.                          
030200     05  WS-JUL-M                PIC S9(9) COMP.                          
030300     05  WS-JULIAN-DAY           PIC S9(9) COMP.                          
030400     05  WS-JULIAN-SVC-DAY       PIC S9(9) COMP.                          
030500     05  WS-JULIAN-ASOF-DAY      PIC S9(9) COMP.                          
030600                                                                          
030700     05  FILLER                  PIC X(01) VALUE SPACE.                   
030800 01  WS-HDR-REC.                                                          
030900     05  FILLER                  PIC X(1) VALUE " ".                      
031000     05  HDR-DATE.                                                        
031100         10  HDR-YY              PIC 9(4).                                
031200         10  DASH-1              PIC X(1) VALUE "-".                      
031300         10  HDR-MM              PIC 9(2).                                
031400         10  DASH-2              PIC X(1) VALUE "-".                      
031500         10  HDR-DD              PIC 9(2).                                
031600     05  FILLER                  PIC X(10) VALUE SPACE.                   
031700     05  HDR-TITLE-O             PIC X(60) VALUE SPACES.                  
031800     05  FILLER                  PIC X(26)                                
031900                   VALUE "Page Number:" JUSTIFIED RIGHT.                  
032000     05  PAGE-NBR-O              PIC ZZ9.                                 
032100     05  FILLER                  PIC X(15) VALUE SPACES.                  
032200                                                                          
032300 01  WS-BLANK-LINE               PIC X(132) VALUE SPACES.                 
032400                                                                          
032500 01  WS-DASHBOARD-LINE.                                                   
032600     05  FILLER                  PIC X(2)  VALUE SPACES.                  
032700     05  DB-LABEL-O              PIC X(34) VALUE SPACES.                  
032800     05  DB-VALUE-O              PIC ZZZ,ZZZ,ZZZ,ZZ9.99-.                 
032900     05  FILLER                  PIC X(76) VALUE SPACES.                  
033000                                                                          
033100 01  WS-TYPE-COLM-HDR.                                                    
033200     05  FILLER   PIC X(11) VALUE "TYPE CODE".                            
033300     05  FILLER   PIC X(31) VALUE "SURGERY TYPE".                         
033400     05  FILLER   PIC X(9)  VALUE "COUNT".                                
033500     05  FILLER   PIC X(17) VALUE "CHARGES".                              
033600     05  FILLER   PIC X(17) VALUE "PAYMENTS".                             
033700     05  FILLER   PIC X(9)  VALUE "COLL %".                               
033800     05  FILLER   PIC X(9)  VALUE "AVG DAYS".                             
033900                                                                          
034000 01  WS-TYPE-DETAIL-LINE.                                                 
034100     05  TD-TYPE-CODE-O          PIC X(11).                               
034200     05  TD-SURGERY-TYPE-O       PIC X(31).                               
034300     05  TD-COUNT-O              PIC ZZZ,ZZ9.                             
034400     05  FILLER                  PIC X(4) VALUE SPACES.                   
034500     05  TD-CHARGES-O            PIC ZZZ,ZZZ,ZZ9.99-.                     
034600     05  FILLER                  PIC X(2) VALUE SPACES.                   
034700     05  TD-PAYMENTS-O           PIC ZZZ,ZZZ,ZZ9.99-.                     
034800     05  FILLER                  PIC X(2) VALUE SPACES.                   
034900     05  TD-COLL-PCT-O           PIC ZZ9.99.                              
035000     05  FILLER                  PIC X(2) VALUE SPACES.                   
035100     05  TD-AVG-DAYS-O           PIC ZZZ9.9.                              
035200                                                                          
035300 01  WS-CARRIER-COLM-HDR.                                                 
035400     05  FILLER   PIC X(31) VALUE "CARRIER".                              
035500     05  FILLER   PIC X(9)  VALUE "COUNT".                                
035600     05  FILLER   PIC X(17) VALUE "CHARGES".                              
035700     05  FILLER   PIC X(17) VALUE "PAYMENTS".                             
035800     05  FILLER   PIC X(9)  VALUE "COLL %".                               
035900     05  FILLER   PIC X(9)  VALUE "AVG DAYS".                             
036000                                                                          
036100 01  WS-CARRIER-DETAIL-LINE.                                              
036200     05  CD-CARRIER-O            PIC X(31).                               
036300     05  CD-COUNT-O              PIC ZZZ,ZZ9.                             
036400     05  FILLER                  PIC X(4) VALUE SPACES.                   
036500     05  CD-CHARGES-O            PIC ZZZ,ZZZ,ZZ9.99-.                     
036600     05  FILLER                  PIC X(2) VALUE SPACES.                   
036700     05  CD-PAYMENTS-O           PIC ZZZ,ZZZ,ZZ9.99-.                     
036800     05  FILLER                  PIC X(2) VALUE SPACES.                   
036900     05  CD-COLL-PCT-O           PIC ZZ9.99.                              
037000     05  FILLER                  PIC X(2) VALUE SPACES.                   
037100     05  CD-AVG-DAYS-O           PIC ZZZ9.9.                              
037200                                                                          
037300 01  WS-CATEGORY-COLM-HDR.                                                
037400     05  FILLER   PIC X(21) VALUE "BILLING CATEGORY".                     
037500     05  FILLER   PIC X(31) VALUE "SUBCATEGORY".                          
037600     05  FILLER   PIC X(17) VALUE "CHARGES".                              
037700     05  FILLER   PIC X(17) VALUE "PAYMENTS".                             
037800     05  FILLER   PIC X(9)  VALUE "COLL %".                               
037900                                                                          
038000 01  WS-CATEGORY-DETAIL-LINE.                                             
038100     05  CG-CATEGORY-O           PIC X(21).                               
038200     05  CG-SUBCATEGORY-O        PIC X(31).                               
038300     05  CG-CHARGES-O            PIC ZZZ,ZZZ,ZZ9.99-.                     
038400     05  FILLER                  PIC X(2) VALUE SPACES.                   
038500     05  CG-PAYMENTS-O           PIC ZZZ,ZZZ,ZZ9.99-.                     
038600     05  FILLER                  PIC X(2) VALUE SPACES.                   
038700     05  CG-COLL-PCT-O           PIC ZZ9.99.                              
038800                                                                          
038900 01  WS-MONTH-COLM-HDR.                                                   
039000     05  FILLER   PIC X(11) VALUE "PERIOD".                               
039100     05  FILLER   PIC X(9)  VALUE "COUNT".                                
039200     05  FILLER   PIC X(17) VALUE "CHARGES".                              
039300     05  FILLER   PIC X(17) VALUE "PAYMENTS".                             
039400     05  FILLER   PIC X(17) VALUE "ADJUSTMENTS".                          
039500     05  FILLER   PIC X(9)  VALUE "COLL %".                               
039600                                                                          
039700 01  WS-MONTH-DETAIL-LINE.                                                
039800     05  MD-PERIOD-O             PIC X(7).                                
039900     05  FILLER                  PIC X(4) VALUE SPACES.                   
040000     05  MD-COUNT-O              PIC ZZZ,ZZ9.                             
040100     05  FILLER                  PIC X(4) VALUE SPACES.                   
040200     05  MD-CHARGES-O            PIC ZZZ,ZZZ,ZZ9.99-.                     
040300     05  FILLER                  PIC X(2) VALUE SPACES.                   
040400     05  MD-PAYMENTS-O           PIC ZZZ,ZZZ,ZZ9.99-.                     
040500     05  FILLER                  PIC X(2) VALUE SPACES.                   
040600     05  MD-ADJUSTMENTS-O        PIC ZZZ,ZZZ,ZZ9.99-.                     
040700     05  FILLER                  PIC X(2) VALUE SPACES.                   
040800     05  MD-COLL-PCT-O           PIC ZZ9.99.                              
040900                                                                          
041000 01  WS-DIST-SUMMARY-LINE.                                                
041100     05  FILLER                  PIC X(2) VALUE SPACES.                   
041200     05  FILLER                  PIC X(10) VALUE "AVG DAYS:".             
041300     05  DS-AVG-O                PIC ZZZ9.9.                              
041400     05  FILLER                  PIC X(4) VALUE SPACES.                   
041500     05  FILLER                  PIC X(13) VALUE "MEDIAN DAYS:".          
041600     05  DS-MEDIAN-O             PIC ZZZ9.                                
041700     05  FILLER                  PIC X(4) VALUE SPACES.                   
041800     05  FILLER                  PIC X(10) VALUE "MIN DAYS:".             
041900     05  DS-MIN-O                PIC ZZZ9.                                
042000     05  FILLER                  PIC X(4) VALUE SPACES.                   
042100     05  FILLER                  PIC X(10) VALUE "MAX DAYS:".             
042200     05  DS-MAX-O                PIC ZZZ9.                                
042300     05  FILLER                  PIC X(38) VALUE SPACES.                  
042400                                                                          
042500 01  WS-DIST-BUCKET-LINE.                                                 
042600     05  DB-RANGE-O              PIC X(15).                               
042700     05  FILLER                  PIC X(3) VALUE SPACES.                   
042800     05  DB-BKT-COUNT-O          PIC ZZZ,ZZ9.                             
042900     05  FILLER                  PIC X(4) VALUE SPACES.                   
043000     05  DB-BKT-PCT-O            PIC ZZ9.9.                               
043100     05  FILLER                  PIC X(97) VALUE SPACES.                  
043200                                                                          
043300 01  WS-AGING-BUCKET-LINE.                                                
043400     05  AB-RANGE-O              PIC X(15).                               
043500     05  FILLER                  PIC X(3) VALUE SPACES.                   
043600     05  AB-COUNT-O              PIC ZZZ,ZZ9.                             
043700     05  FILLER                  PIC X(4) VALUE SPACES.                   
043800     05  AB-OUTSTANDING-O        PIC ZZZ,ZZZ,ZZ9.99-.                     
043900     05  FILLER                  PIC X(2) VALUE SPACES.                   
044000     05  AB-PCT-O                PIC ZZ9.9.                               
044100     05  FILLER                  PIC X(65) VALUE SPACES.                  
044200                                                                          
044300 01  WS-COUNTERS-AND-ACCUMULATORS.                                        
044400     05  WS-PAGES                PIC 9(3) COMP VALUE ZERO.                
044500     05  DB-TOTAL-CHARGES        PIC S9(13)V99.                           
044600     05  DB-TOTAL-PAYMENTS       PIC S9(13)V99.                           
044700     05  DB-TOTAL-ADJUSTMENTS    PIC S9(13)V99.                           
044800     05  DB-COLLECTION-RATE      PIC S9(5)V99.                            
044900     05  DB-AVG-DAYS             PIC S9(5)V9.                             
045000     05  RECORDS-READ            PIC 9(9) COMP.                           
045100                                                                          
045200     05  FILLER                  PIC X(01) VALUE SPACE.                   
045300 77  MORE-DATA-SW                PIC X(01) VALUE "Y".                     
045400     88  NO-MORE-DATA            VALUE "N".                               
045500                                                                          
045600 COPY ABENDREC.                                                           
045700 PROCEDURE DIVISION.                                                      
045800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
045900     PERFORM 200-DASHBOARD-RTN     THRU 200-EXIT.                         
046000     PERFORM 210-BY-TYPE-RTN       THRU 210-EXIT.                         
046100     PERFORM 220-BY-CARRIER-RTN    THRU 220-EXIT.                         
046200     PERFORM 230-MONTHLY-TREND-RTN THRU 230-EXIT.                         
046300     PERFORM 240-BY-CATEGORY-RTN   THRU 240-EXIT.                         
046400     PERFORM 250-DISTRIBUTION-RTN  THRU 250-EXIT.                         
046500     PERFORM 260-AGING-RTN         THRU 260-EXIT.                         
046600     PERFORM 900-CLEANUP THRU 900-EXIT.                                   
046700     MOVE +0 TO RETURN-CODE.                                              
046800     GOBACK.                                                              
046900                                                                          
047000 000-HOUSEKEEPING.                                                        
047100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
047200     DISPLAY "******** BEGIN JOB PROCRPT ********".                       
047300     INITIALIZE WS-COUNTERS-AND-ACCUMULATORS, WS-PROC-TABLE,              
047400                WS-DISTINCT-PATIENTS.                                     
047500     OPEN INPUT PROC-SUMM, AS-OF-CARD.                                    
047600     OPEN OUTPUT REPORT-OUT, SYSOUT.                                      
047700                                                                          
047800     READ AS-OF-CARD INTO WS-CARD-AREA                                    
047900         AT END                                                           
048000         MOVE "** MISSING AS-OF-CARD **" TO ABEND-REASON                  
048100         GO TO 1000-ABEND-RTN                                             
048200     END-READ.                                                            
048300     MOVE AC-AS-OF-DATE TO WS-AS-OF-DATE.                                 
048400     MOVE AD-CCYY TO HDR-YY.                                              
048500     MOVE AD-MM TO HDR-MM.                                                
048600     MOVE AD-DD TO HDR-DD.                                                
048700     CLOSE AS-OF-CARD.                                                    
048800                                                                          
048900     PERFORM 100-LOAD-PROC-TABLE THRU 100-EXIT                            
049000             UNTIL NO-MORE-DATA.                                          
049100     CLOSE PROC-SUMM.                                                     
049200 000-EXIT.                                                                
049300     EXIT.                                                                
049400                                                                          
049500******************************************************************        
049600*    100-LOAD-PROC-TABLE READS EVERY PROC-SUMM RECORD AND KEEPS           
049700*    THE ONES THAT PASS THE OPTIONAL FILTER CARD.  A BLANK OR             
049800*    ZERO FILTER VALUE MEANS "NO FILTER" ON THAT FIELD.                   
049900******************************************************************        
050000 100-LOAD-PROC-TABLE.                                                     
050100     MOVE "100-LOAD-PROC-TABLE" TO PARA-NAME.                             
050200     READ PROC-SUMM INTO PROC-SUMMARY-RECORD                              
050300         AT END                                                           
050400         MOVE "N" TO MORE-DATA-SW                                         
050500         GO TO 100-EXIT                                                   
050600     END-READ.                                                            
050700     ADD +1 TO RECORDS-READ.                                              
050800                                                                          
050900     IF AC-FILTER-DATE-FROM NOT = ZERO                                    
051000     AND PS-DATE-OF-SERVICE < AC-FILTER-DATE-FROM                         
051100         GO TO 100-EXIT.                                                  
051200     IF AC-FILTER-DATE-TO NOT = ZERO                                      
051300     AND PS-DATE-OF-SERVICE > AC-FILTER-DATE-TO                           
051400         GO TO 100-EXIT.                                                  
051500     IF AC-FILTER-CHART-NBR NOT = ZERO                                    
051600     AND PS-CHART-NUMBER NOT = AC-FILTER-CHART-NBR                        
051700         GO TO 100-EXIT.                                                  
051800     IF AC-FILTER-TYPE-CODE NOT = SPACES                                  
051900     AND PS-TYPE-CODE NOT = AC-FILTER-TYPE-CODE                           
052000         GO TO 100-EXIT.                                                  
052100     IF AC-FILTER-CARRIER NOT = SPACES                                    
052200     AND PS-PRIMARY-CARRIER NOT = AC-FILTER-CARRIER                       
052300         GO TO 100-EXIT.                                                  
052400                                                                          
052500     IF WS-PROC-COUNT >= 20000                                            
052600         GO TO 100-EXIT.                                                  
052700     ADD +1 TO WS-PROC-COUNT.                                             
052800     SET WS-PROC-IDX TO WS-PROC-COUNT.                                    
052900     MOVE PS-PROCEDURE-ID       TO PT-PROCEDURE-ID (WS-PROC-IDX).         
053000     MOVE PS-CHART-NUMBER       TO PT-CHART-NUMBER (WS-PROC-IDX).         
053100     MOVE PS-DATE-OF-SERVICE    TO                                        
053200                               PT-DATE-OF-SERVICE (WS-PROC-IDX).          
053300     MOVE PS-SURGERY-TYPE       TO PT-SURGERY-TYPE (WS-PROC-IDX).         
053400     MOVE PS-TYPE-CODE          TO PT-TYPE-CODE (WS-PROC-IDX).            
053500     MOVE PS-PRIMARY-CARRIER    TO                                        
053600                               PT-PRIMARY-CARRIER (WS-PROC-IDX).          
053700     MOVE PS-TOTAL-CHARGES      TO PT-TOTAL-CHARGES (WS-PROC-IDX).        
053800     MOVE PS-TOTAL-PAYMENTS     TO                                        
053900                               PT-TOTAL-PAYMENTS (WS-PROC-IDX).           
054000     MOVE PS-TOTAL-ADJUSTMENTS  TO                                        
054100                               PT-TOTAL-ADJUSTMENTS (WS-PROC-IDX).        
054200     MOVE PS-DAYS-TO-FIRST-PAYMENT TO                                     
054300                               PT-DAYS-TO-FIRST-PMT (WS-PROC-IDX).        
054400     MOVE PS-HAS-PAYMENT-SW     TO                                        
054500                               PT-HAS-PAYMENT-SW (WS-PROC-IDX).           
054600     MOVE PS-STATUS             TO PT-STATUS (WS-PROC-IDX).               
054700 100-EXIT.                                                                
054800     EXIT.                                                                
054900                                                                          
055000******************************************************************        
055100*    200-DASHBOARD-RTN -- REPORT 2.  SEVEN TOTALS: CHARGES,               
055200*    PAYMENTS, ADJUSTMENTS, COLLECTION RATE, PROCEDURE COUNT,             
055300*    DISTINCT PATIENT COUNT, AVERAGE DAYS-TO-FIRST-PAYMENT.               
055400******************************************************************        
055500 200-DASHBOARD-RTN.                                                       
055600     MOVE "200-DASHBOARD-RTN" TO PARA-NAME.                               
055700     MOVE "Surgery Billing Dashboard Summary" TO HDR-TITLE-O.             
055800     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.                            
055900                                                                          
056000     MOVE ZERO TO DB-TOTAL-CHARGES, DB-TOTAL-PAYMENTS,                    
056100                  DB-TOTAL-ADJUSTMENTS.                                   
056200     MOVE ZERO TO WS-DAYS-SUM.                                            
056300     MOVE ZERO TO WS-DAYS-COUNT.                                          
056400                                                                          
056500     PERFORM 205-ACCUM-DASHBOARD THRU 205-EXIT                            
056600         VARYING WS-PROC-IDX FROM 1 BY 1                                  
056700         UNTIL WS-PROC-IDX > WS-PROC-COUNT.                               
056800                                                                          
056900     IF DB-TOTAL-CHARGES > ZERO                                           
057000         COMPUTE DB-COLLECTION-RATE ROUNDED =                             
057100             (DB-TOTAL-PAYMENTS / DB-TOTAL-CHARGES) * 100                 
057200     ELSE                                                                 
057300         MOVE ZERO TO DB-COLLECTION-RATE.                                 
057400                                                                          
057500     IF WS-DAYS-COUNT > ZERO                                              
057600         COMPUTE DB-AVG-DAYS ROUNDED =                                    
057700             WS-DAYS-SUM / WS-DAYS-COUNT                                  
057800     ELSE                                                                 
057900         MOVE ZERO TO DB-AVG-DAYS.                                        
058000                                                                          
058100     MOVE "TOTAL CHARGES" TO DB-LABEL-O.                                  
058200     MOVE DB-TOTAL-CHARGES TO DB-VALUE-O.                                 
058300     WRITE RPT-REC FROM WS-DASHBOARD-LINE AFTER ADVANCING 2.              
058400                                                                          
058500     MOVE "TOTAL PAYMENTS" TO DB-LABEL-O.                                 
058600     MOVE DB-TOTAL-PAYMENTS TO DB-VALUE-O.                                
058700     WRITE RPT-REC FROM WS-DASHBOARD-LINE AFTER ADVANCING 1.              
058800                                                                          
058900     MOVE "TOTAL ADJUSTMENTS" TO DB-LABEL-O.                              
059000     MOVE DB-TOTAL-ADJUSTMENTS TO DB-VALUE-O.                             
059100     WRITE RPT-REC FROM WS-DASHBOARD-LINE AFTER ADVANCING 1.              
059200                                                                          
059300     MOVE "COLLECTION RATE (PCT)" TO DB-LABEL-O.                          
059400     MOVE DB-COLLECTION-RATE TO DB-VALUE-O.                               
059500     WRITE RPT-REC FROM WS-DASHBOARD-LINE AFTER ADVANCING 1.              
059600                                                                          
059700     MOVE "PROCEDURE COUNT" TO DB-LABEL-O.                                
059800     MOVE WS-PROC-COUNT TO DB-VALUE-O.                                    
059900     WRITE RPT-REC FROM WS-DASHBOARD-LINE AFTER ADVANCING 1.              
060000                                                                          
060100     MOVE "DISTINCT PATIENT COUNT" TO DB-LABEL-O.                         
060200     MOVE WS-DISTINCT-PAT-CT TO DB-VALUE-O.                               
060300     WRITE RPT-REC FROM WS-DASHBOARD-LINE AFTER ADVANCING 1.              
060400                                                                          
060500     MOVE "AVG DAYS TO FIRST PAYMENT" TO DB-LABEL-O.                      
060600     MOVE DB-AVG-DAYS TO DB-VALUE-O.                                      
060700     WRITE RPT-REC FROM WS-DASHBOARD-LINE AFTER ADVANCING 1.              
060800 200-EXIT.                                                                
060900     EXIT.                                                                
061000                                                                          
061100 205-ACCUM-DASHBOARD.                                                     
061200     ADD PT-TOTAL-CHARGES (WS-PROC-IDX)     TO DB-TOTAL-CHARGES.          
061300     ADD PT-TOTAL-PAYMENTS (WS-PROC-IDX)    TO DB-TOTAL-PAYMENTS.         
061400     ADD PT-TOTAL-ADJUSTMENTS (WS-PROC-IDX) TO                            
061500                                             DB-TOTAL-ADJUSTMENTS.        
061600     IF PT-HAS-PAYMENT (WS-PROC-IDX)                                      
061700         ADD PT-DAYS-TO-FIRST-PMT (WS-PROC-IDX) TO WS-DAYS-SUM            
061800         ADD +1 TO WS-DAYS-COUNT.                                         
061900                                                                          
062000     IF PT-CHART-NUMBER (WS-PROC-IDX) NOT = ZERO                          
062100         MOVE "N" TO WS-FOUND-SW                                          
062200         PERFORM 206-SEARCH-PAT-TABLE THRU 206-EXIT                       
062300             VARYING WS-TABLE-SUB FROM 1 BY 1                             
062400             UNTIL WS-TABLE-SUB > WS-DISTINCT-PAT-CT                      
062500                OR WS-KEY-FOUND                                           
062600         IF NOT WS-KEY-FOUND                                              
062700         AND WS-DISTINCT-PAT-CT < 20000                                   
062800             ADD +1 TO WS-DISTINCT-PAT-CT                                 
062900             MOVE PT-CHART-NUMBER (WS-PROC-IDX)                           
063000                 TO WS-DISTINCT-PAT (WS-DISTINCT-PAT-CT).                 
063100 205-EXIT.                                                                
063200     EXIT.                                                                
063300                                                                          
063400 206-SEARCH-PAT-TABLE.                                                    
063500     IF WS-DISTINCT-PAT (WS-TABLE-SUB) =                                  
063600        PT-CHART-NUMBER (WS-PROC-IDX)                                     
063700         MOVE "Y" TO WS-FOUND-SW.                                         
063800 206-EXIT.                                                                
063900     EXIT.                                                                
064000                                                                          
064100******************************************************************        
064200*    210-BY-TYPE-RTN -- REPORT 3.  GROUPS THE PROCEDURE TABLE             
064300*    BY TYPE-CODE, THEN PRINTS ONE LINE PER TYPE PLUS A TOTAL.            
064400******************************************************************        
064500 210-BY-TYPE-RTN.                                                         
064600     MOVE "210-BY-TYPE-RTN" TO PARA-NAME.                                 
064700     MOVE "Surgery Billing By Surgery Type" TO HDR-TITLE-O.               
064800     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.                            
064900     MOVE ZERO TO WS-TYPE-COUNT.                                          
065000     INITIALIZE WS-TYPE-ROW (1).                                          
065100                                                                          
065200     PERFORM 212-ACCUM-BY-TYPE THRU 212-EXIT                              
065300         VARYING WS-PROC-IDX FROM 1 BY 1                                  
065400         UNTIL WS-PROC-IDX > WS-PROC-COUNT.                               
065500                                                                          
065600     WRITE RPT-REC FROM WS-TYPE-COLM-HDR AFTER ADVANCING 2.               
065700     MOVE ZERO TO DB-TOTAL-CHARGES, DB-TOTAL-PAYMENTS.                    
065800     PERFORM 214-PRINT-TYPE-ROW THRU 214-EXIT                             
065900         VARYING WS-TABLE-SUB FROM 1 BY 1                                 
066000         UNTIL WS-TABLE-SUB > WS-TYPE-COUNT.                              
066100                                                                          
066200     IF DB-TOTAL-CHARGES > ZERO                                           
066300         COMPUTE DB-COLLECTION-RATE ROUNDED =                             
066400             (DB-TOTAL-PAYMENTS / DB-TOTAL-CHARGES) * 100                 
066500     ELSE                                                                 
066600         MOVE ZERO TO DB-COLLECTION-RATE.                                 
066700     MOVE "TOTAL" TO TD-TYPE-CODE-O.                                      
066800     MOVE SPACES TO TD-SURGERY-TYPE-O.                                    
066900     MOVE DB-TOTAL-CHARGES TO TD-CHARGES-O.                               
067000     MOVE DB-TOTAL-PAYMENTS TO TD-PAYMENTS-O.                             
067100     MOVE DB-COLLECTION-RATE TO TD-COLL-PCT-O.                            
067200     MOVE ZERO TO TD-COUNT-O, TD-AVG-DAYS-O.                              
067300     WRITE RPT-REC FROM WS-TYPE-DETAIL-LINE AFTER ADVANCING 2.            
067400 210-EXIT.                                                                
067500     EXIT.                                                                
067600                                                                          
067700 212-ACCUM-BY-TYPE.                                                       
067800     MOVE "N" TO WS-FOUND-SW.                                             
067900     PERFORM 213-SEARCH-TYPE-TABLE THRU 213-EXIT                          
068000         VARYING WS-TABLE-SUB FROM 1 BY 1                                 
068100         UNTIL WS-TABLE-SUB > WS-TYPE-COUNT                               
068200            OR WS-KEY-FOUND.                                              
068300     IF NOT WS-KEY-FOUND                                                  
068400         ADD +1 TO WS-TYPE-COUNT                                          
068500         MOVE WS-TYPE-COUNT TO WS-TABLE-SUB                               
068600         MOVE PT-TYPE-CODE (WS-PROC-IDX)                                  
068700             TO TY-TYPE-CODE (WS-TABLE-SUB)                               
068800         MOVE PT-SURGERY-TYPE (WS-PROC-IDX)                               
068900             TO TY-SURGERY-TYPE (WS-TABLE-SUB)                            
069000         MOVE ZERO TO TY-PROC-COUNT (WS-TABLE-SUB),                       
069100                      TY-TOTAL-CHARGES (WS-TABLE-SUB),                    
069200                      TY-TOTAL-PAYMENTS (WS-TABLE-SUB),                   
069300                      TY-DAYS-SUM (WS-TABLE-SUB),                         
069400                      TY-DAYS-COUNT (WS-TABLE-SUB).                       
069500                                                                          
069600     ADD +1 TO TY-PROC-COUNT (WS-TABLE-SUB).                              
069700     ADD PT-TOTAL-CHARGES (WS-PROC-IDX)                                   
069800         TO TY-TOTAL-CHARGES (WS-TABLE-SUB).                              
069900     ADD PT-TOTAL-PAYMENTS (WS-PROC-IDX)                                  
070000         TO TY-TOTAL-PAYMENTS (WS-TABLE-SUB).                             
070100     IF PT-HAS-PAYMENT (WS-PROC-IDX)                                      
070200         ADD PT-DAYS-TO-FIRST-PMT (WS-PROC-IDX)                           
070300             TO TY-DAYS-SUM (WS-TABLE-SUB)                                
070400         ADD +1 TO TY-DAYS-COUNT (WS-TABLE-SUB).                          
070500 212-EXIT.                                                                
070600     EXIT.                                                                
070700                                                                          
070800 213-SEARCH-TYPE-TABLE.                                                   
070900     IF TY-TYPE-CODE (WS-TABLE-SUB) = PT-TYPE-CODE (WS-PROC-IDX)          
071000         MOVE "Y" TO WS-FOUND-SW.                                         
071100 213-EXIT.                                                                
071200     EXIT.                                                                
071300                                                                          
071400 214-PRINT-TYPE-ROW.                                                      
071500     MOVE TY-TYPE-CODE (WS-TABLE-SUB)    TO TD-TYPE-CODE-O.               
071600     MOVE TY-SURGERY-TYPE (WS-TABLE-SUB) TO TD-SURGERY-TYPE-O.            
071700     MOVE TY-PROC-COUNT (WS-TABLE-SUB)   TO TD-COUNT-O.                   
071800     MOVE TY-TOTAL-CHARGES (WS-TABLE-SUB) TO TD-CHARGES-O.                
071900     MOVE TY-TOTAL-PAYMENTS (WS-TABLE-SUB) TO TD-PAYMENTS-O.              
072000                                                                          
072100     IF TY-TOTAL-CHARGES (WS-TABLE-SUB) > ZERO                            
072200         COMPUTE TD-COLL-PCT-O ROUNDED =                                  
072300             (TY-TOTAL-PAYMENTS (WS-TABLE-SUB) /                          
072400              TY-TOTAL-CHARGES (WS-TABLE-SUB)) * 100                      
072500     ELSE                                                                 
072600         MOVE ZERO TO TD-COLL-PCT-O.                                      
072700                                                                          
072800     IF TY-DAYS-COUNT (WS-TABLE-SUB) > ZERO                               
072900         COMPUTE TD-AVG-DAYS-O ROUNDED =                                  
073000             TY-DAYS-SUM (WS-TABLE-SUB) /                                 
073100             TY-DAYS-COUNT (WS-TABLE-SUB)                                 
073200     ELSE                                                                 
073300         MOVE ZERO TO TD-AVG-DAYS-O.                                      
073400                                                                          
073500     ADD TY-TOTAL-CHARGES (WS-TABLE-SUB) TO DB-TOTAL-CHARGES.             
073600     ADD TY-TOTAL-PAYMENTS (WS-TABLE-SUB) TO DB-TOTAL-PAYMENTS.           
073700     WRITE RPT-REC FROM WS-TYPE-DETAIL-LINE AFTER ADVANCING 1.            
073800 214-EXIT.                                                                
073900     EXIT.                                                                
074000                                                                          
074100******************************************************************        
074200*    220-BY-CARRIER-RTN -- REPORT 4.  GROUPS BY PRIMARY                   
074300*    CARRIER (BLANK CARRIERS EXCLUDED), THEN SORTS THE GROUP              
074400*    TABLE DESCENDING BY TOTAL CHARGES BEFORE PRINTING.                   
074500******************************************************************        
074600 220-BY-CARRIER-RTN.                                                      
074700     MOVE "220-BY-CARRIER-RTN" TO PARA-NAME.                              
074800     MOVE "Surgery Billing By Insurance Carrier" TO HDR-TITLE-O.          
074900     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.                            
075000     MOVE ZERO TO WS-CARRIER-COUNT.                                       
075100                                                                          
075200     PERFORM 222-ACCUM-BY-CARRIER THRU 222-EXIT                           
075300         VARYING WS-PROC-IDX FROM 1 BY 1                                  
075400         UNTIL WS-PROC-IDX > WS-PROC-COUNT.                               
075500                                                                          
075600     PERFORM 224-SORT-CARRIER-TABLE THRU 224-EXIT                         
075700         VARYING WS-SORT-I FROM 2 BY 1                                    
075800         UNTIL WS-SORT-I > WS-CARRIER-COUNT.                              
075900                                                                          
076000     WRITE RPT-REC FROM WS-CARRIER-COLM-HDR AFTER ADVANCING 2.            
076100     MOVE ZERO TO DB-TOTAL-CHARGES, DB-TOTAL-PAYMENTS.                    
076200     PERFORM 226-PRINT-CARRIER-ROW THRU 226-EXIT                          
076300         VARYING WS-TABLE-SUB FROM 1 BY 1                                 
076400         UNTIL WS-TABLE-SUB > WS-CARRIER-COUNT.                           
076500                                                                          
076600     IF DB-TOTAL-CHARGES > ZERO                                           
076700         COMPUTE DB-COLLECTION-RATE ROUNDED =                             
076800             (DB-TOTAL-PAYMENTS / DB-TOTAL-CHARGES) * 100                 
076900     ELSE                                                                 
077000         MOVE ZERO TO DB-COLLECTION-RATE.                                 
077100     MOVE "TOTAL" TO CD-CARRIER-O.                                        
077200     MOVE DB-TOTAL-CHARGES TO CD-CHARGES-O.                               
077300     MOVE DB-TOTAL-PAYMENTS TO CD-PAYMENTS-O.                             
077400     MOVE DB-COLLECTION-RATE TO CD-COLL-PCT-O.                            
077500     MOVE ZERO TO CD-COUNT-O, CD-AVG-DAYS-O.                              
077600     WRITE RPT-REC FROM WS-CARRIER-DETAIL-LINE AFTER ADVANCING 2.         
077700 220-EXIT.                                                                
077800     EXIT.                                                                
077900                                                                          
078000 222-ACCUM-BY-CARRIER.                                                    
078100     IF PT-PRIMARY-CARRIER (WS-PROC-IDX) = SPACES                         
078200         GO TO 222-EXIT.                                                  
078300                                                                          
078400     MOVE "N" TO WS-FOUND-SW.                                             
078500     PERFORM 223-SEARCH-CARRIER-TABLE THRU 223-EXIT                       
078600         VARYING WS-TABLE-SUB FROM 1 BY 1                                 
078700         UNTIL WS-TABLE-SUB > WS-CARRIER-COUNT                            
078800            OR WS-KEY-FOUND.                                              
078900     IF NOT WS-KEY-FOUND                                                  
079000         ADD +1 TO WS-CARRIER-COUNT                                       
079100         MOVE WS-CARRIER-COUNT TO WS-TABLE-SUB                            
079200         MOVE PT-PRIMARY-CARRIER (WS-PROC-IDX)                            
079300             TO CR-CARRIER (WS-TABLE-SUB)                                 
079400         MOVE ZERO TO CR-PROC-COUNT (WS-TABLE-SUB),                       
079500                      CR-TOTAL-CHARGES (WS-TABLE-SUB),                    
079600                      CR-TOTAL-PAYMENTS (WS-TABLE-SUB),                   
079700                      CR-DAYS-SUM (WS-TABLE-SUB),                         
079800                      CR-DAYS-COUNT (WS-TABLE-SUB).                       
079900                                                                          
080000     ADD +1 TO CR-PROC-COUNT (WS-TABLE-SUB).                              
080100     ADD PT-TOTAL-CHARGES (WS-PROC-IDX)                                   
080200         TO CR-TOTAL-CHARGES (WS-TABLE-SUB).                              
080300     ADD PT-TOTAL-PAYMENTS (WS-PROC-IDX)                                  
080400         TO CR-TOTAL-PAYMENTS (WS-TABLE-SUB).                             
080500     IF PT-HAS-PAYMENT (WS-PROC-IDX)                                      
080600         ADD PT-DAYS-TO-FIRST-PMT (WS-PROC-IDX)                           
080700             TO CR-DAYS-SUM (WS-TABLE-SUB)                                
080800         ADD +1 TO CR-DAYS-COUNT (WS-TABLE-SUB).                          
080900 222-EXIT.                                                                
081000     EXIT.                                                                
081100                                                                          
081200 223-SEARCH-CARRIER-TABLE.                                                
081300     IF CR-CARRIER (WS-TABLE-SUB) =                                       
081400        PT-PRIMARY-CARRIER (WS-PROC-IDX)                                  
081500         MOVE "Y" TO WS-FOUND-SW.                                         
081600 223-EXIT.                                                                
081700     EXIT.                                                                
081800                                                                          
081900******************************************************************        
082000*    224-SORT-CARRIER-TABLE IS A STRAIGHT INSERTION SORT ON               
082100*    DESCENDING TOTAL CHARGES - THE TABLE IS SMALL (ONE ROW               
082200*    PER DISTINCT CARRIER) SO THIS IS PLENTY FAST.                        
082300******************************************************************        
082400 224-SORT-CARRIER-TABLE.                                                  
082500     MOVE WS-CARRIER-ROW (WS-SORT-I) TO WS-CARRIER-ROW (0).               
082600     COMPUTE WS-SORT-J = WS-SORT-I - 1.                                   
082700     PERFORM 225-SHIFT-CARRIER-ROW THRU 225-EXIT                          
082800         UNTIL WS-SORT-J < 1                                              
082900            OR CR-TOTAL-CHARGES (WS-SORT-J) >=                            
083000               CR-TOTAL-CHARGES (0).                                      
083100     COMPUTE WS-SORT-J = WS-SORT-J + 1.                                   
083200     MOVE WS-CARRIER-ROW (0) TO WS-CARRIER-ROW (WS-SORT-J).               
083300 224-EXIT.                                                                
083400     EXIT.                                                                
083500                                                                          
083600 225-SHIFT-CARRIER-ROW.                                                   
083700     MOVE WS-CARRIER-ROW (WS-SORT-J)                                      
083800         TO WS-CARRIER-ROW (WS-SORT-J + 1).                               
083900     COMPUTE WS-SORT-J = WS-SORT-J - 1.                                   
084000 225-EXIT.                                                                
084100     EXIT.                                                                
084200                                                                          
084300 226-PRINT-CARRIER-ROW.                                                   
084400     MOVE CR-CARRIER (WS-TABLE-SUB)      TO CD-CARRIER-O.                 
084500     MOVE CR-PROC-COUNT (WS-TABLE-SUB)   TO CD-COUNT-O.                   
084600     MOVE CR-TOTAL-CHARGES (WS-TABLE-SUB) TO CD-CHARGES-O.                
084700     MOVE CR-TOTAL-PAYMENTS (WS-TABLE-SUB) TO CD-PAYMENTS-O.              
084800                                                                          
084900     IF CR-TOTAL-CHARGES (WS-TABLE-SUB) > ZERO                            
085000         COMPUTE CD-COLL-PCT-O ROUNDED =                                  
085100             (CR-TOTAL-PAYMENTS (WS-TABLE-SUB) /                          
085200              CR-TOTAL-CHARGES (WS-TABLE-SUB)) * 100                      
085300     ELSE                                                                 
085400         MOVE ZERO TO CD-COLL-PCT-O.                                      
085500                                                                          
085600     IF CR-DAYS-COUNT (WS-TABLE-SUB) > ZERO                               
085700         COMPUTE CD-AVG-DAYS-O ROUNDED =                                  
085800             CR-DAYS-SUM (WS-TABLE-SUB) /                                 
085900             CR-DAYS-COUNT (WS-TABLE-SUB)                                 
086000     ELSE                                                                 
086100         MOVE ZERO TO CD-AVG-DAYS-O.                                      
086200                                                                          
086300     ADD CR-TOTAL-CHARGES (WS-TABLE-SUB) TO DB-TOTAL-CHARGES.             
086400     ADD CR-TOTAL-PAYMENTS (WS-TABLE-SUB) TO DB-TOTAL-PAYMENTS.           
086500     WRITE RPT-REC FROM WS-CARRIER-DETAIL-LINE AFTER ADVANCING 1.         
086600 226-EXIT.                                                                
086700     EXIT.                                                                
086800                                                                          
086900******************************************************************        
087000*    230-MONTHLY-TREND-RTN -- REPORT 6.  GROUPS PROCEDURES BY             
087100*    YEAR-MONTH OF DATE-OF-SERVICE, SORTS ASCENDING, PRINTS.              
087200******************************************************************        
087300 230-MONTHLY-TREND-RTN.                                                   
087400     MOVE "230-MONTHLY-TREND-RTN" TO PARA-NAME.                           
087500     MOVE "Surgery Billing Monthly Trend" TO HDR-TITLE-O.                 
087600     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.                            
087700     MOVE ZERO TO WS-MONTH-COUNT.                                         
087800                                                                          
087900     PERFORM 232-ACCUM-BY-MONTH THRU 232-EXIT                             
088000         VARYING WS-PROC-IDX FROM 1 BY 1                                  
088100         UNTIL WS-PROC-IDX > WS-PROC-COUNT.                               
088200                                                                          
088300     PERFORM 234-SORT-MONTH-TABLE THRU 234-EXIT                           
088400         VARYING WS-SORT-I FROM 2 BY 1                                    
088500         UNTIL WS-SORT-I > WS-MONTH-COUNT.                                
088600                                                                          
088700     WRITE RPT-REC FROM WS-MONTH-COLM-HDR AFTER ADVANCING 2.              
088800     PERFORM 236-PRINT-MONTH-ROW THRU 236-EXIT                            
088900         VARYING WS-TABLE-SUB FROM 1 BY 1                                 
089000         UNTIL WS-TABLE-SUB > WS-MONTH-COUNT.                             
089100 230-EXIT.                                                                
089200     EXIT.                                                                
089300                                                                          
089400 232-ACCUM-BY-MONTH.                                                      
089500     COMPUTE WS-MONTH-KEY-NUM =                                           
089600         PT-DATE-OF-SERVICE (WS-PROC-IDX) / 100.                          
089700                                                                          
089800     MOVE "N" TO WS-FOUND-SW.                                             
089900     PERFORM 233-SEARCH-MONTH-TABLE THRU 233-EXIT                         
090000         VARYING WS-TABLE-SUB FROM 1 BY 1                                 
090100         UNTIL WS-TABLE-SUB > WS-MONTH-COUNT                              
090200            OR WS-KEY-FOUND.                                              
090300     IF NOT WS-KEY-FOUND                                                  
090400         ADD +1 TO WS-MONTH-COUNT                                         
090500         MOVE WS-MONTH-COUNT TO WS-TABLE-SUB                              
090600         MOVE WS-MONTH-KEY-NUM TO MO-YYYYMM (WS-TABLE-SUB)                
090700         MOVE ZERO TO MO-PROC-COUNT (WS-TABLE-SUB),                       
090800                      MO-TOTAL-CHARGES (WS-TABLE-SUB),                    
090900                      MO-TOTAL-PAYMENTS (WS-TABLE-SUB),                   
091000                      MO-TOTAL-ADJUSTMENTS (WS-TABLE-SUB).                
091100                                                                          
091200     ADD +1 TO MO-PROC-COUNT (WS-TABLE-SUB).                              
091300     ADD PT-TOTAL-CHARGES (WS-PROC-IDX)                                   
091400         TO MO-TOTAL-CHARGES (WS-TABLE-SUB).                              
091500     ADD PT-TOTAL-PAYMENTS (WS-PROC-IDX)                                  
091600         TO MO-TOTAL-PAYMENTS (WS-TABLE-SUB).                             
091700     ADD PT-TOTAL-ADJUSTMENTS (WS-PROC-IDX)                               
091800         TO MO-TOTAL-ADJUSTMENTS (WS-TABLE-SUB).                          
091900 232-EXIT.                                                                
092000     EXIT.                                                                
092100                                                                          
092200 233-SEARCH-MONTH-TABLE.                                                  
092300     IF MO-YYYYMM (WS-TABLE-SUB) = WS-MONTH-KEY-NUM                       
092400         MOVE "Y" TO WS-FOUND-SW.                                         
092500 233-EXIT.                                                                
092600     EXIT.                                                                
092700                                                                          
092800 234-SORT-MONTH-TABLE.                                                    
092900     MOVE WS-MONTH-ROW (WS-SORT-I) TO WS-MONTH-ROW (0).                   
093000     COMPUTE WS-SORT-J = WS-SORT-I - 1.                                   
093100     PERFORM 235-SHIFT-MONTH-ROW THRU 235-EXIT                            
093200         UNTIL WS-SORT-J < 1                                              
093300            OR MO-YYYYMM (WS-SORT-J) <= MO-YYYYMM (0).                    
093400     COMPUTE WS-SORT-J = WS-SORT-J + 1.                                   
093500     MOVE WS-MONTH-ROW (0) TO WS-MONTH-ROW (WS-SORT-J).                   
093600 234-EXIT.                                                                
093700     EXIT.                                                                
093800                                                                          
093900 235-SHIFT-MONTH-ROW.                                                     
094000     MOVE WS-MONTH-ROW (WS-SORT-J) TO WS-MONTH-ROW (WS-SORT-J+1).         
094100     COMPUTE WS-SORT-J = WS-SORT-J - 1.                                   
094200 235-EXIT.                                                                
094300     EXIT.                                                                
094400                                                                          
094500 236-PRINT-MONTH-ROW.                                                     
094600     MOVE MO-YYYYMM (WS-TABLE-SUB) TO WS-MONTH-KEY-NUM.                   
094700     MOVE WS-MONTH-KEY-CCYY TO MD-PERIOD-O (1:4).                         
094800     MOVE "-" TO MD-PERIOD-O (5:1).                                       
094900     MOVE WS-MONTH-KEY-MM  TO MD-PERIOD-O (6:2).                          
095000                                                                          
095100     MOVE MO-PROC-COUNT (WS-TABLE-SUB) TO MD-COUNT-O.                     
095200     MOVE MO-TOTAL-CHARGES (WS-TABLE-SUB) TO MD-CHARGES-O.                
095300     MOVE MO-TOTAL-PAYMENTS (WS-TABLE-SUB) TO MD-PAYMENTS-O.              
095400     MOVE MO-TOTAL-ADJUSTMENTS (WS-TABLE-SUB) TO                          
095500                                              MD-ADJUSTMENTS-O.           
095600                                                                          
095700     IF MO-TOTAL-CHARGES (WS-TABLE-SUB) > ZERO                            
095800         COMPUTE MD-COLL-PCT-O ROUNDED =                                  
095900             (MO-TOTAL-PAYMENTS (WS-TABLE-SUB) /                          
096000              MO-TOTAL-CHARGES (WS-TABLE-SUB)) * 100                      
096100     ELSE                                                                 
096200         MOVE ZERO TO MD-COLL-PCT-O.                                      
096300                                                                          
096400     WRITE RPT-REC FROM WS-MONTH-DETAIL-LINE AFTER ADVANCING 1.           
096500 236-EXIT.                                                                
096600     EXIT.                                                                
096700                                                                          
096800******************************************************************        
096900*    240-BY-CATEGORY-RTN -- REPORT 5.  BILLING-CATEGORY SPLIT             
097000*    IS NOT CARRIED ON PROC-SUMM, SO THIS RESCANS THE CLEANED             
097100*    TRANSACTION FILE DIRECTLY.  BLANK CATEGORIES ARE EXCLUDED.           
097200******************************************************************        
097300 240-BY-CATEGORY-RTN.                                                     
097400     MOVE "240-BY-CATEGORY-RTN" TO PARA-NAME.                             
097500     MOVE "Surgery Billing By Billing Category" TO HDR-TITLE-O.           
097600     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.                            
097700     MOVE ZERO TO WS-CATEGORY-COUNT.                                      
097800                                                                          
097900     OPEN INPUT TRANS-CLEAN.                                              
098000     MOVE "Y" TO MORE-DATA-SW.                                            
098100     PERFORM 242-READ-AND-ACCUM THRU 242-EXIT                             
098200             UNTIL NO-MORE-DATA.                                          
098300     CLOSE TRANS-CLEAN.                                                   
098400                                                                          
098500     WRITE RPT-REC FROM WS-CATEGORY-COLM-HDR AFTER ADVANCING 2.           
098600     PERFORM 246-PRINT-CATEGORY-ROW THRU 246-EXIT                         
098700         VARYING WS-TABLE-SUB FROM 1 BY 1                                 
098800         UNTIL WS-TABLE-SUB > WS-CATEGORY-COUNT.                          
098900 240-EXIT.                                                                
099000     EXIT.                                                                
099100                                                                          
099200 242-READ-AND-ACCUM.                                                      
099300     READ TRANS-CLEAN INTO TRANS-RECORD                                   
099400         AT END                                                           
099500         MOVE "N" TO MORE-DATA-SW                                         
099600         GO TO 242-EXIT                                                   
099700     END-READ.                                                            
099800                                                                          
099900     IF TR-IS-VOIDED                                                      
100000     OR TR-BILLING-CATEGORY = SPACES                                      
100100         GO TO 242-EXIT.                                                  
100200                                                                          
100300     IF AC-FILTER-DATE-FROM NOT = ZERO                                    
100400     AND TR-DATE-OF-SERVICE < AC-FILTER-DATE-FROM                         
100500         GO TO 242-EXIT.                                                  
100600     IF AC-FILTER-DATE-TO NOT = ZERO                                      
100700     AND TR-DATE-OF-SERVICE > AC-FILTER-DATE-TO                           
100800         GO TO 242-EXIT.                                                  
100900     IF AC-FILTER-CHART-NBR NOT = ZERO                                    
101000     AND TR-CHART-NUMBER NOT = AC-FILTER-CHART-NBR                        
101100         GO TO 242-EXIT.                                                  
101200     IF AC-FILTER-TYPE-CODE NOT = SPACES                                  
101300     AND TR-TYPE-CODE NOT = AC-FILTER-TYPE-CODE                           
101400         GO TO 242-EXIT.                                                  
101500     IF AC-FILTER-CARRIER NOT = SPACES                                    
101600     AND TR-PRIMARY-CARRIER NOT = AC-FILTER-CARRIER                       
101700         GO TO 242-EXIT.                                                  
101800                                                                          
101900     MOVE "N" TO WS-FOUND-SW.                                             
102000     PERFORM 244-SEARCH-CATEGORY-TABLE THRU 244-EXIT                      
102100         VARYING WS-TABLE-SUB FROM 1 BY 1                                 
102200         UNTIL WS-TABLE-SUB > WS-CATEGORY-COUNT                           
102300            OR WS-KEY-FOUND.                                              
102400     IF NOT WS-KEY-FOUND                                                  
102500         ADD +1 TO WS-CATEGORY-COUNT                                      
102600         MOVE WS-CATEGORY-COUNT TO WS-TABLE-SUB                           
102700         MOVE TR-BILLING-CATEGORY TO CT-CATEGORY (WS-TABLE-SUB)           
102800         MOVE TR-BILLING-SUBCATEGORY TO                                   
102900                                 CT-SUBCATEGORY (WS-TABLE-SUB)            
103000         MOVE ZERO TO CT-TOTAL-CHARGES (WS-TABLE-SUB),                    
103100                      CT-TOTAL-PAYMENTS (WS-TABLE-SUB).                   
103200                                                                          
103300     ADD TR-CHARGES TO CT-TOTAL-CHARGES (WS-TABLE-SUB).                   
103400     ADD TR-PATIENT-PAYMENTS, TR-INSURANCE-PAYMENTS                       
103500         TO CT-TOTAL-PAYMENTS (WS-TABLE-SUB).                             
103600 242-EXIT.                                                                
103700     EXIT.                                                                
103800                                                                          
103900 244-SEARCH-CATEGORY-TABLE.                                               
104000     IF CT-CATEGORY (WS-TABLE-SUB) = TR-BILLING-CATEGORY                  
104100     AND CT-SUBCATEGORY (WS-TABLE-SUB) = TR-BILLING-SUBCATEGORY           
104200         MOVE "Y" TO WS-FOUND-SW.                                         
104300 244-EXIT.                                                                
104400     EXIT.                                                                
104500                                                                          
104600 246-PRINT-CATEGORY-ROW.                                                  
104700     MOVE CT-CATEGORY (WS-TABLE-SUB)    TO CG-CATEGORY-O.                 
104800     MOVE CT-SUBCATEGORY (WS-TABLE-SUB) TO CG-SUBCATEGORY-O.              
104900     MOVE CT-TOTAL-CHARGES (WS-TABLE-SUB) TO CG-CHARGES-O.                
105000     MOVE CT-TOTAL-PAYMENTS (WS-TABLE-SUB) TO CG-PAYMENTS-O.              
105100                                                                          
105200     IF CT-TOTAL-CHARGES (WS-TABLE-SUB) > ZERO                            
105300         COMPUTE CG-COLL-PCT-O ROUNDED =                                  
105400             (CT-TOTAL-PAYMENTS (WS-TABLE-SUB) /                          
105500              CT-TOTAL-CHARGES (WS-TABLE-SUB)) * 100                      
105600     ELSE                                                                 
105700         MOVE ZERO TO CG-COLL-PCT-O.                                      
105800                                                                          
105900     WRITE RPT-REC FROM WS-CATEGORY-DETAIL-LINE                           
106000         AFTER ADVANCING 1.                                               
106100 246-EXIT.                                                                
106200     EXIT.                                                                
106300                                                                          
106400******************************************************************        
106500*    250-DISTRIBUTION-RTN -- REPORT 7.  DAYS-TO-FIRST-PAYMENT             
106600*    OVER PROCEDURES THAT HAVE ONE: AVG/MEDIAN/MIN/MAX, THEN              
106700*    COUNTS AND PERCENTS PER BUCKET.                                      
106800******************************************************************        
106900 250-DISTRIBUTION-RTN.                                                    
107000     MOVE "250-DISTRIBUTION-RTN" TO PARA-NAME.                            
107100     MOVE "Surgery Billing Days-To-Payment Distribution" TO               
107200                                                 HDR-TITLE-O.             
107300     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.                            
107400     MOVE ZERO TO WS-DAYS-COUNT, WS-DAYS-SUM.                             
107500     MOVE ZERO TO WS-DIST-BUCKETS.                                        
107600     MOVE 99999 TO WS-DAYS-MIN.                                           
107700     MOVE ZERO  TO WS-DAYS-MAX.                                           
107800                                                                          
107900     PERFORM 252-COLLECT-DAYS THRU 252-EXIT                               
108000         VARYING WS-PROC-IDX FROM 1 BY 1                                  
108100         UNTIL WS-PROC-IDX > WS-PROC-COUNT.                               
108200                                                                          
108300     IF WS-DAYS-COUNT = 0                                                 
108400         MOVE ZERO TO WS-DAYS-AVG, WS-DAYS-MEDIAN,                        
108500                      WS-DAYS-MIN, WS-DAYS-MAX                            
108600         GO TO 254-PRINT-DISTRIBUTION.                                    
108700                                                                          
108800     COMPUTE WS-DAYS-AVG ROUNDED = WS-DAYS-SUM / WS-DAYS-COUNT.           
108900                                                                          
109000     PERFORM 253-SORT-DAYS-ARRAY THRU 253-EXIT                            
109100         VARYING WS-SORT-I FROM 2 BY 1                                    
109200         UNTIL WS-SORT-I > WS-DAYS-COUNT.                                 
109300                                                                          
109400     COMPUTE WS-TABLE-SUB = (WS-DAYS-COUNT / 2) + 1.                      
109500     MOVE WS-DAYS-ENTRY (WS-TABLE-SUB) TO WS-DAYS-MEDIAN.                 
109600                                                                          
109700 254-PRINT-DISTRIBUTION.                                                  
109800     MOVE WS-DAYS-AVG TO DS-AVG-O.                                        
109900     MOVE WS-DAYS-MEDIAN TO DS-MEDIAN-O.                                  
110000     MOVE WS-DAYS-MIN TO DS-MIN-O.                                        
110100     MOVE WS-DAYS-MAX TO DS-MAX-O.                                        
110200     WRITE RPT-REC FROM WS-DIST-SUMMARY-LINE AFTER ADVANCING 2.           
110300                                                                          
110400     MOVE "0 - 30"    TO DB-RANGE-O.                                      
110500     MOVE DIST-BKT-1  TO WS-DIST-BKT-CT, DB-BKT-COUNT-O.                  
110600     PERFORM 256-CALC-DIST-PCT THRU 256-EXIT.                             
110700     WRITE RPT-REC FROM WS-DIST-BUCKET-LINE AFTER ADVANCING 2.            
110800                                                                          
110900     MOVE "31 - 60"   TO DB-RANGE-O.                                      
111000     MOVE DIST-BKT-2  TO WS-DIST-BKT-CT, DB-BKT-COUNT-O.                  
111100     PERFORM 256-CALC-DIST-PCT THRU 256-EXIT.                             
111200     WRITE RPT-REC FROM WS-DIST-BUCKET-LINE AFTER ADVANCING 1.            
111300                                                                          
111400     MOVE "61 - 90"   TO DB-RANGE-O.                                      
111500     MOVE DIST-BKT-3  TO WS-DIST-BKT-CT, DB-BKT-COUNT-O.                  
111600     PERFORM 256-CALC-DIST-PCT THRU 256-EXIT.                             
111700     WRITE RPT-REC FROM WS-DIST-BUCKET-LINE AFTER ADVANCING 1.            
111800                                                                          
111900     MOVE "91 - 120"  TO DB-RANGE-O.                                      
112000     MOVE DIST-BKT-4  TO WS-DIST-BKT-CT, DB-BKT-COUNT-O.                  
112100     PERFORM 256-CALC-DIST-PCT THRU 256-EXIT.                             
112200     WRITE RPT-REC FROM WS-DIST-BUCKET-LINE AFTER ADVANCING 1.            
112300                                                                          
112400     MOVE "121 - 180" TO DB-RANGE-O.                                      
112500     MOVE DIST-BKT-5  TO WS-DIST-BKT-CT, DB-BKT-COUNT-O.                  
112600     PERFORM 256-CALC-DIST-PCT THRU 256-EXIT.                             
112700     WRITE RPT-REC FROM WS-DIST-BUCKET-LINE AFTER ADVANCING 1.            
112800                                                                          
112900     MOVE "181 - 365" TO DB-RANGE-O.                                      
113000     MOVE DIST-BKT-6  TO WS-DIST-BKT-CT, DB-BKT-COUNT-O.                  
113100     PERFORM 256-CALC-DIST-PCT THRU 256-EXIT.                             
113200     WRITE RPT-REC FROM WS-DIST-BUCKET-LINE AFTER ADVANCING 1.            
113300                                                                          
113400     MOVE "366 +"     TO DB-RANGE-O.                                      
113500     MOVE DIST-BKT-7  TO WS-DIST-BKT-CT, DB-BKT-COUNT-O.                  
113600     PERFORM 256-CALC-DIST-PCT THRU 256-EXIT.                             
113700     WRITE RPT-REC FROM WS-DIST-BUCKET-LINE AFTER ADVANCING 1.            
113800 250-EXIT.                                                                
113900     EXIT.                                                                
114000                                                                          
114100 252-COLLECT-DAYS.                                                        
114200     IF NOT PT-HAS-PAYMENT (WS-PROC-IDX)                                  
114300         GO TO 252-EXIT.                                                  
114400                                                                          
114500     MOVE PT-DAYS-TO-FIRST-PMT (WS-PROC-IDX) TO WS-AGE-DAYS.              
114600     ADD WS-AGE-DAYS TO WS-DAYS-SUM.                                      
114700     IF WS-AGE-DAYS < WS-DAYS-MIN                                         
114800         MOVE WS-AGE-DAYS TO WS-DAYS-MIN.                                 
114900     IF WS-AGE-DAYS > WS-DAYS-MAX                                         
115000         MOVE WS-AGE-DAYS TO WS-DAYS-MAX.                                 
115100                                                                          
115200     IF WS-DAYS-COUNT < 20000                                             
115300         ADD +1 TO WS-DAYS-COUNT                                          
115400         MOVE WS-AGE-DAYS TO WS-DAYS-ENTRY (WS-DAYS-COUNT).               
115500                                                                          
115600     EVALUATE TRUE                                                        
115700         WHEN WS-AGE-DAYS >= 0   AND WS-AGE-DAYS <= 30                    
115800             ADD +1 TO DIST-BKT-1                                         
115900         WHEN WS-AGE-DAYS >= 31  AND WS-AGE-DAYS <= 60                    
116000             ADD +1 TO DIST-BKT-2                                         
116100         WHEN WS-AGE-DAYS >= 61  AND WS-AGE-DAYS <= 90                    
116200             ADD +1 TO DIST-BKT-3                                         
116300         WHEN WS-AGE-DAYS >= 91  AND WS-AGE-DAYS <= 120                   
116400             ADD +1 TO DIST-BKT-4                                         
116500         WHEN WS-AGE-DAYS >= 121 AND WS-AGE-DAYS <= 180                   
116600             ADD +1 TO DIST-BKT-5                                         
116700         WHEN WS-AGE-DAYS >= 181 AND WS-AGE-DAYS <= 365                   
116800             ADD +1 TO DIST-BKT-6                                         
116900         WHEN OTHER                                                       
117000             ADD +1 TO DIST-BKT-7                                         
117100     END-EVALUATE.                                                        
117200 252-EXIT.                                                                
117300     EXIT.                                                                
117400                                                                          
117500 253-SORT-DAYS-ARRAY.                                                     
117600     MOVE WS-DAYS-ENTRY (WS-SORT-I) TO WS-SORT-HOLD.                      
117700     COMPUTE WS-SORT-J = WS-SORT-I - 1.                                   
117800     PERFORM 253A-SHIFT-DAYS-ENTRY THRU 253A-EXIT                         
117900         UNTIL WS-SORT-J < 1                                              
118000            OR WS-DAYS-ENTRY (WS-SORT-J) <= WS-SORT-HOLD.                 
118100     COMPUTE WS-SORT-J = WS-SORT-J + 1.                                   
118200     MOVE WS-SORT-HOLD TO WS-DAYS-ENTRY (WS-SORT-J).                      
118300 253-EXIT.                                                                
118400     EXIT.                                                                
118500                                                                          
118600 253A-SHIFT-DAYS-ENTRY.                                                   
118700     MOVE WS-DAYS-ENTRY (WS-SORT-J)                                       
118800         TO WS-DAYS-ENTRY (WS-SORT-J + 1).                                
118900     COMPUTE WS-SORT-J = WS-SORT-J - 1.                                   
119000 253A-EXIT.                                                               
119100     EXIT.                                                                
119200                                                                          
119300 256-CALC-DIST-PCT.                                                       
119400     IF WS-DAYS-COUNT > ZERO                                              
119500         COMPUTE DB-BKT-PCT-O ROUNDED =                                   
119600             (WS-DIST-BKT-CT / WS-DAYS-COUNT) * 100                       
119700     ELSE                                                                 
119800         MOVE ZERO TO DB-BKT-PCT-O.                                       
119900 256-EXIT.                                                                
120000     EXIT.                                                                
120100                                                                          
120200******************************************************************        
120300*    260-AGING-RTN -- REPORT 8.  OVER PENDING/PARTIAL                     
120400*    PROCEDURES ONLY.  AGE = AS-OF-DATE MINUS DATE-OF-SERVICE.            
120500******************************************************************        
120600 260-AGING-RTN.                                                           
120700     MOVE "260-AGING-RTN" TO PARA-NAME.                                   
120800     MOVE "Surgery Billing Accounts Receivable Aging" TO                  
120900                                                 HDR-TITLE-O.             
121000     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.                            
121100     MOVE ZERO TO WS-AGING-BUCKETS.                                       
121200                                                                          
121300     PERFORM 262-ACCUM-AGING THRU 262-EXIT                                
121400         VARYING WS-PROC-IDX FROM 1 BY 1                                  
121500         UNTIL WS-PROC-IDX > WS-PROC-COUNT.                               
121600                                                                          
121700     MOVE "0 - 30"    TO AB-RANGE-O.                                      
121800     MOVE AGE-BKT-1-CT  TO AB-COUNT-O.                                    
121900     MOVE AGE-BKT-1-AMT TO WS-AGE-BKT-AMT, AB-OUTSTANDING-O.              
122000     PERFORM 266-CALC-AGE-PCT THRU 266-EXIT.                              
122100     WRITE RPT-REC FROM WS-AGING-BUCKET-LINE AFTER ADVANCING 2.           
122200                                                                          
122300     MOVE "31 - 60"   TO AB-RANGE-O.                                      
122400     MOVE AGE-BKT-2-CT  TO AB-COUNT-O.                                    
122500     MOVE AGE-BKT-2-AMT TO WS-AGE-BKT-AMT, AB-OUTSTANDING-O.              
122600     PERFORM 266-CALC-AGE-PCT THRU 266-EXIT.                              
122700     WRITE RPT-REC FROM WS-AGING-BUCKET-LINE AFTER ADVANCING 1.           
122800                                                                          
122900     MOVE "61 - 90"   TO AB-RANGE-O.                                      
123000     MOVE AGE-BKT-3-CT  TO AB-COUNT-O.                                    
123100     MOVE AGE-BKT-3-AMT TO WS-AGE-BKT-AMT, AB-OUTSTANDING-O.              
123200     PERFORM 266-CALC-AGE-PCT THRU 266-EXIT.                              
123300     WRITE RPT-REC FROM WS-AGING-BUCKET-LINE AFTER ADVANCING 1.           
123400                                                                          
123500     MOVE "91 - 120"  TO AB-RANGE-O.                                      
123600     MOVE AGE-BKT-4-CT  TO AB-COUNT-O.                                    
123700     MOVE AGE-BKT-4-AMT TO WS-AGE-BKT-AMT, AB-OUTSTANDING-O.              
123800     PERFORM 266-CALC-AGE-PCT THRU 266-EXIT.                              
123900     WRITE RPT-REC FROM WS-AGING-BUCKET-LINE AFTER ADVANCING 1.           
124000                                                                          
124100     MOVE "121 +"     TO AB-RANGE-O.                                      
124200     MOVE AGE-BKT-5-CT  TO AB-COUNT-O.                                    
124300     MOVE AGE-BKT-5-AMT TO WS-AGE-BKT-AMT, AB-OUTSTANDING-O.              
124400     PERFORM 266-CALC-AGE-PCT THRU 266-EXIT.                              
124500     WRITE RPT-REC FROM WS-AGING-BUCKET-LINE AFTER ADVANCING 1.           
124600                                                                          
124700     MOVE "GRAND TOTAL" TO AB-RANGE-O.                                    
124800     COMPUTE AB-COUNT-O =                                                 
124900         AGE-BKT-1-CT + AGE-BKT-2-CT + AGE-BKT-3-CT +                     
125000         AGE-BKT-4-CT + AGE-BKT-5-CT.                                     
125100     MOVE AGE-GRAND-TOTAL-AMT TO AB-OUTSTANDING-O.                        
125200     MOVE 100.0 TO AB-PCT-O.                                              
125300     WRITE RPT-REC FROM WS-AGING-BUCKET-LINE AFTER ADVANCING 1.           
125400 260-EXIT.                                                                
125500     EXIT.                                                                
125600                                                                          
125700 262-ACCUM-AGING.                                                         
125800     IF NOT PT-PENDING (WS-PROC-IDX)                                      
125900     AND NOT PT-PARTIAL (WS-PROC-IDX)                                     
126000         GO TO 262-EXIT.                                                  
126100                                                                          
126200     MOVE PT-DATE-OF-SERVICE (WS-PROC-IDX) TO WS-DATE-NUM.                
126300     PERFORM 264-DATE-TO-JULIAN THRU 264-EXIT.                            
126400     MOVE WS-JULIAN-DAY TO WS-JULIAN-SVC-DAY.                             
126500                                                                          
126600     MOVE WS-AS-OF-DATE TO WS-DATE-NUM.                                   
126700     PERFORM 264-DATE-TO-JULIAN THRU 264-EXIT.                            
126800     MOVE WS-JULIAN-DAY TO WS-JULIAN-ASOF-DAY.                            
126900                                                                          
127000     COMPUTE WS-AGE-DAYS =                                                
127100         WS-JULIAN-ASOF-DAY - WS-JULIAN-SVC-DAY.                          
127200                                                                          
127300     COMPUTE WS-AGE-OUTSTANDING ROUNDED =                                 
127400         PT-TOTAL-CHARGES (WS-PROC-IDX) -                                 
127500         PT-TOTAL-PAYMENTS (WS-PROC-IDX).                                 
127600     ADD WS-AGE-OUTSTANDING TO AGE-GRAND-TOTAL-AMT.                       
127700                                                                          
127800     EVALUATE TRUE                                                        
127900         WHEN WS-AGE-DAYS >= 0   AND WS-AGE-DAYS <= 30                    
128000             ADD +1 TO AGE-BKT-1-CT                                       
128100             ADD WS-AGE-OUTSTANDING TO AGE-BKT-1-AMT                      
128200         WHEN WS-AGE-DAYS >= 31  AND WS-AGE-DAYS <= 60                    
128300             ADD +1 TO AGE-BKT-2-CT                                       
128400             ADD WS-AGE-OUTSTANDING TO AGE-BKT-2-AMT                      
128500         WHEN WS-AGE-DAYS >= 61  AND WS-AGE-DAYS <= 90                    
128600             ADD +1 TO AGE-BKT-3-CT                                       
128700             ADD WS-AGE-OUTSTANDING TO AGE-BKT-3-AMT                      
128800         WHEN WS-AGE-DAYS >= 91  AND WS-AGE-DAYS <= 120                   
128900             ADD +1 TO AGE-BKT-4-CT                                       
129000             ADD WS-AGE-OUTSTANDING TO AGE-BKT-4-AMT                      
129100         WHEN OTHER                                                       
129200             ADD +1 TO AGE-BKT-5-CT                                       
129300             ADD WS-AGE-OUTSTANDING TO AGE-BKT-5-AMT                      
129400     END-EVALUATE.                                                        
129500 262-EXIT.                                                                
129600     EXIT.                                                                
129700                                                                          
129800******************************************************************        
129900*    264-DATE-TO-JULIAN - SAME FORMULA AS PROCCALC'S                      
130000*    150-DATE-TO-JULIAN.  INTEGER DIVISION TRUNCATES ON                   
130100*    PURPOSE.                                                             
130200******************************************************************        
130300 264-DATE-TO-JULIAN.                                                      
130400     COMPUTE WS-JUL-A = (14 - WS-MM) / 12.                                
130500     COMPUTE WS-JUL-Y = WS-CCYY + 4800 - WS-JUL-A.                        
130600     COMPUTE WS-JUL-M = WS-MM + (12 * WS-JUL-A) - 3.                      
130700     COMPUTE WS-JULIAN-DAY =                                              
130800         WS-DD                                                            
130900         + ((153 * WS-JUL-M + 2) / 5)                                     
131000         + (365 * WS-JUL-Y)                                               
131100         + (WS-JUL-Y / 4)                                                 
131200         - (WS-JUL-Y / 100)                                               
131300         + (WS-JUL-Y / 400)                                               
131400         - 32045.                                                         
131500 264-EXIT.                                                                
131600     EXIT.                                                                
131700                                                                          
131800 266-CALC-AGE-PCT.                                                        
131900     IF AGE-GRAND-TOTAL-AMT > ZERO                                        
132000         COMPUTE AB-PCT-O ROUNDED =                                       
132100             (WS-AGE-BKT-AMT / AGE-GRAND-TOTAL-AMT) * 100                 
132200     ELSE                                                                 
132300         MOVE ZERO TO AB-PCT-O.                                           
132400 266-EXIT.                                                                
132500     EXIT.                                                                
132600                                                                          
132700 700-WRITE-PAGE-HDR.                                                      
132800     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.                              
132900     ADD +1 TO WS-PAGES.                                                  
133000     MOVE WS-PAGES TO PAGE-NBR-O.                                         
133100     WRITE RPT-REC FROM WS-HDR-REC                                        
133200         AFTER ADVANCING TOP-OF-FORM.                                     
133300     WRITE RPT-REC FROM WS-BLANK-LINE                                     
133400         AFTER ADVANCING 1.                                               
133500 700-EXIT.                                                                
133600     EXIT.                                                                
133700                                                                          
133800 900-CLEANUP.                                                             
133900     MOVE "900-CLEANUP" TO PARA-NAME.                                     
134000     CLOSE REPORT-OUT, SYSOUT.                                            
134100     DISPLAY "** PROC-SUMM RECORDS READ **".                              
134200     DISPLAY RECORDS-READ.                                                
134300     DISPLAY "** PROCEDURES ANALYZED **".                                 
134400     DISPLAY WS-PROC-COUNT.                                               
134500     DISPLAY "******** NORMAL END OF JOB PROCRPT ********".               
134600 900-EXIT.                                                                
134700     EXIT.                                                                
134800                                                                          
134900 1000-ABEND-RTN.                                                          
135000     WRITE SYSOUT-REC FROM ABEND-REC.                                     
135100     DISPLAY "*** ABNORMAL END OF JOB-PROCRPT ***" UPON CONSOLE.          
135200     DIVIDE ZERO-VAL INTO ONE-VAL.                                        
