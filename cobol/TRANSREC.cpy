000100******************************************************************        
000200*    TRANSREC  --  SURGERY BILLING TRANSACTION RECORD           *         
000300*                                                                *        
000400*    ONE ROW PER BILLING EVENT (CHARGE, PAYMENT OR ADJUST)      *         
000500*    AGAINST A SURGICAL PROCEDURE.  RECORD IS FIXED AT 250      *         
000600*    BYTES TO MATCH THE TRANS-IN / TRANS-CLEAN / TRANS-SORT     *         
000700*    FILE DEFINITIONS.                                          *         
000800*                                                                *        
000900*    HISTORY                                                    *         
001000*    05/12/94  RBW  0001  ORIGINAL LAYOUT FOR BILLING EXTRACT   * CR0001  
001100*    11/03/96  DKL  0044  ADDED BILLING-SUBCATEGORY FOR PRO-FEE * CR0044  
001200*                         VS FACILITY-FEE SPLIT REPORTING       *         
001300*    02/18/99  RBW  0091  Y2K - DATES CONFIRMED 8-BYTE CCYYMMDD * CR0091  
001400******************************************************************        
001500 01  TRANS-RECORD.                                                        
001600     05  TR-CHART-NUMBER             PIC 9(09).                           
001700     05  TR-PROCEDURE-ID             PIC X(20).                           
001800     05  TR-TRANSACTION-TYPE         PIC X(10).                           
001900         88  TR-IS-CHARGE            VALUE "CHARGE".                      
002000         88  TR-IS-PAYMENT           VALUE "PAYMENT".                     
002100         88  TR-IS-ADJUST            VALUE "ADJUST".                      
002200     05  TR-DATE-OF-SERVICE          PIC 9(08).                           
002300     05  TR-DATE-OF-ENTRY            PIC 9(08).                           
002400     05  TR-DATE-OF-DEPOSIT          PIC 9(08).                           
002500     05  TR-CHARGES                  PIC S9(10)V99.                       
002600     05  TR-PATIENT-PAYMENTS         PIC S9(10)V99.                       
002700     05  TR-INSURANCE-PAYMENTS       PIC S9(10)V99.                       
002800     05  TR-TOTAL-PAYMENTS           PIC S9(10)V99.                       
002900     05  TR-ADJUSTMENTS              PIC S9(10)V99.                       
003000     05  TR-SURGERY-TYPE             PIC X(30).                           
003100     05  TR-TYPE-CODE                PIC X(10).                           
003200     05  TR-BILLING-CATEGORY         PIC X(20).                           
003300         88  TR-IS-PRO-FEE           VALUE "Pro Fee".                     
003400         88  TR-IS-FACILITY-FEE      VALUE "Facility Fee".                
003500     05  TR-BILLING-SUBCATEGORY      PIC X(30).                           
003600     05  TR-PRIMARY-CARRIER          PIC X(30).                           
003700     05  TR-VOID-FLAG                PIC X(01).                           
003800         88  TR-IS-VOIDED            VALUE "Y".                           
003900     05  FILLER                      PIC X(06).                           
