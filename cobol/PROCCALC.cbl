000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  PROCCALC.                                                   
000400 AUTHOR. JON SAYLES.                                                      
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 06/02/94.                                                  
000700 DATE-COMPILED. 06/02/94.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900                                                                          
001000******************************************************************        
001100*REMARKS.                                                                 
001200*                                                                         
001300*    PROCCALC IS THE SHARED CALCULATION ROUTINE FOR THE SURGERY           
001400*    BILLING PROCEDURE SUMMARY.  GIVEN THE CHARGE / PAYMENT /             
001500*    ADJUSTMENT TOTALS FOR ONE PROCEDURE, IT RETURNS                      
001600*                                                                         
001700*        - DAYS FROM DATE-OF-SERVICE TO FIRST-PAYMENT-DATE                
001800*        - COLLECTION-RATE (PAYMENTS / CHARGES * 100)                     
001900*        - COLLECTION STATUS (COLLECTED/PARTIAL/WRITTEN-OFF/              
002000*          PENDING)                                                       
002100*                                                                         
002200*    CALLED ONCE PER PROCEDURE BY PROCSUM AT PROCEDURE-BREAK              
002300*    TIME.  REPLACES THE OLD PER-VISIT COST-SHARE ROUTINE THAT            
002400*    THIS SHOP USED TO CALL FROM THE PATIENT/TREATMENT SEARCH             
002500*    PROGRAMS.                                                            
002600*                                                                         
002700*    CHANGE LOG                                                           
002800*    ----------                                                           
002900*    06/02/94  JS   0002  ORIGINAL ROUTINE - COLLECTION RATE AND  CR0002  
003000*                         STATUS ONLY.                                    
003100*    01/09/95  JS   0006  ADDED DAYS-TO-FIRST-PAYMENT, USING THE  CR0006  
003200*                         JULIAN-DAY-NUMBER METHOD SO WE ARE NOT          
003300*                         DEPENDENT ON THE VENDOR DATE ROUTINE.           
003400*    02/18/99  RBW  0091  Y2K - CCYY ALREADY CARRIED IN THE DATE  CR0091  
003500*                         FIELDS, JULIAN CALC UNCHANGED.                  
003600*    07/16/00  KMH  0124  REVIEWED COLLECTION-RATE AGAINST THE     CR0124 
003700*                         100.00 CAP PAYRCVR APPLIES TO ITS RECOVERY      
003800*                         PERCENT - CONFIRMED THE TWO FIGURES ARE         
003900*                         NOT THE SAME MEASURE AND NO CAP BELONGS         
004000*                         HERE.  NO CODE CHANGE.                          
004100******************************************************************        
004200                                                                          
004300 ENVIRONMENT DIVISION.                                                    
004400 CONFIGURATION SECTION.                                                   
004500 SOURCE-COMPUTER. IBM-390.                                                
004600 OBJECT-COMPUTER. IBM-390.                                                
004700 SPECIAL-NAMES.                                                           
004800     C01 IS TOP-OF-FORM.                                                  
004900                                                                          
005000 DATA DIVISION.                                                           
005100 WORKING-STORAGE SECTION.                                                 
005200                                                                          
005300 01  WS-DATE-CALC.                                                        
005400     05  WS-CCYY                 PIC 9(4).                                
005500     05  WS-MM                   PIC 9(2).                                
005600     05  WS-DD                   PIC 9(2).                                
005700 01  WS-DATE-NUM REDEFINES WS-DATE-CALC                                   
005800                              PIC 9(8).                                   
005900                                                                          
006000 01  JULIAN-WORK-FIELDS.                                                  
006100     05  WS-JUL-A                PIC S9(9) COMP.                          
006200     05  WS-JUL-Y                PIC S9(9) COMP.                          
006300     05  WS-JUL-M                PIC S9(9) COMP.                          
006400     05  WS-JULIAN-DAY           PIC S9(9) COMP.                          
006500     05  WS-JULIAN-SVC-DAY       PIC S9(9) COMP.                          
006600     05  WS-JULIAN-PAY-DAY       PIC S9(9) COMP.                          
006700                                                                          
006800     05  FILLER                  PIC X(01) VALUE SPACE.                   
006900 01  WS-PERCENT-FIELDS.                                                   
007000     05  WS-CHARGE-95-PCT        PIC S9(11)V99 COMP-3.                    
007100     05  WS-ADJUST-95-PCT        PIC S9(11)V99 COMP-3.                    
007200                                                                          
007300     05  FILLER                  PIC X(01) VALUE SPACE.                   
007400 LINKAGE SECTION.                                                         
007500 01  PROC-CALC-REC.                                                       
007600     05  PC-DATE-OF-SERVICE          PIC 9(08).                           
007700     05  PC-SVC-DATE-BRK REDEFINES                                        
007800                        PC-DATE-OF-SERVICE.                               
007900         10  PC-SVC-CCYY             PIC 9(4).                            
008000         10  PC-SVC-MM               PIC 9(2).                            
008100         10  PC-SVC-DD               PIC 9(2).                            
008200     05  PC-FIRST-PAYMENT-DATE       PIC 9(08).                           
008300     05  PC-HAS-PAYMENT-SW           PIC X(01).                           
008400         88  PC-HAS-PAYMENT          VALUE "Y".                           
008500     05  PC-TOTAL-CHARGES            PIC S9(11)V99.                       
008600     05  PC-TOTAL-PAYMENTS           PIC S9(11)V99.                       
008700     05  PC-TOTAL-ADJUSTMENTS        PIC S9(11)V99.                       
008800     05  PC-DAYS-TO-FIRST-PAYMENT    PIC S9(05).                          
008900     05  PC-COLLECTION-RATE          PIC S9(03)V99.                       
009000     05  PC-STATUS                   PIC X(12).                           
009100                                                                          
009200 01  PROC-CALC-ALT REDEFINES PROC-CALC-REC                                
009300                            PIC X(78).                                    
009400                                                                          
009500 01  RETURN-CD                       PIC 9(4) COMP.                       
009600                                                                          
009700 PROCEDURE DIVISION USING PROC-CALC-REC, RETURN-CD.                       
009800                                                                          
009900 000-MAINLINE.                                                            
010000     PERFORM 100-CALC-DAYS-TO-PAY   THRU 100-EXIT.                        
010100     PERFORM 200-CALC-COLLECT-RATE  THRU 200-EXIT.                        
010200     PERFORM 300-ASSIGN-STATUS      THRU 300-EXIT.                        
010300     MOVE ZERO TO RETURN-CD.                                              
010400     GOBACK.                                                              
010500 000-EXIT.                                                                
010600     EXIT.                                                                
010700                                                                          
010800 100-CALC-DAYS-TO-PAY.                                                    
010900     IF NOT PC-HAS-PAYMENT                                                
011000         MOVE ZERO TO PC-DAYS-TO-FIRST-PAYMENT                            
011100         GO TO 100-EXIT.                                                  
011200                                                                          
011300     MOVE PC-DATE-OF-SERVICE TO WS-DATE-NUM.                              
011400     PERFORM 150-DATE-TO-JULIAN THRU 150-EXIT.                            
011500     MOVE WS-JULIAN-DAY TO WS-JULIAN-SVC-DAY.                             
011600                                                                          
011700     MOVE PC-FIRST-PAYMENT-DATE TO WS-DATE-NUM.                           
011800     PERFORM 150-DATE-TO-JULIAN THRU 150-EXIT.                            
011900     MOVE WS-JULIAN-DAY TO WS-JULIAN-PAY-DAY.                             
012000                                                                          
012100     COMPUTE PC-DAYS-TO-FIRST-PAYMENT =                                   
012200         WS-JULIAN-PAY-DAY - WS-JULIAN-SVC-DAY.                           
012300 100-EXIT.                                                                
012400     EXIT.                                                                
012500                                                                          
012600******************************************************************        
012700*    150-DATE-TO-JULIAN CONVERTS THE CCYYMMDD DATE CURRENTLY              
012800*    SITTING IN WS-DATE-CALC INTO AN ASTRONOMICAL JULIAN DAY              
012900*    NUMBER (WS-JULIAN-DAY) SO TWO DATES CAN BE SUBTRACTED TO             
013000*    GET A CALENDAR-DAY DIFFERENCE.  INTEGER DIVISION TRUNCATES           
013100*    ON PURPOSE - THAT IS HOW THE FORMULA WORKS.                          
013200******************************************************************        
013300 150-DATE-TO-JULIAN.                                                      
013400     COMPUTE WS-JUL-A = (14 - WS-MM) / 12.                                
013500     COMPUTE WS-JUL-Y = WS-CCYY + 4800 - WS-JUL-A.                        
013600     COMPUTE WS-JUL-M = WS-MM + (12 * WS-JUL-A) - 3.                      
013700     COMPUTE WS-JULIAN-DAY =                                              
013800         WS-DD                                                            
013900         + ((153 * WS-JUL-M + 2) / 5)                                     
014000         + (365 * WS-JUL-Y)                                               
014100         + (WS-JUL-Y / 4)                                                 
014200         - (WS-JUL-Y / 100)                                               
014300         + (WS-JUL-Y / 400)                                               
014400         - 32045.                                                         
014500 150-EXIT.                                                                
014600     EXIT.                                                                
014700                                                                          
014800 200-CALC-COLLECT-RATE.                                                   
014900     IF PC-TOTAL-CHARGES > ZERO                                           
015000         COMPUTE PC-COLLECTION-RATE ROUNDED =                             
015100             (PC-TOTAL-PAYMENTS / PC-TOTAL-CHARGES) * 100                 
015200     ELSE                                                                 
015300         MOVE ZERO TO PC-COLLECTION-RATE.                                 
015400 200-EXIT.                                                                
015500     EXIT.                                                                
015600                                                                          
015700 300-ASSIGN-STATUS.                                                       
015800     MOVE SPACES TO PC-STATUS.                                            
015900     IF PC-TOTAL-CHARGES NOT > ZERO                                       
016000         GO TO 300-EXIT.                                                  
016100                                                                          
016200     COMPUTE WS-CHARGE-95-PCT ROUNDED = PC-TOTAL-CHARGES * 0.95.          
016300     COMPUTE WS-ADJUST-95-PCT ROUNDED = PC-TOTAL-CHARGES * 0.95.          
016400                                                                          
016500     IF PC-TOTAL-PAYMENTS >= WS-CHARGE-95-PCT                             
016600         MOVE "COLLECTED"   TO PC-STATUS                                  
016700     ELSE                                                                 
016800         IF PC-TOTAL-PAYMENTS > ZERO                                      
016900             MOVE "PARTIAL" TO PC-STATUS                                  
017000         ELSE                                                             
017100             IF PC-TOTAL-ADJUSTMENTS >= WS-ADJUST-95-PCT                  
017200                 MOVE "WRITTEN-OFF" TO PC-STATUS                          
017300             ELSE                                                         
017400                 MOVE "PENDING"     TO PC-STATUS.                         
017500 300-EXIT.                                                                
017600     EXIT.                                                                
