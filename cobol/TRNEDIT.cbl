000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  TRNEDIT.                                                    
000400 AUTHOR. R B WEISS.                                                       
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 05/12/94.                                                  
000700 DATE-COMPILED. 05/12/94.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900                                                                          
001000******************************************************************        
001100*REMARKS.                                                                 
001200*                                                                         
001300*          THIS PROGRAM EDITS THE DAILY SURGERY BILLING                   
001400*          TRANSACTION EXTRACT PRODUCED BY THE PATIENT                    
001500*          ACCOUNTING SYSTEM.                                             
001600*                                                                         
001700*          IT CONTAINS ONE RECORD PER BILLING EVENT (CHARGE,              
001800*          PAYMENT OR ADJUST) AGAINST A SURGICAL PROCEDURE.               
001900*                                                                         
002000*          THE PROGRAM VALIDATES PROCEDURE-ID AND DATE-OF-                
002100*          SERVICE, DEFAULTS MISSING AMOUNTS TO ZERO, TRIMS               
002200*          THE TEXT FIELDS AND WRITES A CLEANED TRANSACTION               
002300*          FILE.  AN INTAKE SUMMARY IS PRINTED AT END OF RUN.             
002400*                                                                         
002500*    CHANGE LOG                                                           
002600*    ----------                                                           
002700*    05/12/94  RBW  0001  ORIGINAL PROGRAM, ADAPTED FROM THE      CR0001  
002800*                         OLD DAILY-CHARGES EDIT STEP.                    
002900*    09/30/94  RBW  0009  ADDED THE TRIMFLD CALL FOR SURGERY-     CR0009  
003000*                         TYPE, PRIMARY-CARRIER AND THE TWO               
003100*                         BILLING-CATEGORY FIELDS.                        
003200*    04/21/98  KMH  0067  UNIQUE-PROCEDURE / UNIQUE-PATIENT       CR0067  
003300*                         COUNTS ADDED TO THE INTAKE SUMMARY              
003400*                         PER FINANCE REQUEST 98-114.                     
003500*    02/18/99  RBW  0091  Y2K - DATE-OF-SERVICE, DATE-OF-ENTRY    CR0091  
003600*                         AND DATE-OF-DEPOSIT CONFIRMED 8-BYTE            
003700*                         CCYYMMDD ON THE EXTRACT.                        
003800*    07/14/99  RBW  0104  TRIMFLD NOW PASSED AN EXPLICIT FIELD    CR0104  
003900*                         LENGTH - SEE TRIMFLD CHANGE LOG.                
004000*    02/09/00  RBW  0122  FOUND, MORE-DATA AND ERROR-FOUND          CR0122
004100*                         SWITCHES MOVED TO 77-LEVEL, MATCHING            
004200*                         THE STANDALONE-SWITCH STYLE USED IN THE         
004300*                         PATIENT/TREATMENT PROGRAMS.                     
004400******************************************************************        
004500                                                                          
004600         INPUT FILE              -   TRANS-IN  (RAW EXTRACT)              
004700                                                                          
004800         OUTPUT FILE PRODUCED    -   TRANS-CLEAN (CLEANED)                
004900                                                                          
005000         REPORT PRODUCED         -   REPORT-OUT (INTAKE SUMMARY)          
005100                                                                          
005200         DUMP FILE               -   SYSOUT                               
005300                                                                          
005400******************************************************************        
005500 ENVIRONMENT DIVISION.                                                    
005600 CONFIGURATION SECTION.                                                   
005700 SOURCE-COMPUTER. IBM-390.                                                
005800 OBJECT-COMPUTER. IBM-390.                                                
005900 SPECIAL-NAMES.                                                           
006000     C01 IS TOP-OF-FORM.                                                  
006100                                                                          
006200 INPUT-OUTPUT SECTION.                                                    
006300 FILE-CONTROL.                                                            
006400     SELECT SYSOUT                                                        
006500     ASSIGN TO UT-S-SYSOUT                                                
006600       ORGANIZATION IS SEQUENTIAL.                                        
006700                                                                          
006800     SELECT TRANS-IN                                                      
006900     ASSIGN TO UT-S-TRANSIN                                               
007000       ORGANIZATION IS LINE SEQUENTIAL.                                   
007100                                                                          
007200     SELECT TRANS-CLEAN                                                   
007300     ASSIGN TO UT-S-TRANCLN                                               
007400       ACCESS MODE IS SEQUENTIAL                                          
007500       FILE STATUS IS OFCODE.                                             
007600                                                                          
007700     SELECT REPORT-OUT                                                    
007800     ASSIGN TO UT-S-RPTOUT                                                
007900       ORGANIZATION IS LINE SEQUENTIAL.                                   
008000                                                                          
008100 DATA DIVISION.                                                           
008200 FILE SECTION.                                                            
008300 FD  SYSOUT                                                               
008400     RECORDING MODE IS F                                                  
008500     LABEL RECORDS ARE STANDARD                                           
008600     RECORD CONTAINS 130 CHARACTERS                                       
008700     BLOCK CONTAINS 0 RECORDS                                             
008800     DATA RECORD IS SYSOUT-REC.                                           
008900 01  SYSOUT-REC  PIC X(130).                                              
009000                                                                          
009100****** RAW BILLING-TRANSACTION EXTRACT - UNSORTED, ONE ROW PER            
009200****** CHARGE / PAYMENT / ADJUST AGAINST A SURGICAL PROCEDURE             
009300 FD  TRANS-IN                                                             
009400     RECORDING MODE IS F                                                  
009500     LABEL RECORDS ARE STANDARD                                           
009600     RECORD CONTAINS 250 CHARACTERS                                       
009700     BLOCK CONTAINS 0 RECORDS                                             
009800     DATA RECORD IS TRANS-IN-REC.                                         
009900 01  TRANS-IN-REC                PIC X(250).                              
010000                                                                          
010100****** CLEANED TRANSACTIONS - ACCEPTED ROWS ONLY, STILL IN                
010200****** ORIGINAL EXTRACT SEQUENCE (PROCSUM SORTS THIS FILE)                
010300 FD  TRANS-CLEAN                                                          
010400     RECORDING MODE IS F                                                  
010500     LABEL RECORDS ARE STANDARD                                           
010600     RECORD CONTAINS 250 CHARACTERS                                       
010700     BLOCK CONTAINS 0 RECORDS                                             
010800     DATA RECORD IS TRANS-CLEAN-REC.                                      
010900 01  TRANS-CLEAN-REC              PIC X(250).                             
011000                                                                          
011100 FD  REPORT-OUT                                                           
011200     RECORDING MODE IS F                                                  
011300     LABEL RECORDS ARE STANDARD                                           
011400     RECORD CONTAINS 132 CHARACTERS                                       
011500     BLOCK CONTAINS 0 RECORDS                                             
011600     DATA RECORD IS RPT-REC.                                              
011700 01  RPT-REC  PIC X(132).                                                 
011800                                                                          
011900 WORKING-STORAGE SECTION.                                                 
012000                                                                          
012100 01  FILE-STATUS-CODES.                                                   
012200     05  OFCODE                  PIC X(2).                                
012300         88 CODE-WRITE    VALUE SPACES.                                   
012400     05  FILLER                  PIC X(01) VALUE SPACE.                   
012500                                                                          
012600 COPY TRANSREC.                                                           
012700                                                                          
012800 01  WS-TRIM-BUFFER                  PIC X(30).                           
012900 01  WS-TRIM-BUFFER-R REDEFINES WS-TRIM-BUFFER.                           
013000     05  WS-TRIM-CHAR                PIC X(01) OCCURS 30 TIMES.           
013100 01  WS-TRIM-FIELD-LTH               PIC S9(4) COMP.                      
013200 01  WS-TRIM-RESULT-LTH              PIC S9(4) COMP.                      
013300                                                                          
013400 01  WS-HDR-REC.                                                          
013500     05  FILLER                  PIC X(1) VALUE " ".                      
013600     05  HDR-DATE.                                                        
013700         10  HDR-YY              PIC 9(4).                                
013800         10  DASH-1              PIC X(1) VALUE "-".                      
013900         10  HDR-MM              PIC 9(2).                                
014000         10  DASH-2              PIC X(1) VALUE "-".                      
014100         10  HDR-DD              PIC 9(2).                                
014200     05  FILLER                  PIC X(15) VALUE SPACE.                   
014300     05  FILLER                  PIC X(55) VALUE                          
014400         "Surgery Billing - Transaction Intake Summary".                  
014500     05  FILLER                  PIC X(26)                                
014600                   VALUE "Page Number:" JUSTIFIED RIGHT.                  
014700     05  PAGE-NBR-O              PIC ZZ9.                                 
014800     05  FILLER                  PIC X(15) VALUE SPACES.                  
014900                                                                          
015000 01  WS-BLANK-LINE               PIC X(132) VALUE SPACES.                 
015100                                                                          
015200 01  WS-INTAKE-SUMMARY-REC.                                               
015300     05  FILLER                  PIC X(2) VALUE SPACES.                   
015400     05  FILLER                  PIC X(28) VALUE                          
015500         "TRANSACTIONS READ .......".                                     
015600     05  IS-RECORDS-READ-O       PIC ZZZ,ZZZ,ZZ9.                         
015700     05  FILLER                  PIC X(74) VALUE SPACES.                  
015800                                                                          
015900 01  WS-INTAKE-DATE-RANGE-REC.                                            
016000     05  FILLER                  PIC X(2) VALUE SPACES.                   
016100     05  FILLER                  PIC X(28) VALUE                          
016200         "DATE-OF-SERVICE RANGE ...".                                     
016300     05  IS-MIN-DATE-O           PIC 9999/99/99.                          
016400     05  FILLER                  PIC X(4) VALUE " TO ".                   
016500     05  IS-MAX-DATE-O           PIC 9999/99/99.                          
016600     05  FILLER                  PIC X(56) VALUE SPACES.                  
016700                                                                          
016800 01  WS-COUNTERS-AND-ACCUMULATORS.                                        
016900     05  RECORDS-READ            PIC 9(9) COMP.                           
017000     05  RECORDS-ACCEPTED        PIC 9(9) COMP.                           
017100     05  RECORDS-REJECTED        PIC 9(9) COMP.                           
017200     05  UNIQUE-PROCEDURE-COUNT  PIC 9(7) COMP.                           
017300     05  UNIQUE-PATIENT-COUNT    PIC 9(7) COMP.                           
017400     05  WS-PAGES                PIC 9(3) COMP VALUE ZERO.                
017500 01  WS-COUNTERS-ALT REDEFINES                                            
017600                      WS-COUNTERS-AND-ACCUMULATORS                        
017700                              PIC X(22).                                  
017800                                                                          
017900 01  WS-MIN-MAX-DATES.                                                    
018000     05  WS-MIN-DATE-OF-SERVICE  PIC 9(8) VALUE 99999999.                 
018100 01  WS-MIN-DATE-BRK REDEFINES                                            
018200                      WS-MIN-DATE-OF-SERVICE.                             
018300         10  WS-MIN-CCYY             PIC 9(4).                            
018400         10  WS-MIN-MM               PIC 9(2).                            
018500         10  WS-MIN-DD               PIC 9(2).                            
018600     05  WS-MAX-DATE-OF-SERVICE  PIC 9(8) VALUE ZERO.                     
018700     05  FILLER                  PIC X(01) VALUE SPACE.                   
018800                                                                          
018900****** LAST-SEEN KEYS, USED TO COUNT DISTINCT PROCEDURES AND              
019000****** PATIENTS WITHOUT AN INDEXED SORT/TABLE LOOKUP - THE                
019100****** EXTRACT ARRIVES UNSORTED SO THIS IS AN APPROXIMATE                 
019200****** COUNT UNTIL PROCSUM SORTS AND CONFIRMS IT (SEE THAT                
019300****** PROGRAM'S PROCEDURE-BREAK COUNTER FOR THE FINAL COUNT)             
019400 01  WS-DISTINCT-TABLE.                                                   
019500     05  WS-DISTINCT-PROC OCCURS 2000 TIMES                               
019600                              PIC X(20).                                  
019700     05  WS-DISTINCT-PROC-CT  PIC S9(4) COMP VALUE ZERO.                  
019800 01  WS-DISTINCT-PATIENT-TABLE.                                           
019900     05  WS-DISTINCT-PAT OCCURS 2000 TIMES                                
020000                              PIC 9(9).                                   
020100     05  WS-DISTINCT-PAT-CT   PIC S9(4) COMP VALUE ZERO.                  
020200 01  WS-TABLE-SUB                PIC S9(4) COMP.                          
020300 77  WS-FOUND-SW                 PIC X(1).                                
020400     88  WS-KEY-FOUND            VALUE "Y".                               
020500                                                                          
020600 77  MORE-DATA-SW                PIC X(01) VALUE "Y".                     
020700     88  NO-MORE-DATA            VALUE "N".                               
020800 77  ERROR-FOUND-SW              PIC X(01) VALUE "N".                     
020900     88  RECORD-ERROR-FOUND      VALUE "Y".                               
021000     88  VALID-RECORD            VALUE "N".                               
021100                                                                          
021200 COPY ABENDREC.                                                           
021300                                                                          
021400 PROCEDURE DIVISION.                                                      
021500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
021600     PERFORM 100-MAINLINE THRU 100-EXIT                                   
021700             UNTIL NO-MORE-DATA.                                          
021800     PERFORM 900-CLEANUP THRU 900-EXIT.                                   
021900     MOVE +0 TO RETURN-CODE.                                              
022000     GOBACK.                                                              
022100                                                                          
022200 000-HOUSEKEEPING.                                                        
022300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
022400     DISPLAY "******** BEGIN JOB TRNEDIT ********".                       
022500     INITIALIZE WS-COUNTERS-AND-ACCUMULATORS,                             
022600                WS-DISTINCT-TABLE, WS-DISTINCT-PATIENT-TABLE.             
022700     PERFORM 800-OPEN-FILES THRU 800-EXIT.                                
022800     PERFORM 900-READ-TRANS-IN THRU 900-EXIT.                             
022900 000-EXIT.                                                                
023000     EXIT.                                                                
023100                                                                          
023200 100-MAINLINE.                                                            
023300     MOVE "100-MAINLINE" TO PARA-NAME.                                    
023400     MOVE "N" TO ERROR-FOUND-SW.                                          
023500     PERFORM 200-EDIT-TRANS-RECORD THRU 200-EXIT.                         
023600                                                                          
023700     IF RECORD-ERROR-FOUND                                                
023800         ADD +1 TO RECORDS-REJECTED                                       
023900     ELSE                                                                 
024000         PERFORM 300-CLEAN-TRANS-RECORD THRU 300-EXIT                     
024100         PERFORM 400-ACCUM-INTAKE-STATS THRU 400-EXIT                     
024200         WRITE TRANS-CLEAN-REC FROM TRANS-RECORD                          
024300         ADD +1 TO RECORDS-ACCEPTED.                                      
024400                                                                          
024500     PERFORM 900-READ-TRANS-IN THRU 900-EXIT.                             
024600 100-EXIT.                                                                
024700     EXIT.                                                                
024800                                                                          
024900 200-EDIT-TRANS-RECORD.                                                   
025000     MOVE "200-EDIT-TRANS-RECORD" TO PARA-NAME.                           
025100******** A TRANSACTION IS VALID ONLY WHEN PROCEDURE-ID IS                 
025200******** NON-BLANK AND DATE-OF-SERVICE IS PRESENT                         
025300     IF TR-PROCEDURE-ID = SPACES                                          
025400         MOVE "Y" TO ERROR-FOUND-SW                                       
025500         GO TO 200-EXIT.                                                  
025600                                                                          
025700     IF TR-DATE-OF-SERVICE NOT NUMERIC                                    
025800     OR TR-DATE-OF-SERVICE = ZERO                                         
025900         MOVE "Y" TO ERROR-FOUND-SW                                       
026000         GO TO 200-EXIT.                                                  
026100 200-EXIT.                                                                
026200     EXIT.                                                                
026300                                                                          
026400 300-CLEAN-TRANS-RECORD.                                                  
026500     MOVE "300-CLEAN-TRANS-RECORD" TO PARA-NAME.                          
026600******** MISSING NUMERIC AMOUNTS DEFAULT TO ZERO                          
026700     IF TR-CHARGES NOT NUMERIC                                            
026800         MOVE ZERO TO TR-CHARGES.                                         
026900     IF TR-PATIENT-PAYMENTS NOT NUMERIC                                   
027000         MOVE ZERO TO TR-PATIENT-PAYMENTS.                                
027100     IF TR-INSURANCE-PAYMENTS NOT NUMERIC                                 
027200         MOVE ZERO TO TR-INSURANCE-PAYMENTS.                              
027300     IF TR-TOTAL-PAYMENTS NOT NUMERIC                                     
027400         MOVE ZERO TO TR-TOTAL-PAYMENTS.                                  
027500     IF TR-ADJUSTMENTS NOT NUMERIC                                        
027600         MOVE ZERO TO TR-ADJUSTMENTS.                                     
027700     IF TR-DATE-OF-ENTRY NOT NUMERIC                                      
027800         MOVE ZERO TO TR-DATE-OF-ENTRY.                                   
027900     IF TR-DATE-OF-DEPOSIT NOT NUMERIC                                    
028000         MOVE ZERO TO TR-DATE-OF-DEPOSIT.                                 
028100                                                                          
028200******** TRIM LEADING/TRAILING BLANKS FROM THE TEXT FIELDS                
028300     MOVE 10 TO WS-TRIM-FIELD-LTH.                                        
028400     MOVE TR-TRANSACTION-TYPE TO WS-TRIM-BUFFER (1:10).                   
028500     CALL 'TRIMFLD' USING WS-TRIM-BUFFER, WS-TRIM-FIELD-LTH,              
028600                           WS-TRIM-RESULT-LTH.                            
028700     MOVE WS-TRIM-BUFFER (1:10) TO TR-TRANSACTION-TYPE.                   
028800                                                                          
028900     MOVE 30 TO WS-TRIM-FIELD-LTH.                                        
029000     MOVE TR-SURGERY-TYPE TO WS-TRIM-BUFFER (1:30).                       
029100     CALL 'TRIMFLD' USING WS-TRIM-BUFFER, WS-TRIM-FIELD-LTH,              
029200                           WS-TRIM-RESULT-LTH.                            
029300     MOVE WS-TRIM-BUFFER (1:30) TO TR-SURGERY-TYPE.                       
029400                                                                          
029500     MOVE 10 TO WS-TRIM-FIELD-LTH.                                        
029600     MOVE TR-TYPE-CODE TO WS-TRIM-BUFFER (1:10).                          
029700     CALL 'TRIMFLD' USING WS-TRIM-BUFFER, WS-TRIM-FIELD-LTH,              
029800                           WS-TRIM-RESULT-LTH.                            
029900     MOVE WS-TRIM-BUFFER (1:10) TO TR-TYPE-CODE.                          
030000                                                                          
030100     MOVE 20 TO WS-TRIM-FIELD-LTH.                                        
030200     MOVE TR-BILLING-CATEGORY TO WS-TRIM-BUFFER (1:20).                   
030300     CALL 'TRIMFLD' USING WS-TRIM-BUFFER, WS-TRIM-FIELD-LTH,              
030400                           WS-TRIM-RESULT-LTH.                            
030500     MOVE WS-TRIM-BUFFER (1:20) TO TR-BILLING-CATEGORY.                   
030600                                                                          
030700     MOVE 30 TO WS-TRIM-FIELD-LTH.                                        
030800     MOVE TR-BILLING-SUBCATEGORY TO WS-TRIM-BUFFER (1:30).                
030900     CALL 'TRIMFLD' USING WS-TRIM-BUFFER, WS-TRIM-FIELD-LTH,              
031000                           WS-TRIM-RESULT-LTH.                            
031100     MOVE WS-TRIM-BUFFER (1:30) TO TR-BILLING-SUBCATEGORY.                
031200                                                                          
031300     MOVE 30 TO WS-TRIM-FIELD-LTH.                                        
031400     MOVE TR-PRIMARY-CARRIER TO WS-TRIM-BUFFER (1:30).                    
031500     CALL 'TRIMFLD' USING WS-TRIM-BUFFER, WS-TRIM-FIELD-LTH,              
031600                           WS-TRIM-RESULT-LTH.                            
031700     MOVE WS-TRIM-BUFFER (1:30) TO TR-PRIMARY-CARRIER.                    
031800 300-EXIT.                                                                
031900     EXIT.                                                                
032000                                                                          
032100 400-ACCUM-INTAKE-STATS.                                                  
032200     MOVE "400-ACCUM-INTAKE-STATS" TO PARA-NAME.                          
032300     IF TR-DATE-OF-SERVICE < WS-MIN-DATE-OF-SERVICE                       
032400         MOVE TR-DATE-OF-SERVICE TO WS-MIN-DATE-OF-SERVICE.               
032500     IF TR-DATE-OF-SERVICE > WS-MAX-DATE-OF-SERVICE                       
032600         MOVE TR-DATE-OF-SERVICE TO WS-MAX-DATE-OF-SERVICE.               
032700                                                                          
032800     MOVE "N" TO WS-FOUND-SW.                                             
032900     PERFORM 410-SEARCH-PROC-TABLE THRU 410-EXIT                          
033000         VARYING WS-TABLE-SUB FROM 1 BY 1                                 
033100         UNTIL WS-TABLE-SUB > WS-DISTINCT-PROC-CT                         
033200            OR WS-KEY-FOUND.                                              
033300     IF NOT WS-KEY-FOUND                                                  
033400     AND WS-DISTINCT-PROC-CT < 2000                                       
033500         ADD +1 TO WS-DISTINCT-PROC-CT                                    
033600         MOVE TR-PROCEDURE-ID                                             
033700             TO WS-DISTINCT-PROC (WS-DISTINCT-PROC-CT).                   
033800                                                                          
033900     IF TR-CHART-NUMBER NOT = ZERO                                        
034000         MOVE "N" TO WS-FOUND-SW                                          
034100         PERFORM 420-SEARCH-PAT-TABLE THRU 420-EXIT                       
034200             VARYING WS-TABLE-SUB FROM 1 BY 1                             
034300             UNTIL WS-TABLE-SUB > WS-DISTINCT-PAT-CT                      
034400                OR WS-KEY-FOUND                                           
034500         IF NOT WS-KEY-FOUND                                              
034600         AND WS-DISTINCT-PAT-CT < 2000                                    
034700             ADD +1 TO WS-DISTINCT-PAT-CT                                 
034800             MOVE TR-CHART-NUMBER                                         
034900                 TO WS-DISTINCT-PAT (WS-DISTINCT-PAT-CT).                 
035000 400-EXIT.                                                                
035100     EXIT.                                                                
035200                                                                          
035300 410-SEARCH-PROC-TABLE.                                                   
035400     IF WS-DISTINCT-PROC (WS-TABLE-SUB) = TR-PROCEDURE-ID                 
035500         MOVE "Y" TO WS-FOUND-SW.                                         
035600 410-EXIT.                                                                
035700     EXIT.                                                                
035800                                                                          
035900 420-SEARCH-PAT-TABLE.                                                    
036000     IF WS-DISTINCT-PAT (WS-TABLE-SUB) = TR-CHART-NUMBER                  
036100         MOVE "Y" TO WS-FOUND-SW.                                         
036200 420-EXIT.                                                                
036300     EXIT.                                                                
036400                                                                          
036500 700-WRITE-PAGE-HDR.                                                      
036600     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.                              
036700     ADD +1 TO WS-PAGES.                                                  
036800     MOVE WS-PAGES TO PAGE-NBR-O.                                         
036900     WRITE RPT-REC FROM WS-HDR-REC                                        
037000         AFTER ADVANCING TOP-OF-FORM.                                     
037100     WRITE RPT-REC FROM WS-BLANK-LINE                                     
037200         AFTER ADVANCING 1.                                               
037300 700-EXIT.                                                                
037400     EXIT.                                                                
037500                                                                          
037600 800-OPEN-FILES.                                                          
037700     MOVE "800-OPEN-FILES" TO PARA-NAME.                                  
037800     OPEN INPUT TRANS-IN.                                                 
037900     OPEN OUTPUT TRANS-CLEAN, REPORT-OUT, SYSOUT.                         
038000 800-EXIT.                                                                
038100     EXIT.                                                                
038200                                                                          
038300 850-CLOSE-FILES.                                                         
038400     MOVE "850-CLOSE-FILES" TO PARA-NAME.                                 
038500     CLOSE TRANS-IN, TRANS-CLEAN, REPORT-OUT, SYSOUT.                     
038600 850-EXIT.                                                                
038700     EXIT.                                                                
038800                                                                          
038900 900-READ-TRANS-IN.                                                       
039000     READ TRANS-IN INTO TRANS-RECORD                                      
039100         AT END                                                           
039200         MOVE "N" TO MORE-DATA-SW                                         
039300         GO TO 900-EXIT                                                   
039400     END-READ.                                                            
039500     ADD +1 TO RECORDS-READ.                                              
039600 900-EXIT.                                                                
039700     EXIT.                                                                
039800                                                                          
039900 900-CLEANUP.                                                             
040000     MOVE "900-CLEANUP" TO PARA-NAME.                                     
040100     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.                            
040200                                                                          
040300     MOVE RECORDS-READ TO IS-RECORDS-READ-O.                              
040400     WRITE RPT-REC FROM WS-INTAKE-SUMMARY-REC                             
040500         AFTER ADVANCING 1.                                               
040600                                                                          
040700     MOVE SPACES TO WS-INTAKE-SUMMARY-REC.                                
040800     MOVE "TRANSACTIONS ACCEPTED ...." TO                                 
040900         WS-INTAKE-SUMMARY-REC (3:28).                                    
041000     MOVE RECORDS-ACCEPTED TO IS-RECORDS-READ-O.                          
041100     WRITE RPT-REC FROM WS-INTAKE-SUMMARY-REC                             
041200         AFTER ADVANCING 1.                                               
041300                                                                          
041400     MOVE SPACES TO WS-INTAKE-SUMMARY-REC.                                
041500     MOVE "TRANSACTIONS REJECTED ...." TO                                 
041600         WS-INTAKE-SUMMARY-REC (3:28).                                    
041700     MOVE RECORDS-REJECTED TO IS-RECORDS-READ-O.                          
041800     WRITE RPT-REC FROM WS-INTAKE-SUMMARY-REC                             
041900         AFTER ADVANCING 1.                                               
042000                                                                          
042100     MOVE SPACES TO WS-INTAKE-SUMMARY-REC.                                
042200     MOVE "UNIQUE PROCEDURES ........" TO                                 
042300         WS-INTAKE-SUMMARY-REC (3:28).                                    
042400     MOVE WS-DISTINCT-PROC-CT TO IS-RECORDS-READ-O.                       
042500     WRITE RPT-REC FROM WS-INTAKE-SUMMARY-REC                             
042600         AFTER ADVANCING 1.                                               
042700                                                                          
042800     MOVE SPACES TO WS-INTAKE-SUMMARY-REC.                                
042900     MOVE "UNIQUE PATIENTS .........." TO                                 
043000         WS-INTAKE-SUMMARY-REC (3:28).                                    
043100     MOVE WS-DISTINCT-PAT-CT TO IS-RECORDS-READ-O.                        
043200     WRITE RPT-REC FROM WS-INTAKE-SUMMARY-REC                             
043300         AFTER ADVANCING 1.                                               
043400                                                                          
043500     IF RECORDS-ACCEPTED > ZERO                                           
043600         MOVE WS-MIN-DATE-OF-SERVICE TO IS-MIN-DATE-O                     
043700         MOVE WS-MAX-DATE-OF-SERVICE TO IS-MAX-DATE-O                     
043800     ELSE                                                                 
043900         MOVE ZERO TO IS-MIN-DATE-O, IS-MAX-DATE-O.                       
044000     WRITE RPT-REC FROM WS-INTAKE-DATE-RANGE-REC                          
044100         AFTER ADVANCING 2.                                               
044200                                                                          
044300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                               
044400                                                                          
044500     DISPLAY "** TRANSACTIONS READ **".                                   
044600     DISPLAY RECORDS-READ.                                                
044700     DISPLAY "** TRANSACTIONS ACCEPTED **".                               
044800     DISPLAY RECORDS-ACCEPTED.                                            
044900     DISPLAY "** TRANSACTIONS REJECTED **".                               
045000     DISPLAY RECORDS-REJECTED.                                            
045100     DISPLAY "******** NORMAL END OF JOB TRNEDIT ********".               
045200 900-EXIT.                                                                
045300     EXIT.                                                                
045400                                                                          
045500 1000-ABEND-RTN.                                                          
045600     WRITE SYSOUT-REC FROM ABEND-REC.                                     
045700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                               
045800     DISPLAY "*** ABNORMAL END OF JOB-TRNEDIT ***" UPON CONSOLE.          
045900     DIVIDE ZERO-VAL INTO ONE-VAL.                                        
