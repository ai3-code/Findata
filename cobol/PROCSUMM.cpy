000100******************************************************************        
000200*    PROCSUMM  --  SURGICAL PROCEDURE SUMMARY RECORD             *        
000300*                                                                *        
000400*    ONE ROW PER PROCEDURE-ID, BUILT BY PROCSUM FROM THE         *        
000500*    SORTED TRANSACTION FILE.  READ BY PROCRPT, PAYRCVR AND      *        
000600*    ANOMDET.  RECORD IS FIXED AT 300 BYTES.                     *        
000700*                                                                *        
000800*    HISTORY                                                    *         
000900*    06/02/94  RBW  0002  ORIGINAL SUMMARY LAYOUT                *CR0002  
001000*    11/03/96  DKL  0044  ADDED PRO-FEE / FACILITY-FEE SPLITS   * CR0044  
001100*    04/21/98  KMH  0067  ADDED STATUS AND HAS-PAYMENT SWITCH   * CR0067  
001200*    02/18/99  RBW  0091  Y2K - DATES CONFIRMED 8-BYTE CCYYMMDD * CR0091  
001300******************************************************************        
001400 01  PROC-SUMMARY-RECORD.                                                 
001500     05  PS-PROCEDURE-ID             PIC X(20).                           
001600     05  PS-CHART-NUMBER             PIC 9(09).                           
001700     05  PS-DATE-OF-SERVICE          PIC 9(08).                           
001800     05  PS-SURGERY-TYPE             PIC X(30).                           
001900     05  PS-TYPE-CODE                PIC X(10).                           
002000     05  PS-PRIMARY-CARRIER          PIC X(30).                           
002100     05  PS-TOTAL-CHARGES            PIC S9(11)V99.                       
002200     05  PS-TOTAL-PAYMENTS           PIC S9(11)V99.                       
002300     05  PS-TOTAL-ADJUSTMENTS        PIC S9(11)V99.                       
002400     05  PS-PATIENT-PAYMENTS         PIC S9(11)V99.                       
002500     05  PS-INSURANCE-PAYMENTS       PIC S9(11)V99.                       
002600     05  PS-PROFEE-CHARGES           PIC S9(11)V99.                       
002700     05  PS-PROFEE-PAYMENTS          PIC S9(11)V99.                       
002800     05  PS-FACILITY-CHARGES         PIC S9(11)V99.                       
002900     05  PS-FACILITY-PAYMENTS        PIC S9(11)V99.                       
003000     05  PS-FIRST-CHARGE-DATE        PIC 9(08).                           
003100     05  PS-FIRST-PAYMENT-DATE       PIC 9(08).                           
003200     05  PS-LAST-PAYMENT-DATE        PIC 9(08).                           
003300     05  PS-DAYS-TO-FIRST-PAYMENT    PIC S9(05).                          
003400     05  PS-COLLECTION-RATE          PIC S9(03)V99.                       
003500     05  PS-STATUS                   PIC X(12).                           
003600         88  PS-COLLECTED            VALUE "COLLECTED".                   
003700         88  PS-PARTIAL              VALUE "PARTIAL".                     
003800         88  PS-WRITTEN-OFF          VALUE "WRITTEN-OFF".                 
003900         88  PS-PENDING              VALUE "PENDING".                     
004000     05  PS-HAS-PAYMENT-SW           PIC X(01).                           
004100         88  PS-HAS-PAYMENT          VALUE "Y".                           
004200     05  FILLER                      PIC X(29).                           
