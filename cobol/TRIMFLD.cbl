000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  TRIMFLD.                                                    
000400 AUTHOR. R B WEISS.                                                       
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 05/12/94.                                                  
000700 DATE-COMPILED. 05/12/94.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900                                                                          
001000******************************************************************        
001100*REMARKS.                                                                 
001200*                                                                         
001300*    TRIMFLD IS A COMMON UTILITY SUBROUTINE CALLED BY THE                 
001400*    BILLING-TRANSACTION EDIT STEP (TRNEDIT) TO STRIP LEADING             
001500*    AND TRAILING BLANKS FROM A TEXT FIELD BEFORE THE FIELD IS            
001600*    WRITTEN TO THE CLEANED TRANSACTION FILE.  RETURNS THE                
001700*    LEFT-JUSTIFIED, BLANK-PADDED RESULT AND ITS CONTENT LENGTH.          
001800*                                                                         
001900*    CHANGE LOG                                                           
002000*    ----------                                                           
002100*    05/12/94  RBW  0001  ORIGINAL SUBROUTINE - TRAILING TRIM     CR0001  
002200*                         ONLY, ADAPTED FROM THE OLD PATIENT-             
002300*                         COMMENT STRING-LENGTH ROUTINE.                  
002400*    09/30/94  RBW  0009  ADDED LEADING-BLANK TRIM - DATA ENTRY   CR0009  
002500*                         IS PUTTING LEADING SPACES ON CARRIER            
002600*                         NAMES KEYED FROM THE NEW SCREEN.                
002700*    02/18/99  RBW  0091  Y2K REVIEW - NO DATE FIELDS IN THIS     CR0091  
002800*                         ROUTINE, NO CHANGES REQUIRED.                   
002900*    07/14/99  RBW  0104  ADDED TR-TEXT-FIELD-LTH PARAMETER SO    CR0104  
003000*                         ONE COPY OF THE ROUTINE CAN SERVE THE           
003100*                         10/20/30-BYTE TRANSACTION FIELDS                
003200*                         INSTEAD OF HARD-CODING 60 BYTES.                
003300*    02/09/00  RBW  0123  WORK-TEXT AND WORK-CHARS MOVED TO        CR0123 
003400*                         77-LEVEL - NO FUNCTIONAL CHANGE.                
003500******************************************************************        
003600                                                                          
003700 ENVIRONMENT DIVISION.                                                    
003800 CONFIGURATION SECTION.                                                   
003900 SOURCE-COMPUTER. IBM-390.                                                
004000 OBJECT-COMPUTER. IBM-390.                                                
004100 SPECIAL-NAMES.                                                           
004200     C01 IS TOP-OF-FORM.                                                  
004300                                                                          
004400 DATA DIVISION.                                                           
004500 WORKING-STORAGE SECTION.                                                 
004600                                                                          
004700 01  WS-COUNTERS.                                                         
004800     05  WS-LEAD-SPACES          PIC S9(4) COMP VALUE ZERO.               
004900     05  WS-TRAIL-SPACES         PIC S9(4) COMP VALUE ZERO.               
005000     05  WS-SCAN-SUB             PIC S9(4) COMP VALUE ZERO.               
005100     05  WS-FIELD-LTH            PIC S9(4) COMP VALUE ZERO.               
005200     05  WS-CONTENT-LTH          PIC S9(4) COMP VALUE ZERO.               
005300 01  WS-COUNTERS-ALT REDEFINES WS-COUNTERS                                
005400                              PIC X(10).                                  
005500                                                                          
005600 77  WS-WORK-TEXT                PIC X(60).                               
005700 77  WS-WORK-CHARS REDEFINES WS-WORK-TEXT.                                
005800     05  WS-WORK-CHAR            PIC X(01) OCCURS 60 TIMES.               
005900                                                                          
006000 LINKAGE SECTION.                                                         
006100 01  TR-TEXT-INOUT               PIC X(60).                               
006200 01  TR-TEXT-CHARS REDEFINES TR-TEXT-INOUT.                               
006300     05  TR-TEXT-CHAR            PIC X(01) OCCURS 60                      
006400                                        TIMES.                            
006500 01  TR-TEXT-FIELD-LTH           PIC S9(04) COMP.                         
006600 01  TR-TEXT-LENGTH-OUT          PIC S9(04) COMP.                         
006700                                                                          
006800 PROCEDURE DIVISION USING TR-TEXT-INOUT, TR-TEXT-FIELD-LTH,               
006900                           TR-TEXT-LENGTH-OUT.                            
007000                                                                          
007100 000-HOUSEKEEPING.                                                        
007200     MOVE ZERO TO WS-LEAD-SPACES, WS-TRAIL-SPACES.                        
007300     MOVE TR-TEXT-FIELD-LTH TO WS-FIELD-LTH.                              
007400     MOVE SPACES TO WS-WORK-TEXT.                                         
007500     MOVE TR-TEXT-INOUT (1 : TR-TEXT-FIELD-LTH) TO                        
007600         WS-WORK-TEXT (1 : TR-TEXT-FIELD-LTH).                            
007700                                                                          
007800     PERFORM 100-COUNT-LEADING THRU 100-EXIT                              
007900         VARYING WS-SCAN-SUB FROM 1 BY 1                                  
008000         UNTIL WS-SCAN-SUB > WS-FIELD-LTH                                 
008100            OR WS-WORK-CHAR (WS-SCAN-SUB) NOT = SPACE.                    
008200                                                                          
008300     PERFORM 200-COUNT-TRAILING THRU 200-EXIT                             
008400         VARYING WS-SCAN-SUB FROM WS-FIELD-LTH BY -1                      
008500         UNTIL WS-SCAN-SUB < 1                                            
008600            OR WS-WORK-CHAR (WS-SCAN-SUB) NOT = SPACE.                    
008700                                                                          
008800     PERFORM 300-BUILD-RESULT THRU 300-EXIT.                              
008900                                                                          
009000     GOBACK.                                                              
009100 000-EXIT.                                                                
009200     EXIT.                                                                
009300                                                                          
009400 100-COUNT-LEADING.                                                       
009500*    BODY ONLY RUNS WHILE THE SCANNED CHARACTER IS A BLANK                
009600     ADD +1 TO WS-LEAD-SPACES.                                            
009700 100-EXIT.                                                                
009800     EXIT.                                                                
009900                                                                          
010000 200-COUNT-TRAILING.                                                      
010100     ADD +1 TO WS-TRAIL-SPACES.                                           
010200 200-EXIT.                                                                
010300     EXIT.                                                                
010400                                                                          
010500 300-BUILD-RESULT.                                                        
010600     IF WS-LEAD-SPACES + WS-TRAIL-SPACES >= WS-FIELD-LTH                  
010700         MOVE SPACES TO TR-TEXT-INOUT                                     
010800         MOVE ZERO   TO TR-TEXT-LENGTH-OUT                                
010900         GO TO 300-EXIT.                                                  
011000                                                                          
011100     COMPUTE WS-CONTENT-LTH =                                             
011200         WS-FIELD-LTH - WS-LEAD-SPACES - WS-TRAIL-SPACES.                 
011300                                                                          
011400     MOVE SPACES TO TR-TEXT-INOUT.                                        
011500     MOVE WS-WORK-TEXT (WS-LEAD-SPACES + 1 : WS-CONTENT-LTH)              
011600         TO TR-TEXT-INOUT (1 : WS-CONTENT-LTH).                           
011700     MOVE WS-CONTENT-LTH TO TR-TEXT-LENGTH-OUT.                           
011800 300-EXIT.                                                                
011900     EXIT.                                                                
