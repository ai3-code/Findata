000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  PROCSUM.                                                    
000400 AUTHOR. JON SAYLES.                                                      
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 06/02/94.                                                  
000700 DATE-COMPILED. 06/02/94.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900                                                                          
001000******************************************************************        
001100*REMARKS.                                                                 
001200*                                                                         
001300*          THIS PROGRAM SORTS THE CLEANED SURGERY BILLING                 
001400*          TRANSACTION FILE BY PROCEDURE-ID / DATE-OF-DEPOSIT             
001500*          AND ACCUMULATES ONE PROCEDURE-SUMMARY RECORD PER               
001600*          PROCEDURE-ID.                                                  
001700*                                                                         
001800*          PROCCALC IS CALLED AT THE PROCEDURE-ID CONTROL                 
001900*          BREAK TO DERIVE THE COLLECTION RATE, STATUS AND                
002000*          DAYS-TO-FIRST-PAYMENT FOR THE PROCEDURE JUST                   
002100*          FINISHED.                                                      
002200*                                                                         
002300*    CHANGE LOG                                                           
002400*    ----------                                                           
002500*    06/02/94  JS   0002  ORIGINAL PROGRAM, ADAPTED FROM THE      CR0002  
002600*                         OLD DAILY-UPDATE STEP.                          
002700*    11/03/96  DKL  0044  ADDED PRO-FEE / FACILITY-FEE CHARGE     CR0044  
002800*                         AND PAYMENT SPLITS PER BILLING-CAT.             
002900*    04/21/98  KMH  0067  FIRST-PAYMENT-DATE / LAST-PAYMENT-      CR0067  
003000*                         DATE AND HAS-PAYMENT SWITCH ADDED.              
003100*    02/18/99  RBW  0091  Y2K - SORT KEYS AND DATE COMPARES       CR0091  
003200*                         CONFIRMED SAFE ON 8-BYTE CCYYMMDD.              
003300*    01/12/00  RBW  0118  FIRST-CHARGE-DATE WAS KEYING OFF        CR0118  
003400*                         DATE-OF-SERVICE UNDER THE CHARGE FLAG -         
003500*                         CHANGED TO MINIMUM DATE-OF-ENTRY OVER           
003600*                         CHARGES GREATER THAN ZERO PER FINANCE           
003700*                         REQUEST 00-004, TO MATCH THE DEFINITION         
003800*                         THE ANALYTICS PROGRAMS ALREADY USE.             
003900*    02/23/00  RBW  0126  SAME DEFECT FOUND IN THE PAYMENT-DATE    CR0126 
004000*                         LOGIC A FEW LINES BELOW - FIRST/LAST-           
004100*                         PAYMENT-DATE AND THE HAS-PAYMENT SWITCH         
004200*                         WERE KEYING OFF THE PAYMENT TRANSACTION-        
004300*                         TYPE FLAG INSTEAD OF TOTAL-PAYMENTS.            
004400*                         CHANGED TO TR-TOTAL-PAYMENTS > ZERO.            
004500******************************************************************        
004600                                                                          
004700         INPUT FILE              -   TRANS-CLEAN                          
004800                                                                          
004900         SORT WORK FILE          -   TRANS-SORT                           
005000                                                                          
005100         OUTPUT FILE PRODUCED    -   PROC-SUMM                            
005200                                                                          
005300         DUMP FILE               -   SYSOUT                               
005400                                                                          
005500******************************************************************        
005600 ENVIRONMENT DIVISION.                                                    
005700 CONFIGURATION SECTION.                                                   
005800 SOURCE-COMPUTER. IBM-390.                                                
005900 OBJECT-COMPUTER. IBM-390.                                                
006000 SPECIAL-NAMES.                                                           
006100     C01 IS TOP-OF-FORM.                                                  
006200                                                                          
006300 INPUT-OUTPUT SECTION.                                                    
006400 FILE-CONTROL.                                                            
006500     SELECT SYSOUT                                                        
006600     ASSIGN TO UT-S-SYSOUT                                                
006700       ORGANIZATION IS SEQUENTIAL.                                        
006800                                                                          
006900     SELECT TRANS-CLEAN                                                   
007000     ASSIGN TO UT-S-TRANCLN                                               
007100       ORGANIZATION IS SEQUENTIAL.                                        
007200                                                                          
007300     SELECT TRANS-SORT                                                    
007400     ASSIGN TO UT-S-TRANSORT.                                             
007500                                                                          
007600     SELECT PROC-SUMM                                                     
007700     ASSIGN TO UT-S-PROCSUMM                                              
007800       ACCESS MODE IS SEQUENTIAL                                          
007900       FILE STATUS IS OFCODE.                                             
008000                                                                          
008100 DATA DIVISION.                                                           
008200 FILE SECTION.                                                            
008300 FD  SYSOUT                                                               
008400     RECORDING MODE IS F                                                  
008500     LABEL RECORDS ARE STANDARD                                           
008600     RECORD CONTAINS 130 CHARACTERS                                       
008700     BLOCK CONTAINS 0 RECORDS                                             
008800     DATA RECORD IS SYSOUT-REC.                                           
008900 01  SYSOUT-REC  PIC X(130).                                              
009000                                                                          
009100 FD  TRANS-CLEAN                                                          
009200     RECORDING MODE IS F                                                  
009300     LABEL RECORDS ARE STANDARD                                           
009400     RECORD CONTAINS 250 CHARACTERS                                       
009500     BLOCK CONTAINS 0 RECORDS                                             
009600     DATA RECORD IS TRANS-CLEAN-REC.                                      
009700 01  TRANS-CLEAN-REC             PIC X(250).                              
009800                                                                          
009900****** SORT WORK FILE - TRANS-CLEAN RESEQUENCED ASCENDING BY              
010000****** PROCEDURE-ID, THEN ASCENDING BY DATE-OF-DEPOSIT SO THE             
010100****** FIRST/LAST PAYMENT DATES FALL OUT OF THE CONTROL BREAK             
010200****** IN ARRIVAL ORDER.  FIELDS ARE CARRIED UNDER A TS- PREFIX,          
010300****** BYTE FOR BYTE WITH TRANSREC, SO THE SORT KEYS CAN BE               
010400****** NAMED WITHOUT COLLIDING WITH THE TR- FIELDS IN WORKING             
010500****** STORAGE.                                                           
010600 SD  TRANS-SORT                                                           
010700     RECORD CONTAINS 250 CHARACTERS                                       
010800     DATA RECORD IS TRANS-SORT-REC.                                       
010900 01  TRANS-SORT-REC.                                                      
011000     05  TS-CHART-NUMBER             PIC 9(09).                           
011100     05  TS-PROCEDURE-ID             PIC X(20).                           
011200     05  TS-TRANSACTION-TYPE         PIC X(10).                           
011300     05  TS-DATE-OF-SERVICE          PIC 9(08).                           
011400     05  TS-DATE-OF-ENTRY            PIC 9(08).                           
011500     05  TS-DATE-OF-DEPOSIT          PIC 9(08).                           
011600     05  TS-DATE-DEP-BRK REDEFINES                                        
011700                       TS-DATE-OF-DEPOSIT.                                
011800         10  TS-DEP-CCYY             PIC 9(4).                            
011900         10  TS-DEP-MM               PIC 9(2).                            
012000         10  TS-DEP-DD               PIC 9(2).                            
012100     05  FILLER                      PIC X(187).                          
012200                                                                          
012300****** ONE OUTPUT RECORD PER PROCEDURE-ID                                 
012400 FD  PROC-SUMM                                                            
012500     RECORDING MODE IS F                                                  
012600     LABEL RECORDS ARE STANDARD                                           
012700     RECORD CONTAINS 300 CHARACTERS                                       
012800     BLOCK CONTAINS 0 RECORDS                                             
012900     DATA RECORD IS PROC-SUMM-REC.                                        
013000 01  PROC-SUMM-REC               PIC X(300).                              
013100                                                                          
013200 WORKING-STORAGE SECTION.                                                 
013300                                                                          
013400 01  FILE-STATUS-CODES.                                                   
013500     05  OFCODE                  PIC X(2).                                
013600         88 CODE-WRITE    VALUE SPACES.                                   
013700     05  FILLER                  PIC X(01) VALUE SPACE.                   
013800                                                                          
013900 COPY TRANSREC.                                                           
014000 COPY PROCSUMM.                                                           
014100                                                                          
014200 77  WS-HOLD-PROCEDURE-ID        PIC X(20).                               
014300                                                                          
014400 01  WS-CALC-AREA.                                                        
014500     05  WS-CALC-DATE-OF-SERVICE     PIC 9(08).                           
014600     05  WS-CALC-FIRST-PAYMENT-DATE  PIC 9(08).                           
014700     05  WS-CALC-HAS-PAYMENT-SW      PIC X(01).                           
014800         88  WS-CALC-HAS-PAYMENT     VALUE "Y".                           
014900     05  WS-CALC-TOTAL-CHARGES       PIC S9(11)V99.                       
015000     05  WS-CALC-TOTAL-PAYMENTS      PIC S9(11)V99.                       
015100     05  WS-CALC-TOTAL-ADJUSTMENTS   PIC S9(11)V99.                       
015200     05  WS-CALC-DAYS-TO-FIRST-PMT   PIC S9(05).                          
015300     05  WS-CALC-COLLECTION-RATE     PIC S9(03)V99.                       
015400     05  WS-CALC-STATUS              PIC X(12).                           
015500 77  WS-CALC-RETURN-CD               PIC 9(4) COMP.                       
015600                                                                          
015700 01  WS-CALC-AREA-R REDEFINES WS-CALC-AREA.                               
015800     05  FILLER                      PIC X(17).                           
015900     05  WS-CALC-AMOUNTS-VIEW         PIC X(39).                          
016000                                                                          
016100 01  WS-COUNTERS-AND-ACCUMULATORS.                                        
016200     05  RECORDS-READ                PIC 9(9) COMP.                       
016300     05  PROCEDURES-WRITTEN           PIC 9(9) COMP.                      
016400 01  WS-COUNTERS-ALT REDEFINES                                            
016500                     WS-COUNTERS-AND-ACCUMULATORS                         
016600                              PIC X(8).                                   
016700                                                                          
016800 77  MORE-DATA-SW                PIC X(01) VALUE "Y".                     
016900     88  NO-MORE-DATA            VALUE "N".                               
017000 77  FIRST-RECORD-SW             PIC X(01) VALUE "Y".                     
017100     88  FIRST-RECORD            VALUE "Y".                               
017200                                                                          
017300 COPY ABENDREC.                                                           
017400                                                                          
017500 PROCEDURE DIVISION.                                                      
017600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
017700     DISPLAY "******** BEGIN JOB PROCSUM ********".                       
017800     INITIALIZE WS-COUNTERS-AND-ACCUMULATORS.                             
017900     OPEN OUTPUT SYSOUT.                                                  
018000                                                                          
018100     SORT TRANS-SORT                                                      
018200         ASCENDING KEY TS-PROCEDURE-ID                                    
018300         ASCENDING KEY TS-DATE-OF-DEPOSIT                                 
018400         INPUT PROCEDURE 100-SORT-IN THRU 100-EXIT                        
018500         OUTPUT PROCEDURE 200-SORT-OUT THRU 200-EXIT.                     
018600                                                                          
018700     PERFORM 900-CLEANUP THRU 900-EXIT.                                   
018800     MOVE +0 TO RETURN-CODE.                                              
018900     GOBACK.                                                              
019000                                                                          
019100******************************************************************        
019200*    100-SORT-IN FEEDS EVERY TRANS-CLEAN RECORD TO THE SORT -             
019300*    THE INTAKE STEP ALREADY THREW OUT ANYTHING NOT WORTH                 
019400*    SUMMARIZING, SO NO RECORD IS SKIPPED HERE.                           
019500******************************************************************        
019600 100-SORT-IN.                                                             
019700     MOVE "100-SORT-IN" TO PARA-NAME.                                     
019800     OPEN INPUT TRANS-CLEAN.                                              
019900     PERFORM 110-READ-TRANS-CLEAN THRU 110-EXIT                           
020000             UNTIL NO-MORE-DATA.                                          
020100     CLOSE TRANS-CLEAN.                                                   
020200 100-EXIT.                                                                
020300     EXIT.                                                                
020400                                                                          
020500 110-READ-TRANS-CLEAN.                                                    
020600     READ TRANS-CLEAN INTO TRANS-RECORD                                   
020700         AT END                                                           
020800         MOVE "N" TO MORE-DATA-SW                                         
020900         GO TO 110-EXIT                                                   
021000     END-READ.                                                            
021100     RELEASE TRANS-SORT-REC FROM TRANS-RECORD.                            
021200     ADD +1 TO RECORDS-READ.                                              
021300 110-EXIT.                                                                
021400     EXIT.                                                                
021500                                                                          
021600******************************************************************        
021700*    200-SORT-OUT READS THE SORTED FILE BACK IN PROCEDURE-ID              
021800*    ORDER AND DRIVES THE CONTROL BREAK THAT BUILDS ONE                   
021900*    PROC-SUMM RECORD PER PROCEDURE.                                      
022000******************************************************************        
022100 200-SORT-OUT.                                                            
022200     MOVE "200-SORT-OUT" TO PARA-NAME.                                    
022300     OPEN OUTPUT PROC-SUMM.                                               
022400     MOVE "Y" TO MORE-DATA-SW.                                            
022500     MOVE "Y" TO FIRST-RECORD-SW.                                         
022600     PERFORM 210-RETURN-SORTED THRU 210-EXIT.                             
022700     PERFORM 220-PROCESS-SORTED THRU 220-EXIT                             
022800             UNTIL NO-MORE-DATA.                                          
022900     IF NOT FIRST-RECORD                                                  
023000         PERFORM 300-FINISH-PROCEDURE THRU 300-EXIT.                      
023100     CLOSE PROC-SUMM.                                                     
023200 200-EXIT.                                                                
023300     EXIT.                                                                
023400                                                                          
023500 210-RETURN-SORTED.                                                       
023600     RETURN TRANS-SORT INTO TRANS-RECORD                                  
023700         AT END                                                           
023800         MOVE "N" TO MORE-DATA-SW                                         
023900         GO TO 210-EXIT                                                   
024000     END-RETURN.                                                          
024100 210-EXIT.                                                                
024200     EXIT.                                                                
024300                                                                          
024400 220-PROCESS-SORTED.                                                      
024500     MOVE "220-PROCESS-SORTED" TO PARA-NAME.                              
024600     IF FIRST-RECORD                                                      
024700         PERFORM 250-START-PROCEDURE THRU 250-EXIT                        
024800     ELSE                                                                 
024900         IF TR-PROCEDURE-ID NOT = WS-HOLD-PROCEDURE-ID                    
025000             PERFORM 300-FINISH-PROCEDURE THRU 300-EXIT                   
025100             PERFORM 250-START-PROCEDURE THRU 250-EXIT.                   
025200                                                                          
025300     PERFORM 260-ACCUM-TRANS-ROW THRU 260-EXIT.                           
025400     PERFORM 210-RETURN-SORTED THRU 210-EXIT.                             
025500 220-EXIT.                                                                
025600     EXIT.                                                                
025700                                                                          
025800 250-START-PROCEDURE.                                                     
025900     MOVE "250-START-PROCEDURE" TO PARA-NAME.                             
026000     MOVE "N" TO FIRST-RECORD-SW.                                         
026100     MOVE TR-PROCEDURE-ID TO WS-HOLD-PROCEDURE-ID.                        
026200     INITIALIZE PROC-SUMMARY-RECORD.                                      
026300     MOVE TR-PROCEDURE-ID       TO PS-PROCEDURE-ID.                       
026400     MOVE TR-CHART-NUMBER       TO PS-CHART-NUMBER.                       
026500     MOVE TR-DATE-OF-SERVICE    TO PS-DATE-OF-SERVICE.                    
026600     MOVE TR-SURGERY-TYPE       TO PS-SURGERY-TYPE.                       
026700     MOVE TR-TYPE-CODE          TO PS-TYPE-CODE.                          
026800     MOVE TR-PRIMARY-CARRIER    TO PS-PRIMARY-CARRIER.                    
026900     MOVE HIGH-VALUES           TO PS-FIRST-CHARGE-DATE,                  
027000                                    PS-FIRST-PAYMENT-DATE.                
027100     MOVE ZERO                  TO PS-LAST-PAYMENT-DATE.                  
027200     MOVE "N"                   TO PS-HAS-PAYMENT-SW.                     
027300 250-EXIT.                                                                
027400     EXIT.                                                                
027500                                                                          
027600******************************************************************        
027700*    260-ACCUM-TRANS-ROW ADDS ONE TRANSACTION INTO THE RUNNING            
027800*    TOTALS FOR THE PROCEDURE CURRENTLY IN PROGRESS.  VOIDED              
027900*    TRANSACTIONS ARE EXCLUDED FROM EVERY TOTAL.                          
028000******************************************************************        
028100 260-ACCUM-TRANS-ROW.                                                     
028200     MOVE "260-ACCUM-TRANS-ROW" TO PARA-NAME.                             
028300     IF TR-IS-VOIDED                                                      
028400         GO TO 260-EXIT.                                                  
028500                                                                          
028600     ADD TR-CHARGES             TO PS-TOTAL-CHARGES.                      
028700     ADD TR-PATIENT-PAYMENTS    TO PS-TOTAL-PAYMENTS,                     
028800                                    PS-PATIENT-PAYMENTS.                  
028900     ADD TR-INSURANCE-PAYMENTS  TO PS-TOTAL-PAYMENTS,                     
029000                                    PS-INSURANCE-PAYMENTS.                
029100     ADD TR-ADJUSTMENTS         TO PS-TOTAL-ADJUSTMENTS.                  
029200                                                                          
029300     IF TR-IS-PRO-FEE                                                     
029400         ADD TR-CHARGES TO PS-PROFEE-CHARGES                              
029500         ADD TR-PATIENT-PAYMENTS, TR-INSURANCE-PAYMENTS                   
029600             TO PS-PROFEE-PAYMENTS.                                       
029700     IF TR-IS-FACILITY-FEE                                                
029800         ADD TR-CHARGES TO PS-FACILITY-CHARGES                            
029900         ADD TR-PATIENT-PAYMENTS, TR-INSURANCE-PAYMENTS                   
030000             TO PS-FACILITY-PAYMENTS.                                     
030100                                                                          
030200     IF TR-CHARGES > ZERO                                                 
030300     AND TR-DATE-OF-ENTRY < PS-FIRST-CHARGE-DATE                          
030400         MOVE TR-DATE-OF-ENTRY TO PS-FIRST-CHARGE-DATE.                   
030500                                                                          
030600     IF TR-TOTAL-PAYMENTS > ZERO                                          
030700         MOVE "Y" TO PS-HAS-PAYMENT-SW                                    
030800         IF TR-DATE-OF-DEPOSIT < PS-FIRST-PAYMENT-DATE                    
030900             MOVE TR-DATE-OF-DEPOSIT TO PS-FIRST-PAYMENT-DATE             
031000         END-IF                                                           
031100         IF TR-DATE-OF-DEPOSIT > PS-LAST-PAYMENT-DATE                     
031200             MOVE TR-DATE-OF-DEPOSIT TO PS-LAST-PAYMENT-DATE              
031300         END-IF.                                                          
031400 260-EXIT.                                                                
031500     EXIT.                                                                
031600                                                                          
031700******************************************************************        
031800*    300-FINISH-PROCEDURE CALLS PROCCALC TO DERIVE THE                    
031900*    COLLECTION RATE, STATUS AND DAYS-TO-FIRST-PAYMENT AND                
032000*    WRITES THE COMPLETED PROC-SUMM RECORD.                               
032100******************************************************************        
032200 300-FINISH-PROCEDURE.                                                    
032300     MOVE "300-FINISH-PROCEDURE" TO PARA-NAME.                            
032400     IF PS-FIRST-CHARGE-DATE = HIGH-VALUES                                
032500         MOVE ZERO TO PS-FIRST-CHARGE-DATE.                               
032600     IF NOT PS-HAS-PAYMENT                                                
032700         MOVE ZERO TO PS-FIRST-PAYMENT-DATE.                              
032800                                                                          
032900     MOVE PS-DATE-OF-SERVICE     TO WS-CALC-DATE-OF-SERVICE.              
033000     MOVE PS-FIRST-PAYMENT-DATE  TO WS-CALC-FIRST-PAYMENT-DATE.           
033100     MOVE PS-HAS-PAYMENT-SW      TO WS-CALC-HAS-PAYMENT-SW.               
033200     MOVE PS-TOTAL-CHARGES       TO WS-CALC-TOTAL-CHARGES.                
033300     MOVE PS-TOTAL-PAYMENTS      TO WS-CALC-TOTAL-PAYMENTS.               
033400     MOVE PS-TOTAL-ADJUSTMENTS   TO WS-CALC-TOTAL-ADJUSTMENTS.            
033500                                                                          
033600     CALL 'PROCCALC' USING WS-CALC-AREA, WS-CALC-RETURN-CD.               
033700                                                                          
033800     IF WS-CALC-RETURN-CD NOT = ZERO                                      
033900         MOVE "** PROCCALC RETURNED NONZERO **" TO ABEND-REASON           
034000         MOVE WS-CALC-RETURN-CD TO ACTUAL-VAL                             
034100         GO TO 1000-ABEND-RTN.                                            
034200                                                                          
034300     MOVE WS-CALC-DAYS-TO-FIRST-PMT TO PS-DAYS-TO-FIRST-PAYMENT.          
034400     MOVE WS-CALC-COLLECTION-RATE   TO PS-COLLECTION-RATE.                
034500     MOVE WS-CALC-STATUS            TO PS-STATUS.                         
034600                                                                          
034700     WRITE PROC-SUMM-REC FROM PROC-SUMMARY-RECORD.                        
034800     ADD +1 TO PROCEDURES-WRITTEN.                                        
034900 300-EXIT.                                                                
035000     EXIT.                                                                
035100                                                                          
035200 900-CLEANUP.                                                             
035300     MOVE "900-CLEANUP" TO PARA-NAME.                                     
035400     CLOSE SYSOUT.                                                        
035500     DISPLAY "** TRANSACTIONS READ **".                                   
035600     DISPLAY RECORDS-READ.                                                
035700     DISPLAY "** PROCEDURES SUMMARIZED **".                               
035800     DISPLAY PROCEDURES-WRITTEN.                                          
035900     DISPLAY "******** NORMAL END OF JOB PROCSUM ********".               
036000 900-EXIT.                                                                
036100     EXIT.                                                                
036200                                                                          
036300 1000-ABEND-RTN.                                                          
036400     WRITE SYSOUT-REC FROM ABEND-REC.                                     
036500     DISPLAY "*** ABNORMAL END OF JOB-PROCSUM ***" UPON CONSOLE.          
036600     DIVIDE ZERO-VAL INTO ONE-VAL.                                        
