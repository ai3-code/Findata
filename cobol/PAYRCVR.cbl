000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  PAYRCVR.                                                    
000400 AUTHOR. DAVID LOWERY.                                                    
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 03/09/91.                                                  
000700 DATE-COMPILED. 03/09/91.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900                                                                          
001000******************************************************************        
001100*REMARKS.                                                                 
001200*                                                                         
001300*          THIS PROGRAM IS THE PAYMENT RECOVERY (VELOCITY)                
001400*          CALCULATOR.  FOR EACH OF FOUR WINDOWS - 30, 90, 180            
001500*          AND 365 DAYS OUT FROM DATE-OF-SERVICE - IT MEASURES            
001600*          WHAT PERCENT OF TOTAL CHARGES HAD ACTUALLY BEEN                
001700*          DEPOSITED BY THE END OF THE WINDOW.  THE CALCULATION           
001800*          IS REPEATED OVERALL, ONCE PER SURGERY TYPE, AND ONCE           
001900*          PER INSURANCE CARRIER.                                         
002000*                                                                         
002100*          PROC-SUMM IS LOADED INTO A WORKING-STORAGE TABLE FOR           
002200*          THE DESCRIPTIVE FIELDS AND THE CHARGES DENOMINATOR.            
002300*          TRANS-CLEAN IS THEN RESCANNED ONE TIME, UNSORTED -             
002400*          EACH PAYMENT ROW LOOKS UP ITS PROCEDURE IN THE TABLE           
002500*          TO GET THE DATE-OF-SERVICE NEEDED FOR THE WINDOW               
002600*          TEST.  A SECOND SORT STEP IS NOT NEEDED BECAUSE THE            
002700*          RECOVERY FIGURE IS A PER-PROCEDURE AGGREGATE THAT              
002800*          DOES NOT CARE WHAT ORDER THE PAYMENT ROWS ARRIVE IN.           
002900*          (THE SORTED WORK FILE BUILT INSIDE PROCSUM'S OWN SORT          
003000*          STATEMENT IS PRIVATE TO THAT PROGRAM'S JOB STEP AND            
003100*          IS NOT AVAILABLE HERE.)                                        
003200*                                                                         
003300*    CHANGE LOG                                                           
003400*    ----------                                                           
003500*    03/09/91  DL   0006  ORIGINAL PROGRAM - OVERALL RECOVERY     CR0006  
003600*                         PERCENT ONLY, 90-DAY WINDOW.                    
003700*    11/03/96  DKL  0046  ADDED 30/180/365-DAY WINDOWS AND THE    CR0046  
003800*                         BY-TYPE AND BY-CARRIER BREAKDOWNS.              
003900*    02/18/99  RBW  0091  Y2K - WINDOW-END AND AS-OF-DATE         CR0091  
004000*                         COMPARES CONFIRMED 8-BYTE CCYYMMDD.             
004100*    07/09/99  KMH  0102  RECOVERY PERCENT CAPPED AT 100.00 PER   CR0102  
004200*                         FINANCE REQUEST 99-041.                         
004300*    01/16/00  DKL  0120  AS-OF-CARD WIDENED WITH THE SAME         CR0120 
004400*                         DATE-RANGE/CHART-NUMBER/TYPE-CODE/              
004500*                         CARRIER FILTER FIELDS PROCRPT USES, SO          
004600*                         A RECOVERY RUN CAN BE LIMITED THE SAME          
004700*                         WAY THE OTHER ANALYTICS REPORTS ARE.            
004800******************************************************************        
004900                                                                          
005000         INPUT FILE              -   PROC-SUMM                            
005100                                                                          
005200         INPUT FILE              -   TRANS-CLEAN                          
005300                                                                          
005400         INPUT FILE              -   AS-OF-CARD  (PARM CARD)              
005500                                                                          
005600         REPORT PRODUCED         -   REPORT-OUT                           
005700                                                                          
005800         DUMP FILE               -   SYSOUT                               
005900                                                                          
006000******************************************************************        
006100 ENVIRONMENT DIVISION.                                                    
006200 CONFIGURATION SECTION.                                                   
006300 SOURCE-COMPUTER. IBM-390.                                                
006400 OBJECT-COMPUTER. IBM-390.                                                
006500 SPECIAL-NAMES.                                                           
006600     C01 IS TOP-OF-FORM.                                                  
006700                                                                          
006800 INPUT-OUTPUT SECTION.                                                    
006900 FILE-CONTROL.                                                            
007000     SELECT SYSOUT                                                        
007100     ASSIGN TO UT-S-SYSOUT                                                
007200       ORGANIZATION IS SEQUENTIAL.                                        
007300                                                                          
007400     SELECT PROC-SUMM                                                     
007500     ASSIGN TO UT-S-PROCSUMM                                              
007600       ORGANIZATION IS SEQUENTIAL.                                        
007700                                                                          
007800     SELECT TRANS-CLEAN                                                   
007900     ASSIGN TO UT-S-TRANCLN                                               
008000       ORGANIZATION IS SEQUENTIAL.                                        
008100                                                                          
008200     SELECT AS-OF-CARD                                                    
008300     ASSIGN TO UT-S-ASOFCRD                                               
008400       ORGANIZATION IS LINE SEQUENTIAL.                                   
008500                                                                          
008600     SELECT REPORT-OUT                                                    
008700     ASSIGN TO UT-S-RPTOUT                                                
008800       ORGANIZATION IS LINE SEQUENTIAL.                                   
008900                                                                          
009000 DATA DIVISION.                                                           
009100 FILE SECTION.                                                            
009200 FD  SYSOUT                                                               
009300     RECORDING MODE IS F                                                  
009400     LABEL RECORDS ARE STANDARD                                           
009500     RECORD CONTAINS 130 CHARACTERS                                       
009600     BLOCK CONTAINS 0 RECORDS                                             
009700     DATA RECORD IS SYSOUT-REC.                                           
009800 01  SYSOUT-REC  PIC X(130).                                              
009900                                                                          
010000 FD  PROC-SUMM                                                            
010100     RECORDING MODE IS F                                                  
010200     LABEL RECORDS ARE STANDARD                                           
010300     RECORD CONTAINS 300 CHARACTERS                                       
010400     BLOCK CONTAINS 0 RECORDS                                             
010500     DATA RECORD IS PROC-SUMM-REC.                                        
010600 01  PROC-SUMM-REC               PIC X(300).                              
010700                                                                          
010800 FD  TRANS-CLEAN                                                          
010900     RECORDING MODE IS F                                                  
011000     LABEL RECORDS ARE STANDARD                                           
011100     RECORD CONTAINS 250 CHARACTERS                                       
011200     BLOCK CONTAINS 0 RECORDS                                             
011300     DATA RECORD IS TRANS-CLEAN-REC.                                      
011400 01  TRANS-CLEAN-REC             PIC X(250).                              
011500                                                                          
011600 FD  AS-OF-CARD                                                           
011700     RECORDING MODE IS F                                                  
011800     LABEL RECORDS ARE STANDARD                                           
011900     RECORD CONTAINS 80 CHARACTERS                                        
012000     BLOCK CONTAINS 0 RECORDS                                             
012100     DATA RECORD IS AS-OF-CARD-REC.                                       
012200 01  AS-OF-CARD-REC              PIC X(80).                               
012300                                                                          
012400 FD  REPORT-OUT                                                           
012500     RECORDING MODE IS F                                                  
012600     LABEL RECORDS ARE STANDARD                                           
012700     RECORD CONTAINS 132 CHARACTERS                                       
012800     BLOCK CONTAINS 0 RECORDS                                             
012900     DATA RECORD IS RPT-REC.                                              
013000 01  RPT-REC  PIC X(132).                                                 
013100                                                                          
013200 WORKING-STORAGE SECTION.                                                 
013300                                                                          
013400 01  WS-CARD-AREA                PIC X(80).                               
013500 01  WS-CARD-FIELDS REDEFINES WS-CARD-AREA.                               
013600     05  AC-AS-OF-DATE           PIC 9(08).                               
013700     05  AC-FILTER-DATE-FROM     PIC 9(08).                               
013800     05  AC-FILTER-DATE-TO       PIC 9(08).                               
013900     05  AC-FILTER-CHART-NBR     PIC 9(09).                               
014000     05  AC-FILTER-TYPE-CODE     PIC X(10).                               
014100     05  AC-FILTER-CARRIER       PIC X(30).                               
014200     05  FILLER                  PIC X(05).                               
014300                                                                          
014400 77  WS-AS-OF-DATE                PIC 9(08).                              
014500 77  WS-AS-OF-BRK REDEFINES WS-AS-OF-DATE.                                
014600     05  AD-CCYY                 PIC 9(4).                                
014700     05  AD-MM                   PIC 9(2).                                
014800     05  AD-DD                   PIC 9(2).                                
014900                                                                          
015000 COPY TRANSREC.                                                           
015100 COPY PROCSUMM.                                                           
015200                                                                          
015300****** IN-MEMORY PROCEDURE TABLE - HOLDS THE DENOMINATOR                  
015400****** (TOTAL-CHARGES) AND THE DESCRIPTIVE FIELDS FOR EACH                
015500****** PROCEDURE, PLUS FOUR RUNNING NUMERATORS - ONE PER                  
015600****** WINDOW - BUILT UP AS TRANS-CLEAN IS RESCANNED.                     
015700 01  WS-PROC-TABLE.                                                       
015800     05  WS-PROC-COUNT           PIC S9(8) COMP VALUE ZERO.               
015900     05  WS-PROC-ROW OCCURS 20000 TIMES                                   
016000                      INDEXED BY WS-PROC-IDX.                             
016100         10  PT-PROCEDURE-ID         PIC X(20).                           
016200         10  PT-DATE-OF-SERVICE      PIC 9(08).                           
016300         10  PT-TYPE-CODE            PIC X(10).                           
016400         10  PT-PRIMARY-CARRIER      PIC X(30).                           
016500         10  PT-TOTAL-CHARGES        PIC S9(11)V99.                       
016600         10  PT-RECOV-30             PIC S9(11)V99.                       
016700         10  PT-RECOV-90             PIC S9(11)V99.                       
016800         10  PT-RECOV-180            PIC S9(11)V99.                       
016900         10  PT-RECOV-365            PIC S9(11)V99.                       
017000                                                                          
017100 01  WS-PROC-XREF.                                                        
017200****** SORTED-BY-ID SHADOW INDEX SO THE PAYMENT RESCAN CAN                
017300****** BINARY-SEARCH THE TABLE INSTEAD OF SCANNING IT LINEARLY.           
017400****** BUILT ONCE, RIGHT AFTER THE TABLE IS LOADED AND SORTED.            
017500     05  WS-XREF-ROW OCCURS 20000 TIMES                                   
017600                          INDEXED BY WS-XREF-IDX.                         
017700         10  XR-PROCEDURE-ID         PIC X(20).                           
017800         10  XR-TABLE-SUB            PIC S9(8) COMP.                      
017900                                                                          
018000 01  WS-SORT-I                   PIC S9(8) COMP.                          
018100 01  WS-SORT-J                   PIC S9(8) COMP.                          
018200 01  WS-SORT-HOLD-ROW.                                                    
018300     05  FILLER                  PIC X(20).                               
018400     05  FILLER                  PIC 9(08).                               
018500     05  FILLER                  PIC X(10).                               
018600     05  FILLER                  PIC X(30).                               
018700     05  FILLER                  PIC S9(11)V99.                           
018800     05  FILLER                  PIC S9(11)V99.                           
018900     05  FILLER                  PIC S9(11)V99.                           
019000     05  FILLER                  PIC S9(11)V99.                           
019100     05  FILLER                  PIC S9(11)V99.                           
019200                                                                          
019300 01  WS-TABLE-SUB                PIC S9(8) COMP.                          
019400 01  WS-LOW-SUB                  PIC S9(8) COMP.                          
019500 01  WS-HIGH-SUB                 PIC S9(8) COMP.                          
019600 01  WS-MID-SUB                  PIC S9(8) COMP.                          
019700 77  WS-FOUND-SW                 PIC X(01).                               
019800     88  WS-KEY-FOUND            VALUE "Y".                               
019900                                                                          
020000****** GROUPING TABLES FOR BY-TYPE AND BY-CARRIER RECOVERY                
020100 01  WS-TYPE-TABLE.                                                       
020200     05  WS-TYPE-COUNT           PIC S9(6) COMP VALUE ZERO.               
020300     05  WS-TYPE-ROW OCCURS 200 TIMES.                                    
020400         10  TY-TYPE-CODE            PIC X(10).                           
020500         10  TY-TOTAL-CHARGES        PIC S9(13)V99.                       
020600         10  TY-RECOV-30             PIC S9(13)V99.                       
020700         10  TY-RECOV-90             PIC S9(13)V99.                       
020800         10  TY-RECOV-180            PIC S9(13)V99.                       
020900         10  TY-RECOV-365            PIC S9(13)V99.                       
021000         10  TY-PROC-COUNT           PIC S9(7) COMP.                      
021100                                                                          
021200 01  WS-CARRIER-TABLE.                                                    
021300     05  WS-CARRIER-COUNT        PIC S9(6) COMP VALUE ZERO.               
021400     05  WS-CARRIER-ROW OCCURS 500 TIMES.                                 
021500         10  CR-CARRIER              PIC X(30).                           
021600         10  CR-TOTAL-CHARGES        PIC S9(13)V99.                       
021700         10  CR-RECOV-30             PIC S9(13)V99.                       
021800         10  CR-RECOV-90             PIC S9(13)V99.                       
021900         10  CR-RECOV-180            PIC S9(13)V99.                       
022000         10  CR-RECOV-365            PIC S9(13)V99.                       
022100         10  CR-PROC-COUNT           PIC S9(7) COMP.                      
022200                                                                          
022300****** JULIAN-DAY WORK FIELDS, SAME METHOD AS PROCCALC AND                
022400****** PROCRPT                                                            
022500 01  WS-DATE-CALC.                                                        
022600     05  WS-CCYY                 PIC 9(4).                                
022700     05  WS-MM                   PIC 9(2).                                
022800     05  WS-DD                   PIC 9(2).                                
022900 01  WS-DATE-NUM REDEFINES WS-DATE-CALC                                   
023000                              PIC 9(8).                                   
023100 01  JULIAN-WORK-FIELDS.                                                  
023200     05  WS-JUL-A                PIC S9(9) COMP.                          
023300     05  WS-JUL-Y                PIC S9(9) COMP.                          
023400     05  WS-JUL-M                PIC S9(9) COMP.                          
023500     05  WS-JULIAN-DAY           PIC S9(9) COMP.                          
023600     05  WS-JULIAN-SVC-DAY       PIC S9(9) COMP.                          
023700     05  WS-JULIAN-ASOF-DAY      PIC S9(9) COMP.                          
023800     05  WS-JULIAN-DEPOSIT-DAY   PIC S9(9) COMP.                          
023900     05  FILLER                  PIC X(01) VALUE SPACE.                   
024000 01  WS-WINDOW-END-JULIAN        PIC S9(9) COMP.                          
024100 01  WS-WINDOW-DAYS              PIC S9(4) COMP.                          
024200                                                                          
024300 01  WS-HDR-REC.                                                          
024400     05  FILLER                  PIC X(1) VALUE " ".                      
024500     05  HDR-DATE.                                                        
024600         10  HDR-YY              PIC 9(4).                                
024700         10  DASH-1              PIC X(1) VALUE "-".                      
024800         10  HDR-MM              PIC 9(2).                                
024900         10  DASH-2              PIC X(1) VALUE "-".                      
025000         10  HDR-DD              PIC 9(2).                                
025100     05  FILLER                  PIC X(10) VALUE SPACE.                   
025200     05  HDR-TITLE-O             PIC X(60) VALUE SPACES.                  
025300     05  FILLER                  PIC X(26)                                
025400                   VALUE "Page Number:" JUSTIFIED RIGHT.                  
025500     05  PAGE-NBR-O              PIC ZZ9.                                 
025600     05  FILLER                  PIC X(15) VALUE SPACES.                  
025700                                                                          
025800 01  WS-BLANK-LINE               PIC X(132) VALUE SPACES.                 
025900                                                                          
026000 01  WS-RECOV-COLM-HDR.                                                   
026100     05  FILLER   PIC X(31) VALUE "GROUP".                                
026200     05  FILLER   PIC X(9)  VALUE "WINDOW".                               
026300     05  FILLER   PIC X(9)  VALUE "COUNT".                                
026400     05  FILLER   PIC X(17) VALUE "CHARGES".                              
026500     05  FILLER   PIC X(17) VALUE "RECOVERED".                            
026600     05  FILLER   PIC X(9)  VALUE "PCT".                                  
026700                                                                          
026800 01  WS-RECOV-DETAIL-LINE.                                                
026900     05  RV-GROUP-O              PIC X(31).                               
027000     05  RV-WINDOW-O             PIC ZZ9.                                 
027100     05  FILLER                  PIC X(6) VALUE SPACES.                   
027200     05  RV-COUNT-O              PIC ZZZ,ZZ9.                             
027300     05  FILLER                  PIC X(4) VALUE SPACES.                   
027400     05  RV-CHARGES-O            PIC ZZZ,ZZZ,ZZ9.99-.                     
027500     05  FILLER                  PIC X(2) VALUE SPACES.                   
027600     05  RV-RECOVERED-O          PIC ZZZ,ZZZ,ZZ9.99-.                     
027700     05  FILLER                  PIC X(2) VALUE SPACES.                   
027800     05  RV-PCT-O                PIC ZZ9.99.                              
027900                                                                          
028000 01  WS-COUNTERS-AND-ACCUMULATORS.                                        
028100     05  WS-PAGES                PIC 9(3) COMP VALUE ZERO.                
028200     05  DB-TOTAL-CHARGES        PIC S9(13)V99.                           
028300     05  DB-RECOV-30             PIC S9(13)V99.                           
028400     05  DB-RECOV-90             PIC S9(13)V99.                           
028500     05  DB-RECOV-180            PIC S9(13)V99.                           
028600     05  DB-RECOV-365            PIC S9(13)V99.                           
028700     05  WS-RECOV-PCT            PIC S9(5)V99.                            
028800     05  WS-RECOV-NUM             PIC S9(13)V99.                          
028900     05  RECORDS-READ            PIC 9(9) COMP.                           
029000     05  TRANS-READ              PIC 9(9) COMP.                           
029100                                                                          
029200     05  FILLER                  PIC X(01) VALUE SPACE.                   
029300 77  MORE-DATA-SW                PIC X(01) VALUE "Y".                     
029400     88  NO-MORE-DATA            VALUE "N".                               
029500                                                                          
029600 COPY ABENDREC.                                                           
029700 PROCEDURE DIVISION.                                                      
029800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
029900     PERFORM 600-PRINT-OVERALL-RTN THRU 600-EXIT.                         
030000     PERFORM 620-PRINT-BY-TYPE-RTN THRU 620-EXIT.                         
030100     PERFORM 640-PRINT-BY-CARRIER-RTN THRU 640-EXIT.                      
030200     PERFORM 900-CLEANUP THRU 900-EXIT.                                   
030300     MOVE +0 TO RETURN-CODE.                                              
030400     GOBACK.                                                              
030500                                                                          
030600 000-HOUSEKEEPING.                                                        
030700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
030800     DISPLAY "******** BEGIN JOB PAYRCVR ********".                       
030900     INITIALIZE WS-COUNTERS-AND-ACCUMULATORS, WS-PROC-TABLE.              
031000     OPEN INPUT PROC-SUMM, AS-OF-CARD.                                    
031100     OPEN OUTPUT REPORT-OUT, SYSOUT.                                      
031200                                                                          
031300     READ AS-OF-CARD INTO WS-CARD-AREA                                    
031400         AT END                                                           
031500         MOVE "** MISSING AS-OF-CARD **" TO ABEND-REASON                  
031600         GO TO 1000-ABEND-RTN                                             
031700     END-READ.                                                            
031800     MOVE AC-AS-OF-DATE TO WS-AS-OF-DATE.                                 
031900     MOVE AD-CCYY TO HDR-YY.                                              
032000     MOVE AD-MM TO HDR-MM.                                                
032100     MOVE AD-DD TO HDR-DD.                                                
032200     CLOSE AS-OF-CARD.                                                    
032300                                                                          
032400     MOVE WS-AS-OF-DATE TO WS-DATE-NUM.                                   
032500     PERFORM 150-DATE-TO-JULIAN THRU 150-EXIT.                            
032600     MOVE WS-JULIAN-DAY TO WS-JULIAN-ASOF-DAY.                            
032700                                                                          
032800     PERFORM 100-LOAD-PROC-TABLE THRU 100-EXIT                            
032900             UNTIL NO-MORE-DATA.                                          
033000     CLOSE PROC-SUMM.                                                     
033100                                                                          
033200     PERFORM 120-SORT-PROC-TABLE THRU 120-EXIT                            
033300         VARYING WS-SORT-I FROM 2 BY 1                                    
033400         UNTIL WS-SORT-I > WS-PROC-COUNT.                                 
033500     PERFORM 130-BUILD-XREF THRU 130-EXIT                                 
033600         VARYING WS-TABLE-SUB FROM 1 BY 1                                 
033700         UNTIL WS-TABLE-SUB > WS-PROC-COUNT.                              
033800                                                                          
033900     MOVE "Y" TO MORE-DATA-SW.                                            
034000     OPEN INPUT TRANS-CLEAN.                                              
034100     PERFORM 200-SCAN-TRANS-FOR-WINDOWS THRU 200-EXIT                     
034200             UNTIL NO-MORE-DATA.                                          
034300     CLOSE TRANS-CLEAN.                                                   
034400 000-EXIT.                                                                
034500     EXIT.                                                                
034600                                                                          
034700 100-LOAD-PROC-TABLE.                                                     
034800     MOVE "100-LOAD-PROC-TABLE" TO PARA-NAME.                             
034900     READ PROC-SUMM INTO PROC-SUMMARY-RECORD                              
035000         AT END                                                           
035100         MOVE "N" TO MORE-DATA-SW                                         
035200         GO TO 100-EXIT                                                   
035300     END-READ.                                                            
035400     ADD +1 TO RECORDS-READ.                                              
035500                                                                          
035600     IF AC-FILTER-DATE-FROM NOT = ZERO                                    
035700     AND PS-DATE-OF-SERVICE < AC-FILTER-DATE-FROM                         
035800         GO TO 100-EXIT.                                                  
035900     IF AC-FILTER-DATE-TO NOT = ZERO                                      
036000     AND PS-DATE-OF-SERVICE > AC-FILTER-DATE-TO                           
036100         GO TO 100-EXIT.                                                  
036200     IF AC-FILTER-CHART-NBR NOT = ZERO                                    
036300     AND PS-CHART-NUMBER NOT = AC-FILTER-CHART-NBR                        
036400         GO TO 100-EXIT.                                                  
036500     IF AC-FILTER-TYPE-CODE NOT = SPACES                                  
036600     AND PS-TYPE-CODE NOT = AC-FILTER-TYPE-CODE                           
036700         GO TO 100-EXIT.                                                  
036800     IF AC-FILTER-CARRIER NOT = SPACES                                    
036900     AND PS-PRIMARY-CARRIER NOT = AC-FILTER-CARRIER                       
037000         GO TO 100-EXIT.                                                  
037100                                                                          
037200     IF WS-PROC-COUNT >= 20000                                            
037300         GO TO 100-EXIT.                                                  
037400     ADD +1 TO WS-PROC-COUNT.                                             
037500     SET WS-PROC-IDX TO WS-PROC-COUNT.                                    
037600     MOVE PS-PROCEDURE-ID       TO PT-PROCEDURE-ID (WS-PROC-IDX).         
037700     MOVE PS-DATE-OF-SERVICE    TO                                        
037800                               PT-DATE-OF-SERVICE (WS-PROC-IDX).          
037900     MOVE PS-TYPE-CODE          TO PT-TYPE-CODE (WS-PROC-IDX).            
038000     MOVE PS-PRIMARY-CARRIER    TO                                        
038100                               PT-PRIMARY-CARRIER (WS-PROC-IDX).          
038200     MOVE PS-TOTAL-CHARGES      TO PT-TOTAL-CHARGES (WS-PROC-IDX).        
038300     MOVE ZERO TO PT-RECOV-30 (WS-PROC-IDX),                              
038400                  PT-RECOV-90 (WS-PROC-IDX),                              
038500                  PT-RECOV-180 (WS-PROC-IDX),                             
038600                  PT-RECOV-365 (WS-PROC-IDX).                             
038700 100-EXIT.                                                                
038800     EXIT.                                                                
038900                                                                          
039000******************************************************************        
039100*    120-SORT-PROC-TABLE - INSERTION SORT ASCENDING ON                    
039200*    PROCEDURE-ID SO 130-BUILD-XREF AND THE PAYMENT LOOKUP CAN            
039300*    BINARY-SEARCH THE TABLE INSTEAD OF SCANNING IT.                      
039400******************************************************************        
039500 120-SORT-PROC-TABLE.                                                     
039600     MOVE WS-PROC-ROW (WS-SORT-I) TO WS-SORT-HOLD-ROW.                    
039700     COMPUTE WS-SORT-J = WS-SORT-I - 1.                                   
039800     PERFORM 122-SHIFT-PROC-ROW THRU 122-EXIT                             
039900         UNTIL WS-SORT-J < 1                                              
040000            OR PT-PROCEDURE-ID (WS-SORT-J) <=                             
040100               WS-SORT-HOLD-ROW (1:20).                                   
040200     COMPUTE WS-SORT-J = WS-SORT-J + 1.                                   
040300     MOVE WS-SORT-HOLD-ROW TO WS-PROC-ROW (WS-SORT-J).                    
040400 120-EXIT.                                                                
040500     EXIT.                                                                
040600                                                                          
040700 122-SHIFT-PROC-ROW.                                                      
040800     MOVE WS-PROC-ROW (WS-SORT-J) TO WS-PROC-ROW (WS-SORT-J + 1).         
040900     COMPUTE WS-SORT-J = WS-SORT-J - 1.                                   
041000 122-EXIT.                                                                
041100     EXIT.                                                                
041200                                                                          
041300 130-BUILD-XREF.                                                          
041400     MOVE PT-PROCEDURE-ID (WS-TABLE-SUB)                                  
041500         TO XR-PROCEDURE-ID (WS-TABLE-SUB).                               
041600     MOVE WS-TABLE-SUB TO XR-TABLE-SUB (WS-TABLE-SUB).                    
041700 130-EXIT.                                                                
041800     EXIT.                                                                
041900                                                                          
042000******************************************************************        
042100*    150-DATE-TO-JULIAN - SAME FORMULA AS PROCCALC'S                      
042200*    150-DATE-TO-JULIAN.                                                  
042300******************************************************************        
042400 150-DATE-TO-JULIAN.                                                      
042500     COMPUTE WS-JUL-A = (14 - WS-MM) / 12.                                
042600     COMPUTE WS-JUL-Y = WS-CCYY + 4800 - WS-JUL-A.                        
042700     COMPUTE WS-JUL-M = WS-MM + (12 * WS-JUL-A) - 3.                      
042800     COMPUTE WS-JULIAN-DAY =                                              
042900         WS-DD                                                            
043000         + ((153 * WS-JUL-M + 2) / 5)                                     
043100         + (365 * WS-JUL-Y)                                               
043200         + (WS-JUL-Y / 4)                                                 
043300         - (WS-JUL-Y / 100)                                               
043400         + (WS-JUL-Y / 400)                                               
043500         - 32045.                                                         
043600 150-EXIT.                                                                
043700     EXIT.                                                                
043800                                                                          
043900******************************************************************        
044000*    200-SCAN-TRANS-FOR-WINDOWS RESCANS TRANS-CLEAN ONE TIME.             
044100*    EVERY ROW WITH TOTAL-PAYMENTS > 0 AND A DEPOSIT DATE                 
044200*    PRESENT IS TESTED AGAINST EACH OF THE FOUR WINDOWS FOR ITS           
044300*    OWN PROCEDURE.                                                       
044400******************************************************************        
044500 200-SCAN-TRANS-FOR-WINDOWS.                                              
044600     MOVE "200-SCAN-TRANS-FOR-WINDOWS" TO PARA-NAME.                      
044700     READ TRANS-CLEAN INTO TRANS-RECORD                                   
044800         AT END                                                           
044900         MOVE "N" TO MORE-DATA-SW                                         
045000         GO TO 200-EXIT                                                   
045100     END-READ.                                                            
045200     ADD +1 TO TRANS-READ.                                                
045300                                                                          
045400     IF TR-TOTAL-PAYMENTS NOT > ZERO                                      
045500     OR TR-DATE-OF-DEPOSIT = ZERO                                         
045600         GO TO 200-EXIT.                                                  
045700                                                                          
045800     PERFORM 210-FIND-PROC-ROW THRU 210-EXIT.                             
045900     IF NOT WS-KEY-FOUND                                                  
046000         GO TO 200-EXIT.                                                  
046100                                                                          
046200     MOVE PT-DATE-OF-SERVICE (WS-TABLE-SUB) TO WS-DATE-NUM.               
046300     PERFORM 150-DATE-TO-JULIAN THRU 150-EXIT.                            
046400     MOVE WS-JULIAN-DAY TO WS-JULIAN-SVC-DAY.                             
046500                                                                          
046600     MOVE TR-DATE-OF-DEPOSIT TO WS-DATE-NUM.                              
046700     PERFORM 150-DATE-TO-JULIAN THRU 150-EXIT.                            
046800     MOVE WS-JULIAN-DAY TO WS-JULIAN-DEPOSIT-DAY.                         
046900                                                                          
047000     PERFORM 220-TEST-WINDOW THRU 220-EXIT.                               
047100 200-EXIT.                                                                
047200     EXIT.                                                                
047300                                                                          
047400******************************************************************        
047500*    210-FIND-PROC-ROW - BINARY SEARCH THE SORTED XREF TABLE              
047600*    FOR THE TRANSACTION'S PROCEDURE-ID.                                  
047700******************************************************************        
047800 210-FIND-PROC-ROW.                                                       
047900     MOVE "N" TO WS-FOUND-SW.                                             
048000     MOVE 1 TO WS-LOW-SUB.                                                
048100     MOVE WS-PROC-COUNT TO WS-HIGH-SUB.                                   
048200     PERFORM 212-BINARY-STEP THRU 212-EXIT                                
048300         UNTIL WS-LOW-SUB > WS-HIGH-SUB                                   
048400            OR WS-KEY-FOUND.                                              
048500 210-EXIT.                                                                
048600     EXIT.                                                                
048700                                                                          
048800 212-BINARY-STEP.                                                         
048900     COMPUTE WS-MID-SUB = (WS-LOW-SUB + WS-HIGH-SUB) / 2.                 
049000     IF XR-PROCEDURE-ID (WS-MID-SUB) = TR-PROCEDURE-ID                    
049100         MOVE "Y" TO WS-FOUND-SW                                          
049200         MOVE XR-TABLE-SUB (WS-MID-SUB) TO WS-TABLE-SUB                   
049300     ELSE                                                                 
049400         IF XR-PROCEDURE-ID (WS-MID-SUB) < TR-PROCEDURE-ID                
049500             COMPUTE WS-LOW-SUB = WS-MID-SUB + 1                          
049600         ELSE                                                             
049700             COMPUTE WS-HIGH-SUB = WS-MID-SUB - 1.                        
049800 212-EXIT.                                                                
049900     EXIT.                                                                
050000                                                                          
050100******************************************************************        
050200*    220-TEST-WINDOW APPLIES THE WINDOW-END-CLAMPED-TO-AS-OF              
050300*    RULE FOR EACH OF THE FOUR WINDOWS AND ADDS THE PAYMENT               
050400*    INTO WHICHEVER NUMERATORS IT QUALIFIES FOR.                          
050500******************************************************************        
050600 220-TEST-WINDOW.                                                         
050700     MOVE 30 TO WS-WINDOW-DAYS.                                           
050800     PERFORM 225-CALC-WINDOW-END THRU 225-EXIT.                           
050900     IF WS-JULIAN-DEPOSIT-DAY <= WS-WINDOW-END-JULIAN                     
051000         ADD TR-TOTAL-PAYMENTS TO PT-RECOV-30 (WS-TABLE-SUB).             
051100                                                                          
051200     MOVE 90 TO WS-WINDOW-DAYS.                                           
051300     PERFORM 225-CALC-WINDOW-END THRU 225-EXIT.                           
051400     IF WS-JULIAN-DEPOSIT-DAY <= WS-WINDOW-END-JULIAN                     
051500         ADD TR-TOTAL-PAYMENTS TO PT-RECOV-90 (WS-TABLE-SUB).             
051600                                                                          
051700     MOVE 180 TO WS-WINDOW-DAYS.                                          
051800     PERFORM 225-CALC-WINDOW-END THRU 225-EXIT.                           
051900     IF WS-JULIAN-DEPOSIT-DAY <= WS-WINDOW-END-JULIAN                     
052000         ADD TR-TOTAL-PAYMENTS TO PT-RECOV-180 (WS-TABLE-SUB).            
052100                                                                          
052200     MOVE 365 TO WS-WINDOW-DAYS.                                          
052300     PERFORM 225-CALC-WINDOW-END THRU 225-EXIT.                           
052400     IF WS-JULIAN-DEPOSIT-DAY <= WS-WINDOW-END-JULIAN                     
052500         ADD TR-TOTAL-PAYMENTS TO PT-RECOV-365 (WS-TABLE-SUB).            
052600 220-EXIT.                                                                
052700     EXIT.                                                                
052800                                                                          
052900 225-CALC-WINDOW-END.                                                     
053000     COMPUTE WS-WINDOW-END-JULIAN =                                       
053100         WS-JULIAN-SVC-DAY + WS-WINDOW-DAYS.                              
053200     IF WS-WINDOW-END-JULIAN > WS-JULIAN-ASOF-DAY                         
053300         MOVE WS-JULIAN-ASOF-DAY TO WS-WINDOW-END-JULIAN.                 
053400 225-EXIT.                                                                
053500     EXIT.                                                                
053600                                                                          
053700******************************************************************        
053800*    600-PRINT-OVERALL-RTN -- REPORT 9, OVERALL BLOCK.                    
053900******************************************************************        
054000 600-PRINT-OVERALL-RTN.                                                   
054100     MOVE "600-PRINT-OVERALL-RTN" TO PARA-NAME.                           
054200     MOVE "Surgery Billing Payment Recovery - Overall" TO                 
054300                                                 HDR-TITLE-O.             
054400     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.                            
054500     WRITE RPT-REC FROM WS-RECOV-COLM-HDR AFTER ADVANCING 2.              
054600                                                                          
054700     MOVE ZERO TO DB-TOTAL-CHARGES, DB-RECOV-30, DB-RECOV-90,             
054800                  DB-RECOV-180, DB-RECOV-365.                             
054900     PERFORM 605-ACCUM-OVERALL THRU 605-EXIT                              
055000         VARYING WS-PROC-IDX FROM 1 BY 1                                  
055100         UNTIL WS-PROC-IDX > WS-PROC-COUNT.                               
055200                                                                          
055300     MOVE "ALL PROCEDURES" TO RV-GROUP-O.                                 
055400     MOVE WS-PROC-COUNT TO RV-COUNT-O.                                    
055500     MOVE DB-TOTAL-CHARGES TO RV-CHARGES-O.                               
055600                                                                          
055700     MOVE 30 TO RV-WINDOW-O.                                              
055800     MOVE DB-RECOV-30 TO WS-RECOV-NUM.                                    
055900     MOVE DB-RECOV-30 TO RV-RECOVERED-O.                                  
056000     PERFORM 610-CALC-RECOV-PCT THRU 610-EXIT.                            
056100     MOVE WS-RECOV-PCT TO RV-PCT-O.                                       
056200     WRITE RPT-REC FROM WS-RECOV-DETAIL-LINE AFTER ADVANCING 1.           
056300                                                                          
056400     MOVE SPACES TO RV-GROUP-O, RV-COUNT-O.                               
056500     MOVE 90 TO RV-WINDOW-O.                                              
056600     MOVE DB-RECOV-90 TO WS-RECOV-NUM.                                    
056700     MOVE DB-RECOV-90 TO RV-RECOVERED-O.                                  
056800     PERFORM 610-CALC-RECOV-PCT THRU 610-EXIT.                            
056900     MOVE WS-RECOV-PCT TO RV-PCT-O.                                       
057000     WRITE RPT-REC FROM WS-RECOV-DETAIL-LINE AFTER ADVANCING 1.           
057100                                                                          
057200     MOVE 180 TO RV-WINDOW-O.                                             
057300     MOVE DB-RECOV-180 TO WS-RECOV-NUM.                                   
057400     MOVE DB-RECOV-180 TO RV-RECOVERED-O.                                 
057500     PERFORM 610-CALC-RECOV-PCT THRU 610-EXIT.                            
057600     MOVE WS-RECOV-PCT TO RV-PCT-O.                                       
057700     WRITE RPT-REC FROM WS-RECOV-DETAIL-LINE AFTER ADVANCING 1.           
057800                                                                          
057900     MOVE 365 TO RV-WINDOW-O.                                             
058000     MOVE DB-RECOV-365 TO WS-RECOV-NUM.                                   
058100     MOVE DB-RECOV-365 TO RV-RECOVERED-O.                                 
058200     PERFORM 610-CALC-RECOV-PCT THRU 610-EXIT.                            
058300     MOVE WS-RECOV-PCT TO RV-PCT-O.                                       
058400     WRITE RPT-REC FROM WS-RECOV-DETAIL-LINE AFTER ADVANCING 1.           
058500 600-EXIT.                                                                
058600     EXIT.                                                                
058700                                                                          
058800 605-ACCUM-OVERALL.                                                       
058900     ADD PT-TOTAL-CHARGES (WS-PROC-IDX) TO DB-TOTAL-CHARGES.              
059000     ADD PT-RECOV-30  (WS-PROC-IDX) TO DB-RECOV-30.                       
059100     ADD PT-RECOV-90  (WS-PROC-IDX) TO DB-RECOV-90.                       
059200     ADD PT-RECOV-180 (WS-PROC-IDX) TO DB-RECOV-180.                      
059300     ADD PT-RECOV-365 (WS-PROC-IDX) TO DB-RECOV-365.                      
059400 605-EXIT.                                                                
059500     EXIT.                                                                
059600                                                                          
059700******************************************************************        
059800*    610-CALC-RECOV-PCT - RECOVERED / CHARGES * 100, CAPPED AT            
059900*    100.00, ZERO WHEN CHARGES ARE ZERO OR NEGATIVE.                      
060000******************************************************************        
060100 610-CALC-RECOV-PCT.                                                      
060200     IF DB-TOTAL-CHARGES > ZERO                                           
060300         COMPUTE WS-RECOV-PCT ROUNDED =                                   
060400             (WS-RECOV-NUM / DB-TOTAL-CHARGES) * 100                      
060500     ELSE                                                                 
060600         MOVE ZERO TO WS-RECOV-PCT.                                       
060700     IF WS-RECOV-PCT > 100.00                                             
060800         MOVE 100.00 TO WS-RECOV-PCT.                                     
060900 610-EXIT.                                                                
061000     EXIT.                                                                
061100                                                                          
061200******************************************************************        
061300*    620-PRINT-BY-TYPE-RTN -- REPORT 9, BY SURGERY-TYPE BLOCK.            
061400******************************************************************        
061500 620-PRINT-BY-TYPE-RTN.                                                   
061600     MOVE "620-PRINT-BY-TYPE-RTN" TO PARA-NAME.                           
061700     MOVE "Surgery Billing Payment Recovery - By Type" TO                 
061800                                                 HDR-TITLE-O.             
061900     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.                            
062000     WRITE RPT-REC FROM WS-RECOV-COLM-HDR AFTER ADVANCING 2.              
062100     MOVE ZERO TO WS-TYPE-COUNT.                                          
062200                                                                          
062300     PERFORM 625-ACCUM-BY-TYPE THRU 625-EXIT                              
062400         VARYING WS-PROC-IDX FROM 1 BY 1                                  
062500         UNTIL WS-PROC-IDX > WS-PROC-COUNT.                               
062600                                                                          
062700     PERFORM 628-PRINT-TYPE-ROW THRU 628-EXIT                             
062800         VARYING WS-TABLE-SUB FROM 1 BY 1                                 
062900         UNTIL WS-TABLE-SUB > WS-TYPE-COUNT.                              
063000 620-EXIT.                                                                
063100     EXIT.                                                                
063200                                                                          
063300 625-ACCUM-BY-TYPE.                                                       
063400     MOVE "N" TO WS-FOUND-SW.                                             
063500     PERFORM 626-SEARCH-TYPE-TABLE THRU 626-EXIT                          
063600         VARYING WS-SORT-I FROM 1 BY 1                                    
063700         UNTIL WS-SORT-I > WS-TYPE-COUNT                                  
063800            OR WS-KEY-FOUND.                                              
063900     IF NOT WS-KEY-FOUND                                                  
064000         ADD +1 TO WS-TYPE-COUNT                                          
064100         MOVE WS-TYPE-COUNT TO WS-SORT-I                                  
064200         MOVE PT-TYPE-CODE (WS-PROC-IDX)                                  
064300             TO TY-TYPE-CODE (WS-SORT-I)                                  
064400         MOVE ZERO TO TY-TOTAL-CHARGES (WS-SORT-I),                       
064500                      TY-RECOV-30 (WS-SORT-I),                            
064600                      TY-RECOV-90 (WS-SORT-I),                            
064700                      TY-RECOV-180 (WS-SORT-I),                           
064800                      TY-RECOV-365 (WS-SORT-I),                           
064900                      TY-PROC-COUNT (WS-SORT-I).                          
065000                                                                          
065100     ADD +1 TO TY-PROC-COUNT (WS-SORT-I).                                 
065200     ADD PT-TOTAL-CHARGES (WS-PROC-IDX)                                   
065300         TO TY-TOTAL-CHARGES (WS-SORT-I).                                 
065400     ADD PT-RECOV-30  (WS-PROC-IDX) TO TY-RECOV-30  (WS-SORT-I).          
065500     ADD PT-RECOV-90  (WS-PROC-IDX) TO TY-RECOV-90  (WS-SORT-I).          
065600     ADD PT-RECOV-180 (WS-PROC-IDX) TO TY-RECOV-180 (WS-SORT-I).          
065700     ADD PT-RECOV-365 (WS-PROC-IDX) TO TY-RECOV-365 (WS-SORT-I).          
065800 625-EXIT.                                                                
065900     EXIT.                                                                
066000                                                                          
066100 626-SEARCH-TYPE-TABLE.                                                   
066200     IF TY-TYPE-CODE (WS-SORT-I) = PT-TYPE-CODE (WS-PROC-IDX)             
066300         MOVE "Y" TO WS-FOUND-SW.                                         
066400 626-EXIT.                                                                
066500     EXIT.                                                                
066600                                                                          
066700 628-PRINT-TYPE-ROW.                                                      
066800     MOVE TY-TYPE-CODE (WS-TABLE-SUB) TO RV-GROUP-O.                      
066900     MOVE TY-PROC-COUNT (WS-TABLE-SUB) TO RV-COUNT-O.                     
067000     MOVE TY-TOTAL-CHARGES (WS-TABLE-SUB) TO RV-CHARGES-O.                
067100     MOVE TY-TOTAL-CHARGES (WS-TABLE-SUB) TO DB-TOTAL-CHARGES.            
067200                                                                          
067300     MOVE 30 TO RV-WINDOW-O.                                              
067400     MOVE TY-RECOV-30 (WS-TABLE-SUB) TO WS-RECOV-NUM.                     
067500     MOVE TY-RECOV-30 (WS-TABLE-SUB) TO RV-RECOVERED-O.                   
067600     PERFORM 610-CALC-RECOV-PCT THRU 610-EXIT.                            
067700     MOVE WS-RECOV-PCT TO RV-PCT-O.                                       
067800     WRITE RPT-REC FROM WS-RECOV-DETAIL-LINE AFTER ADVANCING 1.           
067900                                                                          
068000     MOVE SPACES TO RV-GROUP-O, RV-COUNT-O.                               
068100     MOVE 90 TO RV-WINDOW-O.                                              
068200     MOVE TY-RECOV-90 (WS-TABLE-SUB) TO WS-RECOV-NUM.                     
068300     MOVE TY-RECOV-90 (WS-TABLE-SUB) TO RV-RECOVERED-O.                   
068400     PERFORM 610-CALC-RECOV-PCT THRU 610-EXIT.                            
068500     MOVE WS-RECOV-PCT TO RV-PCT-O.                                       
068600     WRITE RPT-REC FROM WS-RECOV-DETAIL-LINE AFTER ADVANCING 1.           
068700                                                                          
068800     MOVE 180 TO RV-WINDOW-O.                                             
068900     MOVE TY-RECOV-180 (WS-TABLE-SUB) TO WS-RECOV-NUM.                    
069000     MOVE TY-RECOV-180 (WS-TABLE-SUB) TO RV-RECOVERED-O.                  
069100     PERFORM 610-CALC-RECOV-PCT THRU 610-EXIT.                            
069200     MOVE WS-RECOV-PCT TO RV-PCT-O.                                       
069300     WRITE RPT-REC FROM WS-RECOV-DETAIL-LINE AFTER ADVANCING 1.           
069400                                                                          
069500     MOVE 365 TO RV-WINDOW-O.                                             
069600     MOVE TY-RECOV-365 (WS-TABLE-SUB) TO WS-RECOV-NUM.                    
069700     MOVE TY-RECOV-365 (WS-TABLE-SUB) TO RV-RECOVERED-O.                  
069800     PERFORM 610-CALC-RECOV-PCT THRU 610-EXIT.                            
069900     MOVE WS-RECOV-PCT TO RV-PCT-O.                                       
070000     WRITE RPT-REC FROM WS-RECOV-DETAIL-LINE AFTER ADVANCING 2.           
070100 628-EXIT.                                                                
070200     EXIT.                                                                
070300                                                                          
070400******************************************************************        
070500*    640-PRINT-BY-CARRIER-RTN -- REPORT 9, BY-CARRIER BLOCK               
070600*    (BLANK CARRIERS EXCLUDED).                                           
070700******************************************************************        
070800 640-PRINT-BY-CARRIER-RTN.                                                
070900     MOVE "640-PRINT-BY-CARRIER-RTN" TO PARA-NAME.                        
071000     MOVE "Surgery Billing Payment Recovery - By Carrier" TO              
071100                                                 HDR-TITLE-O.             
071200     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.                            
071300     WRITE RPT-REC FROM WS-RECOV-COLM-HDR AFTER ADVANCING 2.              
071400     MOVE ZERO TO WS-CARRIER-COUNT.                                       
071500                                                                          
071600     PERFORM 645-ACCUM-BY-CARRIER THRU 645-EXIT                           
071700         VARYING WS-PROC-IDX FROM 1 BY 1                                  
071800         UNTIL WS-PROC-IDX > WS-PROC-COUNT.                               
071900                                                                          
072000     PERFORM 648-PRINT-CARRIER-ROW THRU 648-EXIT                          
072100         VARYING WS-TABLE-SUB FROM 1 BY 1                                 
072200         UNTIL WS-TABLE-SUB > WS-CARRIER-COUNT.                           
072300 640-EXIT.                                                                
072400     EXIT.                                                                
072500                                                                          
072600 645-ACCUM-BY-CARRIER.                                                    
072700     IF PT-PRIMARY-CARRIER (WS-PROC-IDX) = SPACES                         
072800         GO TO 645-EXIT.                                                  
072900                                                                          
073000     MOVE "N" TO WS-FOUND-SW.                                             
073100     PERFORM 646-SEARCH-CARRIER-TABLE THRU 646-EXIT                       
073200         VARYING WS-SORT-I FROM 1 BY 1                                    
073300         UNTIL WS-SORT-I > WS-CARRIER-COUNT                               
073400            OR WS-KEY-FOUND.                                              
073500     IF NOT WS-KEY-FOUND                                                  
073600         ADD +1 TO WS-CARRIER-COUNT                                       
073700         MOVE WS-CARRIER-COUNT TO WS-SORT-I                               
073800         MOVE PT-PRIMARY-CARRIER (WS-PROC-IDX)                            
073900             TO CR-CARRIER (WS-SORT-I)                                    
074000         MOVE ZERO TO CR-TOTAL-CHARGES (WS-SORT-I),                       
074100                      CR-RECOV-30 (WS-SORT-I),                            
074200                      CR-RECOV-90 (WS-SORT-I),                            
074300                      CR-RECOV-180 (WS-SORT-I),                           
074400                      CR-RECOV-365 (WS-SORT-I),                           
074500                      CR-PROC-COUNT (WS-SORT-I).                          
074600                                                                          
074700     ADD +1 TO CR-PROC-COUNT (WS-SORT-I).                                 
074800     ADD PT-TOTAL-CHARGES (WS-PROC-IDX)                                   
074900         TO CR-TOTAL-CHARGES (WS-SORT-I).                                 
075000     ADD PT-RECOV-30  (WS-PROC-IDX) TO CR-RECOV-30  (WS-SORT-I).          
075100     ADD PT-RECOV-90  (WS-PROC-IDX) TO CR-RECOV-90  (WS-SORT-I).          
075200     ADD PT-RECOV-180 (WS-PROC-IDX) TO CR-RECOV-180 (WS-SORT-I).          
075300     ADD PT-RECOV-365 (WS-PROC-IDX) TO CR-RECOV-365 (WS-SORT-I).          
075400 645-EXIT.                                                                
075500     EXIT.                                                                
075600                                                                          
075700 646-SEARCH-CARRIER-TABLE.                                                
075800     IF CR-CARRIER (WS-SORT-I) = PT-PRIMARY-CARRIER (WS-PROC-IDX)         
075900         MOVE "Y" TO WS-FOUND-SW.                                         
076000 646-EXIT.                                                                
076100     EXIT.                                                                
076200                                                                          
076300 648-PRINT-CARRIER-ROW.                                                   
076400     MOVE CR-CARRIER (WS-TABLE-SUB) TO RV-GROUP-O.                        
076500     MOVE CR-PROC-COUNT (WS-TABLE-SUB) TO RV-COUNT-O.                     
076600     MOVE CR-TOTAL-CHARGES (WS-TABLE-SUB) TO RV-CHARGES-O.                
076700     MOVE CR-TOTAL-CHARGES (WS-TABLE-SUB) TO DB-TOTAL-CHARGES.            
076800                                                                          
076900     MOVE 30 TO RV-WINDOW-O.                                              
077000     MOVE CR-RECOV-30 (WS-TABLE-SUB) TO WS-RECOV-NUM.                     
077100     MOVE CR-RECOV-30 (WS-TABLE-SUB) TO RV-RECOVERED-O.                   
077200     PERFORM 610-CALC-RECOV-PCT THRU 610-EXIT.                            
077300     MOVE WS-RECOV-PCT TO RV-PCT-O.                                       
077400     WRITE RPT-REC FROM WS-RECOV-DETAIL-LINE AFTER ADVANCING 1.           
077500                                                                          
077600     MOVE SPACES TO RV-GROUP-O, RV-COUNT-O.                               
077700     MOVE 90 TO RV-WINDOW-O.                                              
077800     MOVE CR-RECOV-90 (WS-TABLE-SUB) TO WS-RECOV-NUM.                     
077900     MOVE CR-RECOV-90 (WS-TABLE-SUB) TO RV-RECOVERED-O.                   
078000     PERFORM 610-CALC-RECOV-PCT THRU 610-EXIT.                            
078100     MOVE WS-RECOV-PCT TO RV-PCT-O.                                       
078200     WRITE RPT-REC FROM WS-RECOV-DETAIL-LINE AFTER ADVANCING 1.           
078300                                                                          
078400     MOVE 180 TO RV-WINDOW-O.                                             
078500     MOVE CR-RECOV-180 (WS-TABLE-SUB) TO WS-RECOV-NUM.                    
078600     MOVE CR-RECOV-180 (WS-TABLE-SUB) TO RV-RECOVERED-O.                  
078700     PERFORM 610-CALC-RECOV-PCT THRU 610-EXIT.                            
078800     MOVE WS-RECOV-PCT TO RV-PCT-O.                                       
078900     WRITE RPT-REC FROM WS-RECOV-DETAIL-LINE AFTER ADVANCING 1.           
079000                                                                          
079100     MOVE 365 TO RV-WINDOW-O.                                             
079200     MOVE CR-RECOV-365 (WS-TABLE-SUB) TO WS-RECOV-NUM.                    
079300     MOVE CR-RECOV-365 (WS-TABLE-SUB) TO RV-RECOVERED-O.                  
079400     PERFORM 610-CALC-RECOV-PCT THRU 610-EXIT.                            
079500     MOVE WS-RECOV-PCT TO RV-PCT-O.                                       
079600     WRITE RPT-REC FROM WS-RECOV-DETAIL-LINE AFTER ADVANCING 2.           
079700 648-EXIT.                                                                
079800     EXIT.                                                                
079900                                                                          
080000 700-WRITE-PAGE-HDR.                                                      
080100     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.                              
080200     ADD +1 TO WS-PAGES.                                                  
080300     MOVE WS-PAGES TO PAGE-NBR-O.                                         
080400     WRITE RPT-REC FROM WS-HDR-REC                                        
080500         AFTER ADVANCING TOP-OF-FORM.                                     
080600     WRITE RPT-REC FROM WS-BLANK-LINE                                     
080700         AFTER ADVANCING 1.                                               
080800 700-EXIT.                                                                
080900     EXIT.                                                                
081000                                                                          
081100 900-CLEANUP.                                                             
081200     MOVE "900-CLEANUP" TO PARA-NAME.                                     
081300     CLOSE REPORT-OUT, SYSOUT.                                            
081400     DISPLAY "** PROC-SUMM RECORDS READ **".                              
081500     DISPLAY RECORDS-READ.                                                
081600     DISPLAY "** TRANS-CLEAN RECORDS RESCANNED **".                       
081700     DISPLAY TRANS-READ.                                                  
081800     DISPLAY "******** NORMAL END OF JOB PAYRCVR ********".               
081900 900-EXIT.                                                                
082000     EXIT.                                                                
082100                                                                          
082200 1000-ABEND-RTN.                                                          
082300     WRITE SYSOUT-REC FROM ABEND-REC.                                     
082400     DISPLAY "*** ABNORMAL END OF JOB-PAYRCVR ***" UPON CONSOLE.          
082500     DIVIDE ZERO-VAL INTO ONE-VAL.                                        
